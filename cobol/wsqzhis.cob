000100*
000200*****************************************************************
000300*                                                               *
000400*  RECORD DEFINITION FOR HISTORY-OUT                            *
000500*     ONE LINE APPENDED PER COMPLETED QUIZ SESSION               *
000600*****************************************************************
000700*
000800* 19/10/2025 DRW - CREATED.
000900*
001000 01  SH-SESSION-HISTORY-ENTRY.
001100     03  SH-SCORE              PIC 9(02).
001200     03  SH-TOTAL              PIC 9(02).
001300     03  SH-DIFFICULTY         PIC X(06).
001400     03  SH-DURATION-SEC       PIC 9(05)V9.
001500     03  SH-SEED               PIC 9(07).
001600     03  SH-CREATED-AT         PIC X(19).
001700     03  FILLER                PIC X(05).
001800*
