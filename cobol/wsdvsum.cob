000100*
000200*****************************************************
000300*                                                   *
000400*  RECORD DEFINITION FOR SUMMARY-OUT                *
000500*     ONE PER DOCUMENT PLUS ONE CONTROL TRAILER      *
000600*     BOTH WRITTEN TO THE SAME LINE SEQUENTIAL FILE   *
000700*****************************************************
000800*  SUMMARY LINE = 40 BYTES, TRAILER LINE = 100 BYTES.
000900*
001000* 04/03/84 DRW - CREATED.
001100* 14/05/92 VBC - ADDED TRAILER RECORD, RULES-VERSION FIELD.
001200* 26/02/99 JRT - WIDENED TRAILER FOR ISSUES-WRITTEN/FAILED
001300*                COUNTS, PREVIOUSLY LOGGED ONLY TO DISPLAY.
001400* 09/08/26 VBC - SUMMARY-OUT-RECORD OVER IN DV000 WAS STILL
001500*                PIC X(74) FROM BEFORE THE 26/02/99 WIDENING -
001600*                TRAILER WAS BEING TRUNCATED ON WRITE.  NO
001700*                CHANGE NEEDED HERE, FD FIXED IN DV000 ITSELF.
001800*
001900 01  DV-VALIDATION-SUMMARY.
002000     03  DV-SUM-DOC-NO         PIC X(20).
002100     03  DV-SUM-PASSED         PIC X(01).
002200*                                 Y ONLY IF EVERY ISSUE PASSED
002300     03  DV-SUM-ISSUE-COUNT    PIC 9(03).
002400     03  DV-SUM-FAIL-COUNT     PIC 9(03).
002500     03  DV-RULES-VERSION      PIC X(08).
002600     03  FILLER                PIC X(05).
002700*
002800 01  DV-TRAILER-RECORD.
002900     03  DV-TR-LITERAL         PIC X(07)  VALUE "TRAILER".
003000     03  FILLER                PIC X(01)  VALUE SPACE.
003100     03  DV-TR-READ-LIT        PIC X(15)  VALUE "DOCUMENTS READ ".
003200     03  DV-TR-READ            PIC 9(06).
003300     03  FILLER                PIC X(01)  VALUE SPACE.
003400     03  DV-TR-PASS-LIT        PIC X(07)  VALUE "PASSED ".
003500     03  DV-TR-PASS            PIC 9(06).
003600     03  FILLER                PIC X(01)  VALUE SPACE.
003700     03  DV-TR-FAIL-LIT        PIC X(07)  VALUE "FAILED ".
003800     03  DV-TR-FAIL            PIC 9(06).
003900     03  FILLER                PIC X(01)  VALUE SPACE.
004000     03  DV-TR-ISSW-LIT        PIC X(15)  VALUE "ISSUES WRITTEN ".
004100     03  DV-TR-ISSW            PIC 9(06).
004200     03  FILLER                PIC X(01)  VALUE SPACE.
004300     03  DV-TR-ISSF-LIT        PIC X(14)  VALUE "ISSUES FAILED ".
004400     03  DV-TR-ISSF            PIC 9(06).
004500*
