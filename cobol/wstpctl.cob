000100*
000200*****************************************************
000300*                                                   *
000400*  RECORD DEFINITIONS FOR CONTROL-IN                *
000500*     FIRST RECORD OF EVERY RUN IS THE HEADER        *
000600*     (OPERATION CODE + FILTER PARAMETERS), EVERY     *
000700*     RECORD AFTER THAT NAMES ONE CANDIDATE FILE      *
000800*****************************************************
000900*
001000* 12/07/84 DRW - CREATED.
001100* 03/05/99 VBC - ADDED CF-INCLUDE, WAS INCLUDE/EXCLUDE
001200*                TOKENS ONLY UP TO NOW, NO OVERRIDE.
001300*
001400 01  TP-CONTROL-HEADER.
001500     03  TP-OPERATION-CODE     PIC X(10).
001600         88  TP-OP-LIST               VALUE "LIST".
001700         88  TP-OP-UPDATE-IDS         VALUE "UPDATE-IDS".
001800         88  TP-OP-IO-CHANGE          VALUE "IO-CHANGE".
001900         88  TP-OP-VALUE-FIND         VALUE "VALUE-FIND".
002000         88  TP-OP-CHANGE-VALUE       VALUE "CHANGE-VALUE".
002100     03  TP-FILTER-PARAMS.
002200         05  TP-INCLUDE-TOKENS    PIC X(20)  OCCURS 5.
002300         05  TP-EXCLUDE-TOKENS    PIC X(20)  OCCURS 5.
002400         05  TP-FIND-TEXT         PIC X(40).
002500         05  TP-TARGET-SHEET      PIC X(20).
002600     03  FILLER                PIC X(10).
002700*
002800 01  CF-CONTROL-FILE-ENTRY.
002900     03  CF-FILE-NAME          PIC X(50).
003000     03  CF-INCLUDE            PIC X(01).
003100     03  FILLER                PIC X(219).
003200*
