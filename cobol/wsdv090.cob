000010*
000020*****************************************************
000030*                                                   *
000040*  LINKAGE PARAMETER BLOCK FOR DV090                *
000050*     GENERAL CODE-IN-TABLE SEARCH/COUNT ROUTINE     *
000060*****************************************************
000070*
000080* 19/09/86 VBC - CREATED FOR ATTACH-TYPES, WIDENED LATER
000090*                FOR RISK-FLAGS AND CHAIN-ROLES USE TOO.
000100*
000110 01  DV090-WS.
000120     03  DV090-SEARCH-ITEM     PIC X(20).
000130     03  DV090-SEARCH-VIEW REDEFINES DV090-SEARCH-ITEM.
000140         05  DV090-SEARCH-1ST-CHAR  PIC X(01).
000150         05  DV090-SEARCH-REST      PIC X(19).
000160     03  DV090-TABLE-COUNT     PIC 9(02)  COMP.
000170     03  DV090-TABLE-ITEM      PIC X(20)  OCCURS 10.
000180*    LEFT OVER FROM THE DAYS THIS ROUTINE COMPARED BYTE
000190*    RANGES RATHER THAN WHOLE CODES - KEPT FOR THE RISK-FLAG
000200*    CALLERS THAT STILL BUILD THEIR TABLE THIS WAY.
000210     03  DV090-TABLE-CHARS REDEFINES DV090-TABLE-ITEM
000220                           PIC X(01)  OCCURS 200.
000230     03  DV090-MATCH-COUNT     PIC 9(02)  COMP.
000240*
000250*    WHOLE-BLOCK VIEW, USED ONLY WHEN A CALLER WANTS TO BLANK
000260*    THE ENTIRE PARAMETER AREA IN ONE MOVE.
000270*
000280 01  DV090-WS-WIPE REDEFINES DV090-WS.
000290     03  FILLER                PIC X(224).
000300*
