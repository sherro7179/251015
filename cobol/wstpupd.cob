000100*
000200*****************************************************
000300*                                                   *
000400*  RECORD DEFINITION FOR DATAUPDATE                 *
000500*     WRITTEN BY VALUE-FIND, READ BACK BY             *
000600*     CHANGE-VALUE                                     *
000700*****************************************************
000800*
000900* 12/07/84 DRW - CREATED.
001000* 19/04/93 VBC - ADDED DU-NEW-VALUE FOR CHANGE-VALUE,
001100*                WAS A VALUE-FIND RECORD ONLY.
001200*
001300 01  DU-DATA-UPDATE-ROW.
001400     03  DU-FILE-NAME          PIC X(50).
001500     03  DU-MATCH-VALUE        PIC X(40).
001600     03  DU-SHEET              PIC X(20).
001700     03  DU-NEIGHBOR-VALUE     PIC X(40).
001800     03  DU-NEIGHBOR-ADDR      PIC X(08).
001900     03  DU-NEW-VALUE          PIC X(40).
002000     03  FILLER                PIC X(02).
002100*
