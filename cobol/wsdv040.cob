000100*
000200*****************************************************
000300*                                                   *
000400*  LINKAGE PARAMETER BLOCK FOR DV040                *
000500*     DOC-NO PATTERN CHECK (RULE DOC-NO-FORMAT)      *
000600*****************************************************
000700*
000800* 12/07/84 DRW - CREATED.
000900*
001000 01  DV040-WS.
001100     03  DV040-DOC-NO          PIC X(20).
001200     03  DV040-REPLY           PIC X(01).
001300*                                 Y = MATCHES, N = DOES NOT.
001400     03  FILLER                PIC X(05).
001500*
