000100*
000200*****************************************************
000300*                                                   *
000400*  RECORD DEFINITION FOR DOCUMENT-IN                *
000500*     ONE DOCUMENT HEADER PER DRAFT E-APPROVAL DOC  *
000600*****************************************************
000700*  FILE SIZE 440 BYTES.
000800*
000900* 04/03/84 DRW - CREATED.
001000* 19/09/86 VBC - ADDED ATTACH-TYPES, WAS 5 OCCURS, NOW 10.
001100* 11/02/99 VBC - CENTURY CHECK - DOC-NO YEAR FIELD IS TEXT
001200*                ONLY (X), NO WINDOWING NEEDED HERE.
001300*
001400 01  DV-DOCUMENT-HEADER.
001500     03  DV-DOC-NO             PIC X(20).
001600*                                 E.G. EXR-2025-0042
001700     03  DV-DOC-TYPE           PIC X(03).
001800*                                 EXR EXP PR  PO  OFF NDA LV  POL
001900     03  DV-DOC-TITLE          PIC X(40).
002000     03  DV-AMOUNT-TOTAL       PIC 9(11)V99.
002100     03  DV-RISK-FLAG-COUNT    PIC 9(02).
002200     03  DV-RISK-FLAGS         PIC X(14)  OCCURS 5.
002300     03  DV-CHAIN-COUNT        PIC 9(02).
002400     03  DV-CHAIN-ROLES        PIC X(10)  OCCURS 8.
002500*                                 E.G. ROLE_LEAD
002600     03  DV-ATTACH-COUNT       PIC 9(02).
002700     03  DV-ATTACH-TYPES       PIC X(20)  OCCURS 10.
002800     03  FILLER                PIC X(08).
002900*
