000100*
000200*****************************************************
000300*                                                   *
000400*  RECORD DEFINITION FOR TESTCASE-IN / TESTCASE-OUT  *
000500*     ONE "TEST CASE" TABLE ROW - ROW 2 ONWARD OF     *
000600*     THE CANDIDATE FILE                              *
000700*****************************************************
000800*
000900* 12/07/84 DRW - CREATED, COLS A/B ONLY.
001000* 19/04/93 VBC - WIDENED TO COLS C THRU F FOR THE
001100*                VALUE-FIND/IO-CHANGE WORK.
001200*
001300 01  TC-TEST-CASE-ROW.
001400     03  TC-ROW-NO             PIC 9(04).
001500     03  TC-ID                 PIC X(30).
001600     03  TC-DESCRIPTOR         PIC X(40).
001700     03  TC-COL-C              PIC X(40).
001800     03  TC-COL-D              PIC X(40).
001900     03  TC-COL-E              PIC X(40).
002000     03  TC-COL-F              PIC X(40).
002100     03  FILLER                PIC X(16).
002200*
002300*  GENERIC VIEW OF THE FOUR DATA COLUMNS USED BY THE
002400*  VALUE-FIND SCAN - COLUMNS C THRU F, EQUAL WIDTH.
002500*
002600 01  TC-DATA-COLS REDEFINES TC-TEST-CASE-ROW.
002700     03  FILLER                PIC X(74).
002800     03  TC-COL-TAB            PIC X(40)  OCCURS 4.
002900     03  FILLER                PIC X(16).
003000*
