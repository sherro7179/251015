000100*
000200*****************************************************
000300*                                                   *
000400*  RECORD DEFINITION FOR IOMAP-IN                   *
000500*     ONE BEFORE/AFTER TEXT REPLACEMENT PAIR         *
000600*     APPLIED IN FILE ORDER BY THE IO-CHANGE          *
000700*     OPERATION                                       *
000800*****************************************************
000900*
001000* 12/07/84 DRW - CREATED.
001100*
001200 01  RP-REPLACEMENT-PAIR.
001300     03  RP-BEFORE             PIC X(30).
001400     03  RP-AFTER              PIC X(30).
001500     03  FILLER                PIC X(10).
001600*
001700*  SMALL WORK TABLE HOLDING THE WHOLE MAP - LOADED       *
001800*  ONCE PER RUN, APPLIED TO EVERY CELL OF EVERY ROW.      *
001900*
002000 01  RP-MAP-TABLE.
002100     03  RP-MAP-ENTRY          PIC X(60)  OCCURS 100.
002200     03  FILLER                PIC X(01).
002300 01  RP-MAP-COUNT              PIC 9(03)  COMP.
002400*
