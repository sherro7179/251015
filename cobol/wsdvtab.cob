000100*
000200*****************************************************
000300*                                                   *
000400*  STANDARD RULESET TABLES FOR THE DOCUMENT          *
000500*  PRE-APPROVAL RULE ENGINE (DV000/DV040/DV090)      *
000600*                                                   *
000700*  THESE WERE DRIVEN OFF A SITE RULES FILE UNTIL     *
000800*  V2.0 OF THE RULESET - SEE CHANGE OF 09/08/99.     *
000900*  NOW FIXED TABLES, LOADED HERE AND REDEFINED AS    *
001000*  OCCURS TABLES FOR SEARCH/INDEXED ACCESS.          *
001100*****************************************************
001200*
001300* 04/03/84 DRW - CREATED - TYPE TABLE ONLY (4 TYPES).
001400* 11/07/87 VBC - TIER TABLE ADDED FOR APPROVAL CHAINS.
001500* 02/05/93 VBC - ATTACHMENT TABLE ADDED.
001600* 09/08/99 VBC - RISK FLAG TABLE ADDED, RULESET NOW
001700*                CALLED V2.0 - SITE RULES FILE LOADER
001800*                WITHDRAWN, TABLES ARE NOW FIXED.
001900* 30/11/25 VBC - TYPE TABLE EXTENDED TO 8 TYPES (WAS 4)
002000*                FOR POL/OFF/OFFER DOCUMENTS.
002100*
002200*****************************************************
002300*  R2 - KNOWN DOCUMENT TYPE TABLE
002400*****************************************************
002500*
002600 01  DV-TYPE-TABLE-DATA.
002700     05  FILLER            PIC X(03)  VALUE "EXR".
002800     05  FILLER            PIC X(03)  VALUE "EXP".
002900     05  FILLER            PIC X(03)  VALUE "PR ".
003000     05  FILLER            PIC X(03)  VALUE "PO ".
003100     05  FILLER            PIC X(03)  VALUE "OFF".
003200     05  FILLER            PIC X(03)  VALUE "NDA".
003300     05  FILLER            PIC X(03)  VALUE "LV ".
003400     05  FILLER            PIC X(03)  VALUE "POL".
003500*
003600 01  DV-TYPE-TABLE REDEFINES DV-TYPE-TABLE-DATA.
003700     05  DV-TYPE-ENTRY     PIC X(03)  OCCURS 8.
003800*
003900 01  DV-TYPE-TABLE-COUNT   PIC 9(02)  COMP  VALUE 8.
004000*
004100*****************************************************
004200*  R3 - AMOUNT TIERED APPROVAL CHAIN TABLE
004300*       ROLE SLOTS ARE SPACE-PADDED PIC X(10), BLANK
004400*       SLOTS ARE UNUSED FOR THAT TIER.
004500*****************************************************
004600*
004700 01  DV-TIER-TABLE-DATA.
004800     05  FILLER  PIC X(03)     VALUE "EXR".
004900     05  FILLER  PIC 9(11)V99 COMP-3 VALUE 0.
005000     05  FILLER  PIC 9(11)V99 COMP-3 VALUE 1000000.00.
005100     05  FILLER  PIC 9(01)     VALUE 2.
005200     05  FILLER  PIC X(40)     VALUE "ROLE_LEAD ROLE_HEAD ".
005300*
005400     05  FILLER  PIC X(03)     VALUE "EXR".
005500     05  FILLER  PIC 9(11)V99 COMP-3 VALUE 1000000.01.
005600     05  FILLER  PIC 9(11)V99 COMP-3 VALUE 10000000.00.
005700     05  FILLER  PIC 9(01)     VALUE 3.
005800     05  FILLER  PIC X(40)     VALUE "ROLE_LEAD ROLE_HEAD ROLE_FIN ".
005900*
006000     05  FILLER  PIC X(03)     VALUE "EXR".
006100     05  FILLER  PIC 9(11)V99 COMP-3 VALUE 10000000.01.
006200     05  FILLER  PIC 9(11)V99 COMP-3 VALUE 99999999999.99.
006300     05  FILLER  PIC 9(01)     VALUE 4.
006400     05  FILLER  PIC X(40)     VALUE "ROLE_LEAD ROLE_HEAD ROLE_FIN ROLE_EXE ".
006500*
006600     05  FILLER  PIC X(03)     VALUE "EXP".
006700     05  FILLER  PIC 9(11)V99 COMP-3 VALUE 0.
006800     05  FILLER  PIC 9(11)V99 COMP-3 VALUE 500000.00.
006900     05  FILLER  PIC 9(01)     VALUE 1.
007000     05  FILLER  PIC X(40)     VALUE "ROLE_LEAD ".
007100*
007200     05  FILLER  PIC X(03)     VALUE "EXP".
007300     05  FILLER  PIC 9(11)V99 COMP-3 VALUE 500000.01.
007400     05  FILLER  PIC 9(11)V99 COMP-3 VALUE 99999999999.99.
007500     05  FILLER  PIC 9(01)     VALUE 2.
007600     05  FILLER  PIC X(40)     VALUE "ROLE_LEAD ROLE_FIN ".
007700*
007800     05  FILLER  PIC X(03)     VALUE "PR ".
007900     05  FILLER  PIC 9(11)V99 COMP-3 VALUE 0.
008000     05  FILLER  PIC 9(11)V99 COMP-3 VALUE 5000000.00.
008100     05  FILLER  PIC 9(01)     VALUE 3.
008200     05  FILLER  PIC X(40)     VALUE "ROLE_LEAD ROLE_HEAD ROLE_PUR ".
008300*
008400     05  FILLER  PIC X(03)     VALUE "PR ".
008500     05  FILLER  PIC 9(11)V99 COMP-3 VALUE 5000000.01.
008600     05  FILLER  PIC 9(11)V99 COMP-3 VALUE 99999999999.99.
008700     05  FILLER  PIC 9(01)     VALUE 4.
008800     05  FILLER  PIC X(40)     VALUE "ROLE_LEAD ROLE_HEAD ROLE_PUR ROLE_FIN ".
008900*
009000     05  FILLER  PIC X(03)     VALUE "PO ".
009100     05  FILLER  PIC 9(11)V99 COMP-3 VALUE 0.
009200     05  FILLER  PIC 9(11)V99 COMP-3 VALUE 99999999999.99.
009300     05  FILLER  PIC 9(01)     VALUE 2.
009400     05  FILLER  PIC X(40)     VALUE "ROLE_PUR ROLE_FIN ".
009500*
009600     05  FILLER  PIC X(03)     VALUE "OFF".
009700     05  FILLER  PIC 9(11)V99 COMP-3 VALUE 0.
009800     05  FILLER  PIC 9(11)V99 COMP-3 VALUE 99999999999.99.
009900     05  FILLER  PIC 9(01)     VALUE 2.
010000     05  FILLER  PIC X(40)     VALUE "ROLE_LEAD ROLE_EXE ".
010100*
010200     05  FILLER  PIC X(03)     VALUE "NDA".
010300     05  FILLER  PIC 9(11)V99 COMP-3 VALUE 0.
010400     05  FILLER  PIC 9(11)V99 COMP-3 VALUE 99999999999.99.
010500     05  FILLER  PIC 9(01)     VALUE 3.
010600     05  FILLER  PIC X(40)     VALUE "ROLE_LEAD ROLE_LGL ROLE_EXE ".
010700*
010800     05  FILLER  PIC X(03)     VALUE "LV ".
010900     05  FILLER  PIC 9(11)V99 COMP-3 VALUE 0.
011000     05  FILLER  PIC 9(11)V99 COMP-3 VALUE 99999999999.99.
011100     05  FILLER  PIC 9(01)     VALUE 1.
011200     05  FILLER  PIC X(40)     VALUE "ROLE_LEAD ".
011300*
011400     05  FILLER  PIC X(03)     VALUE "POL".
011500     05  FILLER  PIC 9(11)V99 COMP-3 VALUE 0.
011600     05  FILLER  PIC 9(11)V99 COMP-3 VALUE 99999999999.99.
011700     05  FILLER  PIC 9(01)     VALUE 4.
011800     05  FILLER  PIC X(40)     VALUE "ROLE_LEAD ROLE_HEAD ROLE_FIN ROLE_EXE ".
011900*
012000 01  DV-TIER-TABLE REDEFINES DV-TIER-TABLE-DATA.
012100     05  DV-TIER-ENTRY                      OCCURS 12.
012200         07  DV-TIER-DOCTYPE   PIC X(03).
012300         07  DV-TIER-MIN       PIC 9(11)V99 COMP-3.
012400         07  DV-TIER-MAX       PIC 9(11)V99 COMP-3.
012500         07  DV-TIER-ROLE-CNT  PIC 9(01).
012600         07  DV-TIER-ROLES     PIC X(40).
012700         07  DV-TIER-ROLE-TAB REDEFINES DV-TIER-ROLES
012800                               PIC X(10)    OCCURS 4.
012900*
013000 01  DV-TIER-TABLE-COUNT       PIC 9(02)  COMP  VALUE 12.
013100*
013200*****************************************************
013300*  R4 - ATTACHMENT REQUIREMENT TABLE
013400*****************************************************
013500*
013600 01  DV-ATTACH-TABLE-DATA.
013700     05  FILLER  PIC X(03)  VALUE "EXR".
013800     05  FILLER  PIC X(20)  VALUE "quote".
013900     05  FILLER  PIC 9(02)  VALUE 2.
014000     05  FILLER  PIC X(14)  VALUE SPACE.
014100*
014200     05  FILLER  PIC X(03)  VALUE "EXR".
014300     05  FILLER  PIC X(20)  VALUE "plan".
014400     05  FILLER  PIC 9(02)  VALUE 1.
014500     05  FILLER  PIC X(14)  VALUE "event".
014600*
014700     05  FILLER  PIC X(03)  VALUE "EXP".
014800     05  FILLER  PIC X(20)  VALUE "receipt".
014900     05  FILLER  PIC 9(02)  VALUE 1.
015000     05  FILLER  PIC X(14)  VALUE SPACE.
015100*
015200     05  FILLER  PIC X(03)  VALUE "EXP".
015300     05  FILLER  PIC X(20)  VALUE "card_statement".
015400     05  FILLER  PIC 9(02)  VALUE 1.
015500     05  FILLER  PIC X(14)  VALUE SPACE.
015600*
015700     05  FILLER  PIC X(03)  VALUE "PR ".
015800     05  FILLER  PIC X(20)  VALUE "quote".
015900     05  FILLER  PIC 9(02)  VALUE 3.
016000     05  FILLER  PIC X(14)  VALUE SPACE.
016100*
016200     05  FILLER  PIC X(03)  VALUE "PR ".
016300     05  FILLER  PIC X(20)  VALUE "security_review".
016400     05  FILLER  PIC 9(02)  VALUE 1.
016500     05  FILLER  PIC X(14)  VALUE "it_saas".
016600*
016700     05  FILLER  PIC X(03)  VALUE "PR ".
016800     05  FILLER  PIC X(20)  VALUE "legal_review".
016900     05  FILLER  PIC 9(02)  VALUE 1.
017000     05  FILLER  PIC X(14)  VALUE "personal_data".
017100*
017200     05  FILLER  PIC X(03)  VALUE "PO ".
017300     05  FILLER  PIC X(20)  VALUE "contract".
017400     05  FILLER  PIC 9(02)  VALUE 1.
017500     05  FILLER  PIC X(14)  VALUE SPACE.
017600*
017700     05  FILLER  PIC X(03)  VALUE "PO ".
017800     05  FILLER  PIC X(20)  VALUE "inspection".
017900     05  FILLER  PIC 9(02)  VALUE 1.
018000     05  FILLER  PIC X(14)  VALUE SPACE.
018100*
018200     05  FILLER  PIC X(03)  VALUE "OFF".
018300     05  FILLER  PIC X(20)  VALUE "recipient_list".
018400     05  FILLER  PIC 9(02)  VALUE 1.
018500     05  FILLER  PIC X(14)  VALUE SPACE.
018600*
018700     05  FILLER  PIC X(03)  VALUE "NDA".
018800     05  FILLER  PIC X(20)  VALUE "nda_original".
018900     05  FILLER  PIC 9(02)  VALUE 1.
019000     05  FILLER  PIC X(14)  VALUE SPACE.
019100*
019200     05  FILLER  PIC X(03)  VALUE "NDA".
019300     05  FILLER  PIC X(20)  VALUE "dpa".
019400     05  FILLER  PIC 9(02)  VALUE 1.
019500     05  FILLER  PIC X(14)  VALUE "personal_data".
019600*
019700     05  FILLER  PIC X(03)  VALUE "LV ".
019800     05  FILLER  PIC X(20)  VALUE "medical_certificate".
019900     05  FILLER  PIC 9(02)  VALUE 1.
020000     05  FILLER  PIC X(14)  VALUE "leave_sick".
020100*
020200     05  FILLER  PIC X(03)  VALUE "LV ".
020300     05  FILLER  PIC X(20)  VALUE "family_event".
020400     05  FILLER  PIC 9(02)  VALUE 1.
020500     05  FILLER  PIC X(14)  VALUE "leave_family".
020600*
020700 01  DV-ATTACH-TABLE REDEFINES DV-ATTACH-TABLE-DATA.
020800     05  DV-ATTACH-ENTRY               OCCURS 14.
020900         07  DV-ATT-DOCTYPE    PIC X(03).
021000         07  DV-ATT-TYPE       PIC X(20).
021100         07  DV-ATT-MIN        PIC 9(02).
021200         07  DV-ATT-COND-FLAG  PIC X(14).
021300*
021400 01  DV-ATTACH-TABLE-COUNT     PIC 9(02)  COMP  VALUE 14.
021500*
021600*****************************************************
021700*  R5 - RISK FLAG REQUIREMENT TABLE
021800*       DOCTYPE/ROLE SLOTS BLANK = UNUSED.  A BLANK
021900*       DOCTYPE LIST (COUNT ZERO) MEANS "ALL TYPES".
022000*****************************************************
022100*
022200 01  DV-RISK-TABLE-DATA.
022300     05  FILLER  PIC X(14)  VALUE "personal_data".
022400     05  FILLER  PIC 9(01)  VALUE 2.
022500     05  FILLER  PIC X(08)  VALUE "PR  NDA ".
022600     05  FILLER  PIC 9(01)  VALUE 2.
022700     05  FILLER  PIC X(20)  VALUE "ROLE_LGL  ROLE_SEC  ".
022800     05  FILLER  PIC X(20)  VALUE "legal_review".
022900*
023000     05  FILLER  PIC X(14)  VALUE "it_saas".
023100     05  FILLER  PIC 9(01)  VALUE 1.
023200     05  FILLER  PIC X(08)  VALUE "PR      ".
023300     05  FILLER  PIC 9(01)  VALUE 1.
023400     05  FILLER  PIC X(20)  VALUE "ROLE_SEC  ".
023500     05  FILLER  PIC X(20)  VALUE "security_review".
023600*
023700     05  FILLER  PIC X(14)  VALUE "event".
023800     05  FILLER  PIC 9(01)  VALUE 1.
023900     05  FILLER  PIC X(08)  VALUE "EXR     ".
024000     05  FILLER  PIC 9(01)  VALUE 0.
024100     05  FILLER  PIC X(20)  VALUE SPACE.
024200     05  FILLER  PIC X(20)  VALUE "plan".
024300*
024400     05  FILLER  PIC X(14)  VALUE "leave_sick".
024500     05  FILLER  PIC 9(01)  VALUE 1.
024600     05  FILLER  PIC X(08)  VALUE "LV      ".
024700     05  FILLER  PIC 9(01)  VALUE 0.
024800     05  FILLER  PIC X(20)  VALUE SPACE.
024900     05  FILLER  PIC X(20)  VALUE "medical_certificate".
025000*
025100     05  FILLER  PIC X(14)  VALUE "leave_family".
025200     05  FILLER  PIC 9(01)  VALUE 1.
025300     05  FILLER  PIC X(08)  VALUE "LV      ".
025400     05  FILLER  PIC 9(01)  VALUE 0.
025500     05  FILLER  PIC X(20)  VALUE SPACE.
025600     05  FILLER  PIC X(20)  VALUE "family_event".
025700*
025800 01  DV-RISK-TABLE REDEFINES DV-RISK-TABLE-DATA.
025900     05  DV-RISK-ENTRY                   OCCURS 5.
026000         07  DV-RISK-FLAG       PIC X(14).
026100         07  DV-RISK-DT-COUNT   PIC 9(01).
026200         07  DV-RISK-DTYPES     PIC X(08).
026300         07  DV-RISK-DTYPE-TAB REDEFINES DV-RISK-DTYPES
026400                                PIC X(04)   OCCURS 2.
026500         07  DV-RISK-ROLE-COUNT PIC 9(01).
026600         07  DV-RISK-ROLES      PIC X(20).
026700         07  DV-RISK-ROLE-TAB  REDEFINES DV-RISK-ROLES
026800                                PIC X(10)   OCCURS 2.
026900         07  DV-RISK-ATTACH     PIC X(20).
027000*
027100 01  DV-RISK-TABLE-COUNT        PIC 9(02)  COMP  VALUE 5.
027200*
