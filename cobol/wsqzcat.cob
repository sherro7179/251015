000100*
000200*****************************************************************
000300*                                                               *
000400*  RECORD DEFINITION FOR CARINDEX                               *
000500*     ONE DEDUPLICATED CAR DESCRIPTION BUILT FROM A CATALOG     *
000600*     KEY BY QZ000, READ BACK INTO MEMORY BY QZ010 FOR          *
000700*     SESSION BUILDING                                          *
000800*****************************************************************
000900*
001000* 19/10/2025 DRW - CREATED.
001100*
001200 01  CR-CAR-RECORD.
001300     03  CR-KEY                PIC X(60).
001400     03  CR-MAKE               PIC X(20).
001500     03  CR-MODEL              PIC X(20).
001600     03  CR-YEAR               PIC 9(04).
001700     03  CR-BODY-STYLE         PIC X(15).
001800     03  CR-DRIVETRAIN         PIC X(10).
001900     03  CR-LABEL-EASY         PIC X(20).
002000     03  CR-LABEL-MEDIUM       PIC X(40).
002100     03  CR-LABEL-HARD         PIC X(45).
002200     03  FILLER                PIC X(06).
002300*
002400*  ALTERNATE VIEW EXPOSING ONLY THE DEDUP KEY SEGMENT - USED
002500*  WHEN SCANNING THE IN-MEMORY INDEX TABLE FOR A MATCH.
002600*
002700 01  CR-KEY-VIEW REDEFINES CR-CAR-RECORD.
002800     03  CR-KEY-ALT            PIC X(60).
002900     03  FILLER                PIC X(180).
003000*
