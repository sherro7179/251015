000100*
000200*****************************************************************
000300*                                                               *
000400*                 Test Case Workbook Precheck                   *
000500*         Applies one of five maintenance operations to a set   *
000600*         of candidate test-case files named on a control file: *
000700*         LIST, UPDATE-IDS, IO-CHANGE, VALUE-FIND, CHANGE-VALUE. *
000800*                                                               *
000900*****************************************************************
001000*
001100 IDENTIFICATION          DIVISION.
001200*==============================
001300*
001400     PROGRAM-ID.         TP000.
001500*
001600     AUTHOR.             D R WHITLOCK.
001700*                        FOR APPLEWOOD COMPUTERS.
001800*
001900     INSTALLATION.       APPLEWOOD COMPUTERS ACCOUNTING SYSTEM.
002000*
002100     DATE-WRITTEN.       12/07/1984.
002200*
002300     DATE-COMPILED.      20/09/2025.
002400*
002500     SECURITY.           COPYRIGHT (C) 1984-2026 & LATER,
002600*                        VINCENT BRYAN COEN.
002700*                        DISTRIBUTED UNDER THE GNU GENERAL
002800*                        PUBLIC LICENSE. SEE FILE COPYING.
002900*
003000*    REMARKS.            SELECTS CANDIDATE FILES OFF CONTROL-IN
003100*                        BY NAME OR TOKEN FILTER, THEN RUNS THE
003200*                        REQUESTED OPERATION OVER EACH ONE.
003300*
003400* CHANGES:
003500* 12/07/84 DRW -        CREATED, LIST AND UPDATE-IDS ONLY.
003600* 19/04/93 VBC -    .01 ADDED IO-CHANGE AND VALUE-FIND.
003700* 03/05/99 VBC -    .02 ADDED CHANGE-VALUE AND THE CF-INCLUDE
003800*                       OVERRIDE ON THE CONTROL FILE.
003900* 26/02/99 JRT -    .03 UNEXPECTED ID PATTERN NOW FAILS JUST THE
004000*                       ONE FILE, NOT THE WHOLE RUN.
004100* 09/08/26 VBC -    .04 AA030 AND ZZ921 HAD CREPT IN WITH
004200*                       EVALUATE/END-EVALUATE DISPATCH, NOT A
004300*                       SHOP CONSTRUCT - REWRITTEN AS CHAINED
004400*                       IF/GO TO TESTS LIKE THE REST OF THE RUN.
004500*
004600*************************************************************************
004700*
004800* COPYRIGHT NOTICE.
004900* ****************
005000*
005100* THIS PROGRAM IS PART OF THE APPLEWOOD COMPUTERS ACCOUNTING
005200* SYSTEM AND IS COPYRIGHT (C) VINCENT B COEN. 1976-2026 AND LATER.
005300*
005400* THIS PROGRAM IS FREE SOFTWARE; YOU CAN REDISTRIBUTE IT AND/OR
005500* MODIFY IT UNDER THE TERMS OF THE GNU GENERAL PUBLIC LICENSE AS
005600* PUBLISHED BY THE FREE SOFTWARE FOUNDATION; VERSION 3 AND LATER.
005700*
005800*************************************************************************
005900*
006000 ENVIRONMENT             DIVISION.
006100*==============================
006200*
006300 CONFIGURATION           SECTION.
006400 SOURCE-COMPUTER.        IBM-4341.
006500 OBJECT-COMPUTER.        IBM-4341.
006600 SPECIAL-NAMES.          C01 IS TOP-OF-FORM.
006700*
006800 INPUT-OUTPUT            SECTION.
006900*------------------------------
007000 FILE-CONTROL.
007100     SELECT   CONTROL-IN   ASSIGN TO "CONTROL-IN"
007200              ORGANIZATION LINE SEQUENTIAL
007300              STATUS       W00-CTRL-STATUS.
007400*
007500     SELECT   STATUS-OUT   ASSIGN TO "STATUS-OUT"
007600              ORGANIZATION LINE SEQUENTIAL
007700              STATUS       W00-STAT-STATUS.
007800*
007900     SELECT   IOMAP-IN     ASSIGN TO "IOMAP-IN"
008000              ORGANIZATION LINE SEQUENTIAL
008100              STATUS       W00-MAP-STATUS.
008200*
008300     SELECT   DATAUPDATE   ASSIGN TO "DATAUPDATE"
008400              ORGANIZATION LINE SEQUENTIAL
008500              STATUS       W00-DU-STATUS.
008600*
008700*    TESTCASE-IN/OUT NAME A DIFFERENT CANDIDATE FILE ON EVERY
008800*    PASS OF THE DRIVING LOOP BELOW - THE ASSIGNED NAME IS HELD
008900*    IN WORKING-STORAGE AND RESET BEFORE EACH FILE IS OPENED.
009000*
009100     SELECT   TESTCASE-IN  ASSIGN TO W05-TESTCASE-IN-NAME
009200              ORGANIZATION LINE SEQUENTIAL
009300              STATUS       W00-TCIN-STATUS.
009400*
009500     SELECT   TESTCASE-OUT ASSIGN TO W05-TESTCASE-OUT-NAME
009600              ORGANIZATION LINE SEQUENTIAL
009700              STATUS       W00-TCOUT-STATUS.
009800*
009900 DATA                    DIVISION.
010000*==============================
010100 FILE                    SECTION.
010200*----------------------
010300*
010400 FD  CONTROL-IN.
010500 01  CONTROL-IN-RECORD     PIC X(280).
010600*
010700*  ALTERNATE VIEW USED WHEN THE RECORD JUST READ IS THE FIRST OF
010800*  THE RUN - THE FILTER HEADER - RATHER THAN A FILE-ENTRY ROW.
010900*
011000 01  CONTROL-HEADER-VIEW REDEFINES CONTROL-IN-RECORD.
011100     03  CONTROL-HEADER-TEXT   PIC X(280).
011200*
011300 FD  STATUS-OUT.
011400 01  STATUS-OUT-RECORD     PIC X(120).
011500*
011600 FD  IOMAP-IN.
011700 01  IOMAP-IN-RECORD       PIC X(70).
011800*
011900 FD  DATAUPDATE.
012000 01  DATAUPDATE-RECORD     PIC X(200).
012100*
012200 FD  TESTCASE-IN.
012300 01  TESTCASE-IN-RECORD    PIC X(250).
012400*
012500 FD  TESTCASE-OUT.
012600 01  TESTCASE-OUT-RECORD   PIC X(250).
012700*
012800 WORKING-STORAGE SECTION.
012900*----------------------
013000*
013100 77  PROG-NAME             PIC X(15)  VALUE "TP000 (1.0.03)".
013200*
013300 01  W00-STATUS-AREA.
013400     03  W00-CTRL-STATUS     PIC X(02)  VALUE "00".
013500         88  W00-CTRL-EOF           VALUE "10".
013600     03  W00-STAT-STATUS     PIC X(02)  VALUE "00".
013700     03  W00-MAP-STATUS      PIC X(02)  VALUE "00".
013800         88  W00-MAP-EOF            VALUE "10".
013900     03  W00-DU-STATUS       PIC X(02)  VALUE "00".
014000         88  W00-DU-EOF             VALUE "10".
014100     03  W00-TCIN-STATUS     PIC X(02)  VALUE "00".
014200         88  W00-TCIN-EOF           VALUE "10".
014300     03  W00-TCOUT-STATUS    PIC X(02)  VALUE "00".
014400     03  FILLER              PIC X(01).
014500*
014600*  NAMES ASSIGNED TO TESTCASE-IN/OUT FOR THE CANDIDATE FILE
014700*  CURRENTLY BEING PROCESSED - REBUILT BEFORE EVERY OPEN.
014800*
014900 01  W05-DYNAMIC-NAMES.
015000     03  W05-TESTCASE-IN-NAME  PIC X(50).
015100     03  W05-TESTCASE-OUT-NAME PIC X(50).
015200     03  FILLER              PIC X(01).
015300*
015400*  THE SET OF CANDIDATE FILES SELECTED FOR THIS RUN.
015500*
015600 01  W10-CONTROL-TABLE.
015700     03  W10-FILE-COUNT      PIC 9(03)  COMP.
015800     03  W10-FILE-ENTRY      OCCURS 100.
015900         05  W10-ENTRY-NAME      PIC X(50).
016000     03  FILLER              PIC X(01).
016100*
016200 01  W11-WORK.
016300     03  W11-ENTRY-IX        PIC 9(03)  COMP.
016400     03  W11-ROW-NO          PIC 9(04)  COMP.
016500     03  W11-SELECTED-SW     PIC X(01).
016600         88  W11-SELECTED           VALUE "Y".
016700     03  W11-TOKEN-IX        PIC 9(02)  COMP.
016800     03  W11-ANY-INCLUDE-SW  PIC X(01).
016900         88  W11-INCLUDE-HIT        VALUE "Y".
017000     03  W11-ANY-EXCLUDE-SW  PIC X(01).
017100         88  W11-EXCLUDE-HIT        VALUE "Y".
017200     03  W11-HAVE-INCLUDE-SW PIC X(01).
017300         88  W11-HAVE-INCLUDE       VALUE "Y".
017400     03  W11-BLANK-ID-SEEN-SW PIC X(01).
017500         88  W11-BLANK-ID-SEEN      VALUE "Y".
017600     03  W11-PRECOND-SW      PIC X(01).
017700         88  W11-PRECOND-HIT        VALUE "Y".
017800     03  FILLER              PIC X(01).
017900*
018000*  GENERIC CASE-FOLDED SUBSTRING TEST - NEEDLE IN HAYSTACK -
018100*  SHARED BY THE TOKEN FILTER, THE VALUE-FIND SCAN AND THE
018200*  PRECONDITION-DESCRIPTOR TEST.
018300*
018400 01  W30-SUBSTRING-WORK.
018500     03  W30-NEEDLE          PIC X(50).
018600     03  W30-NEEDLE-LEN      PIC 9(02)  COMP.
018700     03  W30-HAYSTACK        PIC X(50).
018800     03  W30-HAY-LEN         PIC 9(02)  COMP.
018900     03  W30-SCAN-IX         PIC 9(02)  COMP.
019000     03  W30-LEN-IX          PIC 9(02)  COMP.
019100     03  W30-MATCH-SW        PIC X(01).
019200         88  W30-FOUND              VALUE "Y".
019300     03  FILLER REDEFINES W30-MATCH-SW.
019400         05  W30-NOT-USED    PIC X(01).
019500*
019600*  CELL REPLACEMENT WORK AREA FOR IO-CHANGE - ONE CELL AT A TIME
019700*  IS COPIED IN HERE, EVERY MAP PAIR IS APPLIED IN ORDER, THEN
019800*  THE RESULT IS COPIED BACK OVER THE ORIGINAL CELL.
019900*
020000 01  W31-REPLACE-WORK.
020100     03  W31-SRC             PIC X(40).
020200     03  W31-RESULT          PIC X(40).
020300     03  W31-SRC-POS         PIC 9(02)  COMP.
020400     03  W31-OUT-POS         PIC 9(02)  COMP.
020500     03  W31-BEFORE          PIC X(40).
020600     03  W31-BEFORE-LEN      PIC 9(02)  COMP.
020700     03  W31-AFTER           PIC X(40).
020800     03  W31-AFTER-LEN       PIC 9(02)  COMP.
020900     03  W31-MAP-IX          PIC 9(03)  COMP.
021000     03  W31-BUMP-TARGET     PIC X(30).
021100     03  W31-TARGET-LEN      PIC 9(02)  COMP.
021200     03  W31-LEN-IX          PIC 9(02)  COMP.
021300     03  FILLER              PIC X(01).
021400*
021500*  UPDATE-IDS WORK AREA - THE MAIN IDENTIFIER AND THE RUNNING
021600*  DEPTH-1/DEPTH-2 COUNTER VALUES FOR THE FILE CURRENTLY OPEN.
021700*
021800 01  W40-ID-WORK.
021900     03  W40-MAIN-ID         PIC X(30).
022000     03  W40-D1-VALUE        PIC X(30).
022100     03  W40-D1-LEN          PIC 9(02)  COMP.
022200     03  W40-D2-VALUE        PIC X(30).
022300     03  W40-D2-LEN          PIC 9(02)  COMP.
022400     03  W40-ID-LEN          PIC 9(02)  COMP.
022500     03  W40-FILE-FAIL-SW    PIC X(01).
022600         88  W40-FILE-FAILED        VALUE "Y".
022700     03  W40-FAIL-MESSAGE    PIC X(60).
022800     03  W40-UNDERSCORE-POS  PIC 9(02)  COMP.
022900     03  W40-SUFFIX-NUM      PIC 9(02).
023000     03  W40-SUFFIX-OK-SW    PIC X(01).
023100         88  W40-SUFFIX-OK          VALUE "Y".
023200     03  W40-ROW-EDIT        PIC ZZZ9.
023300     03  FILLER              PIC X(01).
023400*
023500*  VALUE-FIND WORK AREA.
023600*
023700 01  W50-FIND-WORK.
023800     03  W50-MATCH-COUNT     PIC 9(05)  COMP.
023900     03  W50-COL-IX          PIC 9(01)  COMP.
024000     03  W50-MATCH-DISPLAY   PIC ZZZZ9.
024100     03  FILLER              PIC X(01).
024200*
024300*  CHANGE-VALUE WORK AREA - ADDRESS VALIDATION AND APPLICATION.
024400*
024500 01  W60-ADDRESS-WORK.
024600     03  W60-ADDRESS-TEXT    PIC X(08).
024700     03  FILLER              PIC X(01).
024800*
024900*  CHARACTER-AT-A-TIME VIEW OF THE ADDRESS, USED TO CLASSIFY IT
025000*  AS LETTERS THEN DIGITS THEN TRAILING SPACES.
025100*
025200 01  W60-ADDRESS-CHARS REDEFINES W60-ADDRESS-WORK.
025300     03  W60-ADDR-CHAR       PIC X(01)  OCCURS 8.
025400*
025500 01  W60-REST-OF-WORK.
025600     03  W60-ADDR-LETTER-N   PIC 9(01)  COMP.
025700     03  W60-ADDR-DIGIT-N    PIC 9(01)  COMP.
025800     03  W60-ADDR-PHASE      PIC X(07).
025900     03  W60-ADDR-VALID-SW   PIC X(01).
026000         88  W60-ADDR-VALID         VALUE "Y".
026100     03  W60-SCAN-IX         PIC 9(02)  COMP.
026200     03  W60-ADDR-LETTERS    PIC X(03).
026300     03  W60-ADDR-DIGITS     PIC X(07).
026400     03  W60-ADDR-ROW-NO     PIC 9(07).
026500     03  W60-DIGIT-START     PIC 9(02)  COMP.
026600     03  W60-FILE-KNOWN-SW   PIC X(01).
026700         88  W60-FILE-KNOWN         VALUE "Y".
026800     03  W60-CHANGE-OK-SW    PIC X(01).
026900         88  W60-CHANGE-OK          VALUE "Y".
027000     03  W60-COLUMN-LETTERS  PIC X(04)  VALUE "CDEF".
027100     03  W60-COLUMN-LETTER   PIC X(01).
027200     03  W60-ROW-EDIT        PIC ZZZ9.
027300     03  W60-EDIT-START      PIC 9(02)  COMP.
027400     03  W60-EDIT-LEN        PIC 9(02)  COMP.
027500     03  FILLER              PIC X(01).
027600*
027700*  RUN TOTALS.
027800*
027900 01  W70-TOTALS.
028000     03  W70-SUCCESS-COUNT   PIC 9(05)  COMP.
028100     03  W70-FAIL-COUNT      PIC 9(05)  COMP.
028200     03  W70-SUCCESS-EDIT    PIC ZZZZ9.
028300     03  W70-FAIL-EDIT       PIC ZZZZ9.
028400     03  FILLER              PIC X(01).
028500*
028600 COPY "WSTPCTL.COB".
028700 COPY "WSTPROW.COB".
028800 COPY "WSTPMAP.COB".
028900 COPY "WSTPUPD.COB".
029000 COPY "WSTPSTS.COB".
029100*
029200 PROCEDURE DIVISION.
029300*=================================
029400*
029500 AA000-MAIN.
029600*---------------------
029700*    20/09/25 VBC - TIDIED FOR V2.0 OF THE RULE ENGINE SUITE.
029800*
029900     PERFORM  AA005-OPEN-FILES         THRU AA005-EXIT.
030000     PERFORM  AA010-READ-HEADER        THRU AA010-EXIT.
030100     PERFORM  AA015-LOAD-CONTROL-ENTRIES THRU AA015-EXIT.
030200     PERFORM  AA030-RUN-OPERATION      THRU AA030-EXIT.
030300     PERFORM  AA095-WRITE-TOTALS       THRU AA095-EXIT.
030400     CLOSE    CONTROL-IN STATUS-OUT.
030500     STOP RUN.
030600*
030700*****************************************************************
030800*  AA005 - OPEN THE FILES NEEDED FOR EVERY RUN                   *
030900*****************************************************************
031000 AA005-OPEN-FILES.
031100     MOVE     ZERO TO W10-FILE-COUNT W70-SUCCESS-COUNT
031200                      W70-FAIL-COUNT.
031300     OPEN     INPUT  CONTROL-IN.
031400     OPEN     OUTPUT STATUS-OUT.
031500*
031600 AA005-EXIT.
031700     EXIT.
031800*
031900*****************************************************************
032000*  AA010 - READ THE CONTROL-IN HEADER RECORD                     *
032100*****************************************************************
032200 AA010-READ-HEADER.
032300     READ     CONTROL-IN
032400              AT END
032500              SET W00-CTRL-EOF TO TRUE
032600              GO TO AA010-EXIT.
032700     MOVE     CONTROL-HEADER-TEXT TO TP-CONTROL-HEADER.
032800*
032900 AA010-EXIT.
033000     EXIT.
033100*
033200*****************************************************************
033300*  AA015 - READ THE FILE-ENTRY ROWS AND BUILD THE SELECTED-FILE  *
033400*          TABLE                                                 *
033500*****************************************************************
033600 AA015-LOAD-CONTROL-ENTRIES.
033700     IF       W00-CTRL-EOF
033800              GO TO AA015-EXIT.
033900     READ     CONTROL-IN
034000              AT END
034100              SET W00-CTRL-EOF TO TRUE
034200              GO TO AA015-EXIT.
034300     MOVE     CONTROL-IN-RECORD TO CF-CONTROL-FILE-ENTRY.
034400     PERFORM  AA020-TEST-SELECTION THRU AA020-EXIT.
034500     IF       NOT W11-SELECTED
034600              GO TO AA015-LOAD-CONTROL-ENTRIES.
034700     ADD      1 TO W10-FILE-COUNT.
034800     MOVE     CF-FILE-NAME TO W10-ENTRY-NAME (W10-FILE-COUNT).
034900     GO TO    AA015-LOAD-CONTROL-ENTRIES.
035000*
035100 AA015-EXIT.
035200     EXIT.
035300*
035400*****************************************************************
035500*  AA020 - IS THIS CONTROL-FILE-ENTRY SELECTED FOR THE RUN       *
035600*****************************************************************
035700 AA020-TEST-SELECTION.
035800     MOVE     "N" TO W11-SELECTED-SW.
035900     IF       CF-INCLUDE = "Y"
036000              MOVE "Y" TO W11-SELECTED-SW
036100              GO TO AA020-EXIT.
036200     IF       CF-INCLUDE = "N"
036300              GO TO AA020-EXIT.
036400*
036500*    CF-INCLUDE IS SPACE - FALL BACK TO THE FILTER TOKENS.
036600*
036700     PERFORM  ZZ830-CHECK-EXCLUDE THRU ZZ830-EXIT.
036800     IF       W11-EXCLUDE-HIT
036900              GO TO AA020-EXIT.
037000     PERFORM  ZZ820-CHECK-INCLUDE THRU ZZ820-EXIT.
037100     IF       NOT W11-HAVE-INCLUDE
037200              MOVE "Y" TO W11-SELECTED-SW
037300              GO TO AA020-EXIT.
037400     IF       W11-INCLUDE-HIT
037500              MOVE "Y" TO W11-SELECTED-SW.
037600*
037700 AA020-EXIT.
037800     EXIT.
037900*
038000*****************************************************************
038100*  AA030 - DISPATCH TO THE REQUESTED OPERATION                   *
038200*****************************************************************
038300 AA030-RUN-OPERATION.
038400     IF       TP-OP-LIST
038500              PERFORM AA040-DO-LIST         THRU AA040-EXIT
038600              GO TO   AA030-EXIT.
038700     IF       TP-OP-UPDATE-IDS
038800              PERFORM AA050-DO-UPDATE-IDS   THRU AA050-EXIT
038900              GO TO   AA030-EXIT.
039000     IF       TP-OP-IO-CHANGE
039100              PERFORM AA060-DO-IO-CHANGE    THRU AA060-EXIT
039200              GO TO   AA030-EXIT.
039300     IF       TP-OP-VALUE-FIND
039400              PERFORM AA070-DO-VALUE-FIND   THRU AA070-EXIT
039500              GO TO   AA030-EXIT.
039600     IF       TP-OP-CHANGE-VALUE
039700              PERFORM AA080-DO-CHANGE-VALUE THRU AA080-EXIT
039800              GO TO   AA030-EXIT.
039900     MOVE     SPACES  TO ST-STATUS-ROW.
040000     MOVE     "*ALL*" TO ST-FILE-NAME.
040100     MOVE     "Fail"  TO ST-STATUS.
040200     MOVE     "unrecognised operation code" TO ST-MESSAGE.
040300     PERFORM  AA090-WRITE-STATUS THRU AA090-EXIT.
040400     ADD      1 TO W70-FAIL-COUNT.
040500*
040600 AA030-EXIT.
040700     EXIT.
040800*
040900*****************************************************************
041000*  AA040 - LIST - WRITE A STATUS LINE FOR EVERY SELECTED FILE    *
041100*****************************************************************
041200 AA040-DO-LIST.
041300     PERFORM  AA041-LIST-ONE-FILE THRU AA041-EXIT
041400              VARYING W11-ENTRY-IX FROM 1 BY 1
041500              UNTIL W11-ENTRY-IX > W10-FILE-COUNT.
041600*
041700 AA040-EXIT.
041800     EXIT.
041900*
042000 AA041-LIST-ONE-FILE.
042100     MOVE     SPACES TO ST-STATUS-ROW.
042200     MOVE     W10-ENTRY-NAME (W11-ENTRY-IX) TO ST-FILE-NAME.
042300     MOVE     "Success" TO ST-STATUS.
042400     MOVE     "selected for processing" TO ST-MESSAGE.
042500     PERFORM  AA090-WRITE-STATUS THRU AA090-EXIT.
042600     ADD      1 TO W70-SUCCESS-COUNT.
042700*
042800 AA041-EXIT.
042900     EXIT.
043000*
043100*****************************************************************
043200*  AA050 - UPDATE-IDS - RENUMBER THE CASE ID COLUMN OF EVERY     *
043300*          SELECTED FILE                                         *
043400*****************************************************************
043500 AA050-DO-UPDATE-IDS.
043600     PERFORM  AA051-UPDATE-IDS-ONE-FILE THRU AA051-EXIT
043700              VARYING W11-ENTRY-IX FROM 1 BY 1
043800              UNTIL W11-ENTRY-IX > W10-FILE-COUNT.
043900*
044000 AA050-EXIT.
044100     EXIT.
044200*
044300 AA051-UPDATE-IDS-ONE-FILE.
044400     PERFORM  ZZ870-BUILD-DYNAMIC-NAMES THRU ZZ870B-EXIT.
044500     MOVE     "00" TO W00-TCIN-STATUS.
044600     OPEN     INPUT  TESTCASE-IN.
044700     OPEN     OUTPUT TESTCASE-OUT.
044800     MOVE     "N" TO W40-FILE-FAIL-SW.
044900     MOVE     "N" TO W11-BLANK-ID-SEEN-SW.
045000     MOVE     SPACES TO W40-FAIL-MESSAGE W40-MAIN-ID
045100                       W40-D1-VALUE W40-D2-VALUE.
045200*
045300*    ROW 2 - THE MAIN IDENTIFIER, MUST NOT BE BLANK.
045400*
045500     READ     TESTCASE-IN INTO TC-TEST-CASE-ROW
045600              AT END
045700              SET  W00-TCIN-EOF TO TRUE.
045800     IF       W00-TCIN-EOF
045900              MOVE "Y" TO W40-FILE-FAIL-SW
046000              MOVE "file has no data rows" TO W40-FAIL-MESSAGE
046100              GO TO AA051-CLOSE-UP.
046200     IF       TC-ID = SPACES
046300              MOVE "Y" TO W40-FILE-FAIL-SW
046400              MOVE "main id blank at row 2" TO W40-FAIL-MESSAGE
046500              GO TO AA051-CLOSE-UP.
046600     MOVE     TC-ID TO W40-MAIN-ID.
046700     WRITE    TESTCASE-OUT-RECORD FROM TC-TEST-CASE-ROW.
046800*
046900*    ROW 3 - DEPTH-1 COUNTER, ALWAYS SET TO M_00.
047000*
047100     READ     TESTCASE-IN INTO TC-TEST-CASE-ROW
047200              AT END
047300              SET  W00-TCIN-EOF TO TRUE.
047400     IF       W00-TCIN-EOF
047500              GO TO AA051-CLOSE-UP.
047600     MOVE     SPACES TO TC-ID.
047700     STRING   W40-MAIN-ID DELIMITED BY SPACE
047800              "_00"       DELIMITED BY SIZE
047900              INTO TC-ID.
048000     MOVE     TC-ID TO W40-D1-VALUE.
048100     WRITE    TESTCASE-OUT-RECORD FROM TC-TEST-CASE-ROW.
048200*
048300*    ROW 4 - DEPTH-2 COUNTER, ALWAYS SET TO M_00_01.
048400*
048500     READ     TESTCASE-IN INTO TC-TEST-CASE-ROW
048600              AT END
048700              SET  W00-TCIN-EOF TO TRUE.
048800     IF       W00-TCIN-EOF
048900              GO TO AA051-CLOSE-UP.
049000     MOVE     SPACES TO TC-ID.
049100     STRING   W40-D1-VALUE DELIMITED BY SPACE
049200              "_01"        DELIMITED BY SIZE
049300              INTO TC-ID.
049400     MOVE     TC-ID TO W40-D2-VALUE.
049500     WRITE    TESTCASE-OUT-RECORD FROM TC-TEST-CASE-ROW.
049600*
049700*    ROW 5 ONWARD - CLASSIFY BY ID LENGTH UNTIL THE FIRST BLANK.
049800*
049900     PERFORM  AA0515-PROCESS-DATA-ROW THRU AA0515-EXIT
050000              UNTIL W00-TCIN-EOF
050100              OR    W40-FILE-FAILED
050200              OR    W11-BLANK-ID-SEEN.
050300     IF       W40-FILE-FAILED
050400              GO TO AA051-CLOSE-UP.
050500     PERFORM  AA0519-COPY-REMAINING-ROWS THRU AA0519-EXIT
050600              UNTIL W00-TCIN-EOF.
050700*
050800 AA051-CLOSE-UP.
050900     CLOSE    TESTCASE-IN TESTCASE-OUT.
051000     MOVE     SPACES TO ST-STATUS-ROW.
051100     MOVE     W10-ENTRY-NAME (W11-ENTRY-IX) TO ST-FILE-NAME.
051200     IF       W40-FILE-FAILED
051300              MOVE "Fail" TO ST-STATUS
051400              MOVE W40-FAIL-MESSAGE TO ST-MESSAGE
051500              ADD  1 TO W70-FAIL-COUNT
051600     ELSE
051700              MOVE "Success" TO ST-STATUS
051800              MOVE "ids renumbered" TO ST-MESSAGE
051900              ADD  1 TO W70-SUCCESS-COUNT.
052000     PERFORM  AA090-WRITE-STATUS THRU AA090-EXIT.
052100*
052200 AA051-EXIT.
052300     EXIT.
052400*
052500 AA0515-PROCESS-DATA-ROW.
052600     READ     TESTCASE-IN INTO TC-TEST-CASE-ROW
052700              AT END
052800              SET  W00-TCIN-EOF TO TRUE
052900              GO TO AA0515-EXIT.
053000     IF       TC-ID = SPACES
053100              WRITE TESTCASE-OUT-RECORD FROM TC-TEST-CASE-ROW
053200              SET   W11-BLANK-ID-SEEN TO TRUE
053300              GO TO AA0515-EXIT.
053400*
053500     MOVE     TC-ID TO W31-BUMP-TARGET.
053600     PERFORM  ZZ8201-CALC-TARGET-LEN THRU ZZ8201-EXIT.
053700     MOVE     W31-TARGET-LEN TO W40-ID-LEN.
053800     MOVE     W40-D1-VALUE TO W31-BUMP-TARGET.
053900     PERFORM  ZZ8201-CALC-TARGET-LEN THRU ZZ8201-EXIT.
054000     MOVE     W31-TARGET-LEN TO W40-D1-LEN.
054100     MOVE     W40-D2-VALUE TO W31-BUMP-TARGET.
054200     PERFORM  ZZ8201-CALC-TARGET-LEN THRU ZZ8201-EXIT.
054300     MOVE     W31-TARGET-LEN TO W40-D2-LEN.
054400*
054500     IF       W40-ID-LEN NOT = W40-D1-LEN
054600              GO TO AA0516-TRY-D2.
054700*
054800*    LENGTH MATCHES THE DEPTH-1 COUNTER - BUMP IT, RESET DEPTH-2.
054900*
055000     MOVE     W40-D1-VALUE TO W31-BUMP-TARGET.
055100     PERFORM  ZZ825-BUMP-SUFFIX THRU ZZ825-EXIT.
055200     IF       NOT W40-SUFFIX-OK
055300              MOVE "Y" TO W40-FILE-FAIL-SW
055400              MOVE "cannot increment identifier with no counter"
055500                TO W40-FAIL-MESSAGE
055600              GO TO AA0515-EXIT.
055700     MOVE     W31-BUMP-TARGET TO W40-D1-VALUE.
055800     MOVE     W40-D1-VALUE    TO TC-ID.
055900     MOVE     SPACES          TO W40-D2-VALUE.
056000     STRING   W40-D1-VALUE DELIMITED BY SPACE
056100              "_00"        DELIMITED BY SIZE
056200              INTO W40-D2-VALUE.
056300     GO TO    AA0518-WRITE-ROW.
056400*
056500 AA0516-TRY-D2.
056600     IF       W40-ID-LEN NOT = W40-D2-LEN
056700              MOVE "Y" TO W40-FILE-FAIL-SW
056800              MOVE     TC-ROW-NO TO W40-ROW-EDIT
056900              STRING   "unexpected ID pattern at row "
057000                         DELIMITED BY SIZE
057100                       W40-ROW-EDIT DELIMITED BY SIZE
057200                       INTO W40-FAIL-MESSAGE
057300              GO TO AA0515-EXIT.
057400*
057500*    LENGTH MATCHES THE DEPTH-2 COUNTER.  A PRECONDITION ROW
057600*    LEAVES IT UNCHANGED, ANY OTHER ROW BUMPS IT.
057700*
057800     PERFORM  ZZ884-DESCRIPTOR-HAS-PRECOND THRU ZZ884-EXIT.
057900     IF       W11-PRECOND-HIT
058000              MOVE W40-D2-VALUE TO TC-ID
058100              GO TO AA0518-WRITE-ROW.
058200*
058300     MOVE     W40-D2-VALUE TO W31-BUMP-TARGET.
058400     PERFORM  ZZ825-BUMP-SUFFIX THRU ZZ825-EXIT.
058500     IF       NOT W40-SUFFIX-OK
058600              MOVE "Y" TO W40-FILE-FAIL-SW
058700              MOVE "cannot increment identifier with no counter"
058800                TO W40-FAIL-MESSAGE
058900              GO TO AA0515-EXIT.
059000     MOVE     W31-BUMP-TARGET TO W40-D2-VALUE.
059100     MOVE     W40-D2-VALUE    TO TC-ID.
059200*
059300 AA0518-WRITE-ROW.
059400     WRITE    TESTCASE-OUT-RECORD FROM TC-TEST-CASE-ROW.
059500*
059600 AA0515-EXIT.
059700     EXIT.
059800*
059900 AA0519-COPY-REMAINING-ROWS.
060000     READ     TESTCASE-IN INTO TC-TEST-CASE-ROW
060100              AT END
060200              SET  W00-TCIN-EOF TO TRUE
060300              GO TO AA0519-EXIT.
060400     WRITE    TESTCASE-OUT-RECORD FROM TC-TEST-CASE-ROW.
060500*
060600 AA0519-EXIT.
060700     EXIT.
060800*
060900*****************************************************************
061000*  AA060 - IO-CHANGE - APPLY THE REPLACEMENT MAP TO ROWS 5-700   *
061100*          OF EVERY SELECTED FILE                                *
061200*****************************************************************
061300 AA060-DO-IO-CHANGE.
061400     PERFORM  ZZ890-LOAD-MAP THRU ZZ890-EXIT.
061500     PERFORM  AA061-IO-CHANGE-ONE-FILE THRU AA061-EXIT
061600              VARYING W11-ENTRY-IX FROM 1 BY 1
061700              UNTIL W11-ENTRY-IX > W10-FILE-COUNT.
061800*
061900 AA060-EXIT.
062000     EXIT.
062100*
062200 AA061-IO-CHANGE-ONE-FILE.
062300     PERFORM  ZZ870-BUILD-DYNAMIC-NAMES THRU ZZ870B-EXIT.
062400     MOVE     "00" TO W00-TCIN-STATUS.
062500     OPEN     INPUT  TESTCASE-IN.
062600     OPEN     OUTPUT TESTCASE-OUT.
062700     MOVE     ZERO TO W11-ROW-NO.
062800     PERFORM  AA062-IO-CHANGE-ONE-ROW THRU AA062-EXIT
062900              UNTIL W00-TCIN-EOF.
063000     CLOSE    TESTCASE-IN TESTCASE-OUT.
063100     MOVE     SPACES TO ST-STATUS-ROW.
063200     MOVE     W10-ENTRY-NAME (W11-ENTRY-IX) TO ST-FILE-NAME.
063300     MOVE     "Success" TO ST-STATUS.
063400     MOVE     "replacement complete" TO ST-MESSAGE.
063500     PERFORM  AA090-WRITE-STATUS THRU AA090-EXIT.
063600     ADD      1 TO W70-SUCCESS-COUNT.
063700*
063800 AA061-EXIT.
063900     EXIT.
064000*
064100 AA062-IO-CHANGE-ONE-ROW.
064200     READ     TESTCASE-IN INTO TC-TEST-CASE-ROW
064300              AT END
064400              SET  W00-TCIN-EOF TO TRUE
064500              GO TO AA062-EXIT.
064600     ADD      1 TO W11-ROW-NO.
064700     IF       W11-ROW-NO < 5 OR W11-ROW-NO > 700
064800              GO TO AA062-WRITE.
064900*
065000     MOVE     SPACES TO W31-SRC.
065100     MOVE     TC-ID TO W31-SRC (1:30).
065200     PERFORM  ZZ895-APPLY-ALL-PAIRS THRU ZZ895-EXIT.
065300     MOVE     W31-SRC (1:30) TO TC-ID.
065400*
065500     MOVE     TC-DESCRIPTOR TO W31-SRC.
065600     PERFORM  ZZ895-APPLY-ALL-PAIRS THRU ZZ895-EXIT.
065700     MOVE     W31-SRC TO TC-DESCRIPTOR.
065800*
065900     MOVE     TC-COL-C TO W31-SRC.
066000     PERFORM  ZZ895-APPLY-ALL-PAIRS THRU ZZ895-EXIT.
066100     MOVE     W31-SRC TO TC-COL-C.
066200*
066300     MOVE     TC-COL-D TO W31-SRC.
066400     PERFORM  ZZ895-APPLY-ALL-PAIRS THRU ZZ895-EXIT.
066500     MOVE     W31-SRC TO TC-COL-D.
066600*
066700     MOVE     TC-COL-E TO W31-SRC.
066800     PERFORM  ZZ895-APPLY-ALL-PAIRS THRU ZZ895-EXIT.
066900     MOVE     W31-SRC TO TC-COL-E.
067000*
067100     MOVE     TC-COL-F TO W31-SRC.
067200     PERFORM  ZZ895-APPLY-ALL-PAIRS THRU ZZ895-EXIT.
067300     MOVE     W31-SRC TO TC-COL-F.
067400*
067500 AA062-WRITE.
067600     WRITE    TESTCASE-OUT-RECORD FROM TC-TEST-CASE-ROW.
067700*
067800 AA062-EXIT.
067900     EXIT.
068000*
068100*****************************************************************
068200*  AA070 - VALUE-FIND - SCAN COLUMNS C-F OF EVERY SELECTED FILE  *
068300*          FOR FIND-TEXT AND LOG THE NEIGHBOUR CELL              *
068400*****************************************************************
068500 AA070-DO-VALUE-FIND.
068600     MOVE     "00" TO W00-DU-STATUS.
068700     OPEN     OUTPUT DATAUPDATE.
068800     PERFORM  AA071-VALUE-FIND-ONE-FILE THRU AA071-EXIT
068900              VARYING W11-ENTRY-IX FROM 1 BY 1
069000              UNTIL W11-ENTRY-IX > W10-FILE-COUNT.
069100     CLOSE    DATAUPDATE.
069200*
069300 AA070-EXIT.
069400     EXIT.
069500*
069600 AA071-VALUE-FIND-ONE-FILE.
069700     PERFORM  ZZ870-BUILD-DYNAMIC-NAMES THRU ZZ870B-EXIT.
069800     MOVE     "00" TO W00-TCIN-STATUS.
069900     OPEN     INPUT TESTCASE-IN.
070000     MOVE     ZERO TO W50-MATCH-COUNT.
070100     PERFORM  AA072-VALUE-FIND-ONE-ROW THRU AA072-EXIT
070200              UNTIL W00-TCIN-EOF.
070300     CLOSE    TESTCASE-IN.
070400     MOVE     SPACES TO ST-STATUS-ROW.
070500     MOVE     W10-ENTRY-NAME (W11-ENTRY-IX) TO ST-FILE-NAME.
070600     MOVE     "Success" TO ST-STATUS.
070700     IF       W50-MATCH-COUNT = ZERO
070800              MOVE "no matches" TO ST-MESSAGE
070900     ELSE
071000              MOVE W50-MATCH-COUNT TO W50-MATCH-DISPLAY
071100              STRING W50-MATCH-DISPLAY DELIMITED BY SIZE
071200                     " matches"        DELIMITED BY SIZE
071300                     INTO ST-MESSAGE.
071400     PERFORM  AA090-WRITE-STATUS THRU AA090-EXIT.
071500     ADD      1 TO W70-SUCCESS-COUNT.
071600*
071700 AA071-EXIT.
071800     EXIT.
071900*
072000 AA072-VALUE-FIND-ONE-ROW.
072100     READ     TESTCASE-IN INTO TC-TEST-CASE-ROW
072200              AT END
072300              SET  W00-TCIN-EOF TO TRUE
072400              GO TO AA072-EXIT.
072500     PERFORM  AA073-SCAN-ONE-COLUMN THRU AA073-EXIT
072600              VARYING W50-COL-IX FROM 1 BY 1
072700              UNTIL W50-COL-IX > 4.
072800*
072900 AA072-EXIT.
073000     EXIT.
073100*
073200 AA073-SCAN-ONE-COLUMN.
073300     MOVE     SPACES TO W30-NEEDLE W30-HAYSTACK.
073400     MOVE     TP-FIND-TEXT TO W30-NEEDLE (1:40).
073500     MOVE     TC-COL-TAB (W50-COL-IX) TO W30-HAYSTACK (1:40).
073600     INSPECT  W30-NEEDLE   CONVERTING
073700              "abcdefghijklmnopqrstuvwxyz" TO
073800              "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
073900     INSPECT  W30-HAYSTACK CONVERTING
074000              "abcdefghijklmnopqrstuvwxyz" TO
074100              "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
074200     PERFORM  ZZ850-SUBSTRING-SCAN THRU ZZ850-EXIT.
074300     IF       NOT W30-FOUND
074400              GO TO AA073-EXIT.
074500     ADD      1 TO W50-MATCH-COUNT.
074600     MOVE     SPACES TO DU-DATA-UPDATE-ROW.
074700     MOVE     W10-ENTRY-NAME (W11-ENTRY-IX) TO DU-FILE-NAME.
074800     MOVE     TC-COL-TAB (W50-COL-IX) TO DU-MATCH-VALUE.
074900     MOVE     TP-TARGET-SHEET TO DU-SHEET.
075000     IF       W50-COL-IX = 4
075100              GO TO AA073-WRITE.
075200     MOVE     TC-COL-TAB (W50-COL-IX + 1) TO DU-NEIGHBOR-VALUE.
075300     PERFORM  ZZ899-BUILD-NEIGHBOR-ADDR THRU ZZ899-EXIT.
075400*
075500 AA073-WRITE.
075600     WRITE    DATAUPDATE-RECORD FROM DU-DATA-UPDATE-ROW.
075700*
075800 AA073-EXIT.
075900     EXIT.
076000*
076100*****************************************************************
076200*  AA080 - CHANGE-VALUE - APPLY EVERY DATA-UPDATE-ROW FROM THE   *
076300*          VALUE-FIND PASS BACK INTO ITS SOURCE FILE             *
076400*****************************************************************
076500 AA080-DO-CHANGE-VALUE.
076600     MOVE     "00" TO W00-DU-STATUS.
076700     OPEN     INPUT DATAUPDATE.
076800     PERFORM  AA081-CHANGE-VALUE-ONE-ROW THRU AA081-EXIT
076900              UNTIL W00-DU-EOF.
077000     CLOSE    DATAUPDATE.
077100*
077200 AA080-EXIT.
077300     EXIT.
077400*
077500 AA081-CHANGE-VALUE-ONE-ROW.
077600     READ     DATAUPDATE INTO DU-DATA-UPDATE-ROW
077700              AT END
077800              SET  W00-DU-EOF TO TRUE
077900              GO TO AA081-EXIT.
078000     IF       DU-FILE-NAME = SPACES
078100     OR       DU-SHEET = SPACES
078200     OR       DU-NEIGHBOR-ADDR = SPACES
078300              GO TO AA081-EXIT.
078400*
078500     PERFORM  ZZ900-VALIDATE-ADDRESS THRU ZZ900-EXIT.
078600     IF       NOT W60-ADDR-VALID
078700              MOVE SPACES TO ST-STATUS-ROW
078800              MOVE DU-FILE-NAME TO ST-FILE-NAME
078900              MOVE "Fail" TO ST-STATUS
079000              MOVE "invalid cell address" TO ST-MESSAGE
079100              PERFORM AA090-WRITE-STATUS THRU AA090-EXIT
079200              ADD  1 TO W70-FAIL-COUNT
079300              GO TO AA081-EXIT.
079400*
079500     PERFORM  ZZ910-FILE-IS-KNOWN THRU ZZ910-EXIT.
079600     IF       NOT W60-FILE-KNOWN
079700              MOVE SPACES TO ST-STATUS-ROW
079800              MOVE DU-FILE-NAME TO ST-FILE-NAME
079900              MOVE "Fail" TO ST-STATUS
080000              MOVE "file does not exist" TO ST-MESSAGE
080100              PERFORM AA090-WRITE-STATUS THRU AA090-EXIT
080200              ADD  1 TO W70-FAIL-COUNT
080300              GO TO AA081-EXIT.
080400*
080500     IF       DU-SHEET NOT = TP-TARGET-SHEET
080600              MOVE SPACES TO ST-STATUS-ROW
080700              MOVE DU-FILE-NAME TO ST-FILE-NAME
080800              MOVE "Fail" TO ST-STATUS
080900              MOVE "unknown sheet" TO ST-MESSAGE
081000              PERFORM AA090-WRITE-STATUS THRU AA090-EXIT
081100              ADD  1 TO W70-FAIL-COUNT
081200              GO TO AA081-EXIT.
081300*
081400     PERFORM  ZZ920-APPLY-CHANGE THRU ZZ920-EXIT.
081500     MOVE     SPACES TO ST-STATUS-ROW.
081600     MOVE     DU-FILE-NAME TO ST-FILE-NAME.
081700     IF       W60-CHANGE-OK
081800              MOVE "Success" TO ST-STATUS
081900              MOVE "value changed" TO ST-MESSAGE
082000              ADD  1 TO W70-SUCCESS-COUNT
082100     ELSE
082200              MOVE "Fail" TO ST-STATUS
082300              MOVE "address not found in file" TO ST-MESSAGE
082400              ADD  1 TO W70-FAIL-COUNT.
082500     PERFORM  AA090-WRITE-STATUS THRU AA090-EXIT.
082600*
082700 AA081-EXIT.
082800     EXIT.
082900*
083000*****************************************************************
083100*  AA090/AA095 - STATUS LINE AND END-OF-RUN TOTALS               *
083200*****************************************************************
083300 AA090-WRITE-STATUS.
083400     WRITE    STATUS-OUT-RECORD FROM ST-STATUS-ROW.
083500*
083600 AA090-EXIT.
083700     EXIT.
083800*
083900 AA095-WRITE-TOTALS.
084000     MOVE     SPACES TO ST-STATUS-ROW.
084100     MOVE     "*** RUN TOTALS ***" TO ST-FILE-NAME.
084200     MOVE     "Success" TO ST-STATUS.
084300     MOVE     W70-SUCCESS-COUNT TO W70-SUCCESS-EDIT.
084400     MOVE     W70-FAIL-COUNT    TO W70-FAIL-EDIT.
084500     STRING   W70-SUCCESS-EDIT DELIMITED BY SIZE
084600              " SUCCEEDED, "   DELIMITED BY SIZE
084700              W70-FAIL-EDIT    DELIMITED BY SIZE
084800              " FAILED"        DELIMITED BY SIZE
084900              INTO ST-MESSAGE.
085000     PERFORM  AA090-WRITE-STATUS THRU AA090-EXIT.
085100*
085200 AA095-EXIT.
085300     EXIT.
085400*
085500*****************************************************************
085600*  ZZ825 - BUMP THE TRAILING _NN COUNTER OF W31-BUMP-TARGET      *
085700*****************************************************************
085800 ZZ825-BUMP-SUFFIX.
085900     MOVE     "Y" TO W40-SUFFIX-OK-SW.
086000     PERFORM  ZZ8201-CALC-TARGET-LEN THRU ZZ8201-EXIT.
086100     COMPUTE  W40-UNDERSCORE-POS = W31-TARGET-LEN - 2.
086200     IF       W40-UNDERSCORE-POS < 1
086300              MOVE "N" TO W40-SUFFIX-OK-SW
086400              GO TO ZZ825-EXIT.
086500     IF       W31-BUMP-TARGET (W40-UNDERSCORE-POS:1) NOT = "_"
086600              MOVE "N" TO W40-SUFFIX-OK-SW
086700              GO TO ZZ825-EXIT.
086800     IF       W31-BUMP-TARGET (W40-UNDERSCORE-POS + 1:2)
086900                NOT NUMERIC
087000              MOVE "N" TO W40-SUFFIX-OK-SW
087100              GO TO ZZ825-EXIT.
087200     MOVE     W31-BUMP-TARGET (W40-UNDERSCORE-POS + 1:2)
087300               TO W40-SUFFIX-NUM.
087400     ADD      1 TO W40-SUFFIX-NUM.
087500     IF       W40-SUFFIX-NUM > 99
087600              MOVE ZERO TO W40-SUFFIX-NUM.
087700     MOVE     W40-SUFFIX-NUM
087800               TO W31-BUMP-TARGET (W40-UNDERSCORE-POS + 1:2).
087900*
088000 ZZ825-EXIT.
088100     EXIT.
088200*
088300*****************************************************************
088400*  ZZ8201 - TRIMMED LENGTH OF W31-BUMP-TARGET                    *
088500*****************************************************************
088600 ZZ8201-CALC-TARGET-LEN.
088700     PERFORM  ZZ8202-BACK-SCAN THRU ZZ8202-EXIT
088800              VARYING W31-LEN-IX FROM 30 BY -1
088900              UNTIL W31-LEN-IX = 0
089000              OR    W31-BUMP-TARGET (W31-LEN-IX:1) NOT = SPACE.
089100     MOVE     W31-LEN-IX TO W31-TARGET-LEN.
089200*
089300 ZZ8201-EXIT.
089400     EXIT.
089500*
089600 ZZ8202-BACK-SCAN.
089700 ZZ8202-EXIT.
089800     EXIT.
089900*
090000*****************************************************************
090100*  ZZ820-CHECK-INCLUDE/ZZ830-CHECK-EXCLUDE - FILE NAME TOKEN     *
090200*          FILTER TESTS                                          *
090300*****************************************************************
090400 ZZ820-CHECK-INCLUDE.
090500     MOVE     "N" TO W11-HAVE-INCLUDE-SW.
090600     MOVE     "N" TO W11-ANY-INCLUDE-SW.
090700     PERFORM  ZZ821-TRY-INCLUDE-TOKEN THRU ZZ821-EXIT
090800              VARYING W11-TOKEN-IX FROM 1 BY 1
090900              UNTIL W11-TOKEN-IX > 5
091000              OR    W11-INCLUDE-HIT.
091100*
091200 ZZ820-EXIT.
091300     EXIT.
091400*
091500 ZZ821-TRY-INCLUDE-TOKEN.
091600     IF       TP-INCLUDE-TOKENS (W11-TOKEN-IX) = SPACES
091700              GO TO ZZ821-EXIT.
091800     MOVE     "Y" TO W11-HAVE-INCLUDE-SW.
091900     MOVE     SPACES TO W30-NEEDLE W30-HAYSTACK.
092000     MOVE     TP-INCLUDE-TOKENS (W11-TOKEN-IX) TO W30-NEEDLE (1:20).
092100     MOVE     CF-FILE-NAME TO W30-HAYSTACK (1:50).
092200     INSPECT  W30-NEEDLE   CONVERTING
092300              "abcdefghijklmnopqrstuvwxyz" TO
092400              "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
092500     INSPECT  W30-HAYSTACK CONVERTING
092600              "abcdefghijklmnopqrstuvwxyz" TO
092700              "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
092800     PERFORM  ZZ850-SUBSTRING-SCAN THRU ZZ850-EXIT.
092900     IF       W30-FOUND
093000              SET W11-INCLUDE-HIT TO TRUE.
093100*
093200 ZZ821-EXIT.
093300     EXIT.
093400*
093500 ZZ830-CHECK-EXCLUDE.
093600     MOVE     "N" TO W11-ANY-EXCLUDE-SW.
093700     PERFORM  ZZ831-TRY-EXCLUDE-TOKEN THRU ZZ831-EXIT
093800              VARYING W11-TOKEN-IX FROM 1 BY 1
093900              UNTIL W11-TOKEN-IX > 5
094000              OR    W11-EXCLUDE-HIT.
094100*
094200 ZZ830-EXIT.
094300     EXIT.
094400*
094500 ZZ831-TRY-EXCLUDE-TOKEN.
094600     IF       TP-EXCLUDE-TOKENS (W11-TOKEN-IX) = SPACES
094700              GO TO ZZ831-EXIT.
094800     MOVE     SPACES TO W30-NEEDLE W30-HAYSTACK.
094900     MOVE     TP-EXCLUDE-TOKENS (W11-TOKEN-IX) TO W30-NEEDLE (1:20).
095000     MOVE     CF-FILE-NAME TO W30-HAYSTACK (1:50).
095100     INSPECT  W30-NEEDLE   CONVERTING
095200              "abcdefghijklmnopqrstuvwxyz" TO
095300              "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
095400     INSPECT  W30-HAYSTACK CONVERTING
095500              "abcdefghijklmnopqrstuvwxyz" TO
095600              "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
095700     PERFORM  ZZ850-SUBSTRING-SCAN THRU ZZ850-EXIT.
095800     IF       W30-FOUND
095900              SET W11-EXCLUDE-HIT TO TRUE.
096000*
096100 ZZ831-EXIT.
096200     EXIT.
096300*
096400*****************************************************************
096500*  ZZ850 - IS W30-NEEDLE A SUBSTRING OF W30-HAYSTACK             *
096600*****************************************************************
096700 ZZ850-SUBSTRING-SCAN.
096800     SET      W30-FOUND TO FALSE.
096900     PERFORM  ZZ851-CALC-NEEDLE-LEN THRU ZZ851-EXIT.
097000     PERFORM  ZZ852-CALC-HAY-LEN    THRU ZZ852-EXIT.
097100     IF       W30-NEEDLE-LEN = ZERO
097200              SET W30-FOUND TO TRUE
097300              GO TO ZZ850-EXIT.
097400     IF       W30-NEEDLE-LEN > W30-HAY-LEN
097500              GO TO ZZ850-EXIT.
097600     PERFORM  ZZ853-TRY-POSITION THRU ZZ853-EXIT
097700              VARYING W30-SCAN-IX FROM 1 BY 1
097800              UNTIL W30-SCAN-IX > (W30-HAY-LEN - W30-NEEDLE-LEN + 1)
097900              OR    W30-FOUND.
098000*
098100 ZZ850-EXIT.
098200     EXIT.
098300*
098400 ZZ851-CALC-NEEDLE-LEN.
098500     PERFORM  ZZ8511-BACK-SCAN THRU ZZ8511-EXIT
098600              VARYING W30-LEN-IX FROM 50 BY -1
098700              UNTIL W30-LEN-IX = 0
098800              OR    W30-NEEDLE (W30-LEN-IX:1) NOT = SPACE.
098900     MOVE     W30-LEN-IX TO W30-NEEDLE-LEN.
099000*
099100 ZZ851-EXIT.
099200     EXIT.
099300*
099400 ZZ8511-BACK-SCAN.
099500 ZZ8511-EXIT.
099600     EXIT.
099700*
099800 ZZ852-CALC-HAY-LEN.
099900     PERFORM  ZZ8511-BACK-SCAN THRU ZZ8511-EXIT
100000              VARYING W30-LEN-IX FROM 50 BY -1
100100              UNTIL W30-LEN-IX = 0
100200              OR    W30-HAYSTACK (W30-LEN-IX:1) NOT = SPACE.
100300     MOVE     W30-LEN-IX TO W30-HAY-LEN.
100400*
100500 ZZ852-EXIT.
100600     EXIT.
100700*
100800 ZZ853-TRY-POSITION.
100900     IF       W30-HAYSTACK (W30-SCAN-IX:W30-NEEDLE-LEN) =
101000              W30-NEEDLE   (1:W30-NEEDLE-LEN)
101100              SET W30-FOUND TO TRUE.
101200*
101300 ZZ853-EXIT.
101400     EXIT.
101500*
101600*****************************************************************
101700*  ZZ870 - BUILD THE DYNAMIC TESTCASE-IN/OUT FILE NAMES          *
101800*****************************************************************
101900 ZZ870-BUILD-DYNAMIC-NAMES.
102000     MOVE     W10-ENTRY-NAME (W11-ENTRY-IX) TO W05-TESTCASE-IN-NAME.
102100     MOVE     SPACES TO W05-TESTCASE-OUT-NAME.
102200     STRING   W05-TESTCASE-IN-NAME DELIMITED BY SPACE
102300              "-OUT"                DELIMITED BY SIZE
102400              INTO W05-TESTCASE-OUT-NAME.
102500*
102600 ZZ870B-EXIT.
102700     EXIT.
102800*
102900*****************************************************************
103000*  ZZ884 - DOES THE CURRENT ROW'S DESCRIPTOR CONTAIN THE WORD    *
103100*          "PRECONDITION"                                        *
103200*****************************************************************
103300 ZZ884-DESCRIPTOR-HAS-PRECOND.
103400     MOVE     "N" TO W11-PRECOND-SW.
103500     MOVE     SPACES TO W30-NEEDLE W30-HAYSTACK.
103600     MOVE     "PRECONDITION" TO W30-NEEDLE (1:12).
103700     MOVE     TC-DESCRIPTOR TO W30-HAYSTACK (1:40).
103800     INSPECT  W30-HAYSTACK CONVERTING
103900              "abcdefghijklmnopqrstuvwxyz" TO
104000              "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
104100     PERFORM  ZZ850-SUBSTRING-SCAN THRU ZZ850-EXIT.
104200     IF       W30-FOUND
104300              SET W11-PRECOND-HIT TO TRUE.
104400*
104500 ZZ884-EXIT.
104600     EXIT.
104700*
104800*****************************************************************
104900*  ZZ890 - LOAD THE WHOLE REPLACEMENT MAP FROM IOMAP-IN          *
105000*****************************************************************
105100 ZZ890-LOAD-MAP.
105200     MOVE     "00" TO W00-MAP-STATUS.
105300     MOVE     ZERO TO RP-MAP-COUNT.
105400     OPEN     INPUT IOMAP-IN.
105500     PERFORM  ZZ891-LOAD-ONE-PAIR THRU ZZ891-EXIT
105600              UNTIL W00-MAP-EOF.
105700     CLOSE    IOMAP-IN.
105800*
105900 ZZ890-EXIT.
106000     EXIT.
106100*
106200 ZZ891-LOAD-ONE-PAIR.
106300     READ     IOMAP-IN
106400              AT END
106500              SET  W00-MAP-EOF TO TRUE
106600              GO TO ZZ891-EXIT.
106700     ADD      1 TO RP-MAP-COUNT.
106800     MOVE     IOMAP-IN-RECORD (1:60) TO RP-MAP-ENTRY (RP-MAP-COUNT).
106900*
107000 ZZ891-EXIT.
107100     EXIT.
107200*
107300*****************************************************************
107400*  ZZ895 - APPLY EVERY MAP PAIR, IN ORDER, TO W31-SRC            *
107500*****************************************************************
107600 ZZ895-APPLY-ALL-PAIRS.
107700     PERFORM  ZZ896-APPLY-ONE-PAIR THRU ZZ896-EXIT
107800              VARYING W31-MAP-IX FROM 1 BY 1
107900              UNTIL W31-MAP-IX > RP-MAP-COUNT.
108000*
108100 ZZ895-EXIT.
108200     EXIT.
108300*
108400 ZZ896-APPLY-ONE-PAIR.
108500     MOVE     SPACES TO W31-BEFORE W31-AFTER.
108600     MOVE     RP-MAP-ENTRY (W31-MAP-IX) (1:30)  TO W31-BEFORE (1:30).
108700     MOVE     RP-MAP-ENTRY (W31-MAP-IX) (31:30) TO W31-AFTER (1:30).
108800     PERFORM  ZZ8961-CALC-BEFORE-LEN THRU ZZ8961-EXIT.
108900     IF       W31-BEFORE-LEN = ZERO
109000              GO TO ZZ896-EXIT.
109100     PERFORM  ZZ8962-CALC-AFTER-LEN THRU ZZ8962-EXIT.
109200     PERFORM  ZZ870R-REPLACE-PAIR-IN-CELL THRU ZZ870R-EXIT.
109300*
109400 ZZ896-EXIT.
109500     EXIT.
109600*
109700 ZZ8961-CALC-BEFORE-LEN.
109800     PERFORM  ZZ8963-BACK-SCAN THRU ZZ8963-EXIT
109900              VARYING W31-LEN-IX FROM 40 BY -1
110000              UNTIL W31-LEN-IX = 0
110100              OR    W31-BEFORE (W31-LEN-IX:1) NOT = SPACE.
110200     MOVE     W31-LEN-IX TO W31-BEFORE-LEN.
110300*
110400 ZZ8961-EXIT.
110500     EXIT.
110600*
110700 ZZ8963-BACK-SCAN.
110800 ZZ8963-EXIT.
110900     EXIT.
111000*
111100 ZZ8962-CALC-AFTER-LEN.
111200     PERFORM  ZZ8963-BACK-SCAN THRU ZZ8963-EXIT
111300              VARYING W31-LEN-IX FROM 40 BY -1
111400              UNTIL W31-LEN-IX = 0
111500              OR    W31-AFTER (W31-LEN-IX:1) NOT = SPACE.
111600     MOVE     W31-LEN-IX TO W31-AFTER-LEN.
111700*
111800 ZZ8962-EXIT.
111900     EXIT.
112000*
112100*****************************************************************
112200*  ZZ870R - REPLACE EVERY OCCURRENCE OF W31-BEFORE IN W31-SRC    *
112300*           WITH W31-AFTER                                       *
112400*****************************************************************
112500 ZZ870R-REPLACE-PAIR-IN-CELL.
112600     MOVE     1 TO W31-SRC-POS W31-OUT-POS.
112700     MOVE     SPACES TO W31-RESULT.
112800*
112900 ZZ871-SCAN-STEP.
113000     IF       W31-SRC-POS > 40
113100              GO TO ZZ870R-FINISH.
113200     IF       (W31-SRC-POS + W31-BEFORE-LEN - 1) > 40
113300              GO TO ZZ875-COPY-ONE.
113400     IF       W31-SRC (W31-SRC-POS:W31-BEFORE-LEN) NOT =
113500              W31-BEFORE (1:W31-BEFORE-LEN)
113600              GO TO ZZ875-COPY-ONE.
113700*
113800*    MATCH FOUND - EMIT THE REPLACEMENT TEXT IF THERE IS ROOM
113900*    AND SKIP PAST THE MATCHED TEXT IN THE SOURCE.
114000*
114100     IF       W31-AFTER-LEN = ZERO
114200              GO TO ZZ873-SKIP-SOURCE.
114300     IF       (W31-OUT-POS + W31-AFTER-LEN - 1) > 40
114400              GO TO ZZ873-SKIP-SOURCE.
114500     MOVE     W31-AFTER (1:W31-AFTER-LEN)
114600               TO W31-RESULT (W31-OUT-POS:W31-AFTER-LEN).
114700     ADD      W31-AFTER-LEN TO W31-OUT-POS.
114800*
114900 ZZ873-SKIP-SOURCE.
115000     ADD      W31-BEFORE-LEN TO W31-SRC-POS.
115100     GO TO    ZZ871-SCAN-STEP.
115200*
115300 ZZ875-COPY-ONE.
115400     MOVE     W31-SRC (W31-SRC-POS:1) TO W31-RESULT (W31-OUT-POS:1).
115500     ADD      1 TO W31-SRC-POS W31-OUT-POS.
115600     GO TO    ZZ871-SCAN-STEP.
115700*
115800 ZZ870R-FINISH.
115900     MOVE     W31-RESULT TO W31-SRC.
116000*
116100 ZZ870R-EXIT.
116200     EXIT.
116300*
116400*****************************************************************
116500*  ZZ899 - BUILD THE NEIGHBOUR CELL ADDRESS (COLUMN + ROW)       *
116600*****************************************************************
116700 ZZ899-BUILD-NEIGHBOR-ADDR.
116800     MOVE     W60-COLUMN-LETTERS (W50-COL-IX + 1:1)
116900               TO W60-COLUMN-LETTER.
117000     MOVE     TC-ROW-NO TO W60-ROW-EDIT.
117100     PERFORM  ZZ8991-FIND-FIRST-DIGIT THRU ZZ8991-EXIT.
117200     COMPUTE  W60-EDIT-LEN = 5 - W60-EDIT-START.
117300     MOVE     SPACES TO DU-NEIGHBOR-ADDR.
117400     STRING   W60-COLUMN-LETTER DELIMITED BY SIZE
117500              W60-ROW-EDIT (W60-EDIT-START:W60-EDIT-LEN)
117600                DELIMITED BY SIZE
117700              INTO DU-NEIGHBOR-ADDR.
117800*
117900 ZZ899-EXIT.
118000     EXIT.
118100*
118200 ZZ8991-FIND-FIRST-DIGIT.
118300     PERFORM  ZZ8992-FORWARD-SCAN THRU ZZ8992-EXIT
118400              VARYING W60-EDIT-START FROM 1 BY 1
118500              UNTIL W60-EDIT-START > 4
118600              OR    W60-ROW-EDIT (W60-EDIT-START:1) NOT = SPACE.
118700*
118800 ZZ8991-EXIT.
118900     EXIT.
119000*
119100 ZZ8992-FORWARD-SCAN.
119200 ZZ8992-EXIT.
119300     EXIT.
119400*
119500*****************************************************************
119600*  ZZ900/ZZ901 - VALIDATE A CELL ADDRESS - 1-3 LETTERS FOLLOWED  *
119700*                BY 1-7 DIGITS                                   *
119800*****************************************************************
119900 ZZ900-VALIDATE-ADDRESS.
120000     MOVE     DU-NEIGHBOR-ADDR TO W60-ADDRESS-TEXT.
120100     MOVE     "Y" TO W60-ADDR-VALID-SW.
120200     MOVE     ZERO TO W60-ADDR-LETTER-N W60-ADDR-DIGIT-N.
120300     MOVE     "LETTERS" TO W60-ADDR-PHASE.
120400     PERFORM  ZZ901-CLASSIFY-CHAR THRU ZZ901-EXIT
120500              VARYING W60-SCAN-IX FROM 1 BY 1
120600              UNTIL W60-SCAN-IX > 8
120700              OR    NOT W60-ADDR-VALID.
120800     IF       W60-ADDR-LETTER-N = ZERO OR W60-ADDR-LETTER-N > 3
120900              MOVE "N" TO W60-ADDR-VALID-SW.
121000     IF       W60-ADDR-DIGIT-N = ZERO OR W60-ADDR-DIGIT-N > 7
121100              MOVE "N" TO W60-ADDR-VALID-SW.
121200*
121300 ZZ900-EXIT.
121400     EXIT.
121500*
121600 ZZ901-CLASSIFY-CHAR.
121700     IF       W60-ADDR-CHAR (W60-SCAN-IX) = SPACE
121800              MOVE "SPACES" TO W60-ADDR-PHASE
121900              GO TO ZZ901-EXIT.
122000     IF       W60-ADDR-PHASE = "SPACES"
122100              MOVE "N" TO W60-ADDR-VALID-SW
122200              GO TO ZZ901-EXIT.
122300     IF       W60-ADDR-CHAR (W60-SCAN-IX) ALPHABETIC
122400     AND      W60-ADDR-PHASE = "LETTERS"
122500              ADD 1 TO W60-ADDR-LETTER-N
122600              GO TO ZZ901-EXIT.
122700     IF       W60-ADDR-CHAR (W60-SCAN-IX) ALPHABETIC
122800              MOVE "N" TO W60-ADDR-VALID-SW
122900              GO TO ZZ901-EXIT.
123000     IF       W60-ADDR-CHAR (W60-SCAN-IX) NUMERIC
123100              MOVE "DIGITS" TO W60-ADDR-PHASE
123200              ADD 1 TO W60-ADDR-DIGIT-N
123300              GO TO ZZ901-EXIT.
123400     MOVE     "N" TO W60-ADDR-VALID-SW.
123500*
123600 ZZ901-EXIT.
123700     EXIT.
123800*
123900*****************************************************************
124000*  ZZ910 - IS DU-FILE-NAME ONE OF THE FILES NAMED ON CONTROL-IN  *
124100*****************************************************************
124200 ZZ910-FILE-IS-KNOWN.
124300     MOVE     "N" TO W60-FILE-KNOWN-SW.
124400     PERFORM  ZZ911-TRY-ONE-ENTRY THRU ZZ911-EXIT
124500              VARYING W11-ENTRY-IX FROM 1 BY 1
124600              UNTIL W11-ENTRY-IX > W10-FILE-COUNT
124700              OR    W60-FILE-KNOWN.
124800*
124900 ZZ910-EXIT.
125000     EXIT.
125100*
125200 ZZ911-TRY-ONE-ENTRY.
125300     IF       W10-ENTRY-NAME (W11-ENTRY-IX) = DU-FILE-NAME
125400              SET W60-FILE-KNOWN TO TRUE.
125500*
125600 ZZ911-EXIT.
125700     EXIT.
125800*
125900*****************************************************************
126000*  ZZ920/ZZ921 - WRITE DU-NEW-VALUE INTO THE ROW/COLUMN NAMED BY *
126100*                THE VALIDATED ADDRESS, REWRITING THE FILE       *
126200*****************************************************************
126300 ZZ920-APPLY-CHANGE.
126400     MOVE     W60-ADDRESS-TEXT (1:W60-ADDR-LETTER-N)
126500               TO W60-ADDR-LETTERS.
126600     COMPUTE  W60-DIGIT-START = W60-ADDR-LETTER-N + 1.
126700     MOVE     W60-ADDRESS-TEXT (W60-DIGIT-START:W60-ADDR-DIGIT-N)
126800               TO W60-ADDR-DIGITS.
126900     MOVE     ZERO TO W60-ADDR-ROW-NO.
127000     MOVE     W60-ADDR-DIGITS TO W60-ADDR-ROW-NO.
127100     MOVE     "N" TO W60-CHANGE-OK-SW.
127200     MOVE     DU-FILE-NAME TO W05-TESTCASE-IN-NAME.
127300     MOVE     SPACES TO W05-TESTCASE-OUT-NAME.
127400     STRING   W05-TESTCASE-IN-NAME DELIMITED BY SPACE
127500              "-OUT"               DELIMITED BY SIZE
127600              INTO W05-TESTCASE-OUT-NAME.
127700     MOVE     "00" TO W00-TCIN-STATUS.
127800     OPEN     INPUT  TESTCASE-IN.
127900     OPEN     OUTPUT TESTCASE-OUT.
128000     PERFORM  ZZ921-APPLY-CHANGE-ONE-ROW THRU ZZ921-EXIT
128100              UNTIL W00-TCIN-EOF.
128200     CLOSE    TESTCASE-IN TESTCASE-OUT.
128300*
128400 ZZ920-EXIT.
128500     EXIT.
128600*
128700 ZZ921-APPLY-CHANGE-ONE-ROW.
128800     READ     TESTCASE-IN INTO TC-TEST-CASE-ROW
128900              AT END
129000              SET  W00-TCIN-EOF TO TRUE
129100              GO TO ZZ921-EXIT.
129200     IF       TC-ROW-NO NOT = W60-ADDR-ROW-NO
129300              GO TO ZZ921-WRITE.
129400     IF       W60-ADDR-LETTERS = "A"
129500              MOVE DU-NEW-VALUE TO TC-ID
129600              SET  W60-CHANGE-OK TO TRUE
129700              GO TO ZZ921-WRITE.
129800     IF       W60-ADDR-LETTERS = "B"
129900              MOVE DU-NEW-VALUE TO TC-DESCRIPTOR
130000              SET  W60-CHANGE-OK TO TRUE
130100              GO TO ZZ921-WRITE.
130200     IF       W60-ADDR-LETTERS = "C"
130300              MOVE DU-NEW-VALUE TO TC-COL-C
130400              SET  W60-CHANGE-OK TO TRUE
130500              GO TO ZZ921-WRITE.
130600     IF       W60-ADDR-LETTERS = "D"
130700              MOVE DU-NEW-VALUE TO TC-COL-D
130800              SET  W60-CHANGE-OK TO TRUE
130900              GO TO ZZ921-WRITE.
131000     IF       W60-ADDR-LETTERS = "E"
131100              MOVE DU-NEW-VALUE TO TC-COL-E
131200              SET  W60-CHANGE-OK TO TRUE
131300              GO TO ZZ921-WRITE.
131400     IF       W60-ADDR-LETTERS = "F"
131500              MOVE DU-NEW-VALUE TO TC-COL-F
131600              SET  W60-CHANGE-OK TO TRUE.
131700*
131800 ZZ921-WRITE.
131900     WRITE    TESTCASE-OUT-RECORD FROM TC-TEST-CASE-ROW.
132000*
132100 ZZ921-EXIT.
132200     EXIT.
132300*
