000100*
000200*****************************************************
000300*                                                   *
000400*  RECORD DEFINITION FOR STATUS-OUT                 *
000500*     ONE LINE PER CANDIDATE FILE PROCESSED           *
000600*****************************************************
000700*
000800* 12/07/84 DRW - CREATED.
000900*
001000 01  ST-STATUS-ROW.
001100     03  ST-FILE-NAME          PIC X(50).
001200     03  ST-STATUS             PIC X(07).
001300     03  ST-MESSAGE            PIC X(60).
001400     03  FILLER                PIC X(03).
001500*
