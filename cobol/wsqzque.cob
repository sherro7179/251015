000100*
000200*****************************************************************
000300*                                                               *
000400*  RECORD DEFINITIONS FOR A QUIZ SESSION                        *
000500*     SR-SESSION-REQUEST  - READ ONCE FROM SESSION-IN TO        *
000600*                           DRIVE QZ010 (DIFFICULTY/LENGTH/SEED)*
000700*     QZ-ANSWER-ROW       - ONE LINE OF ANSWERS-IN, MATCHED     *
000800*                           BACK TO A BUILT SESSION QUESTION     *
000900*                           FOR SCORING                          *
001000*****************************************************************
001100*
001200* 19/10/2025 DRW - CREATED.
001300*
001400 01  SR-SESSION-REQUEST.
001500     03  SR-DIFFICULTY         PIC X(06).
001600         88  SR-DIFF-EASY          VALUE "EASY  ".
001700         88  SR-DIFF-MEDIUM        VALUE "MEDIUM".
001800         88  SR-DIFF-HARD          VALUE "HARD  ".
001900     03  SR-SESSION-LENGTH     PIC 9(02).
002000     03  SR-SEED               PIC 9(07).
002100     03  FILLER                PIC X(05).
002200*
002300 01  QZ-ANSWER-ROW.
002400     03  QA-QUESTION-ID        PIC 9(02).
002500     03  QA-SELECTED-LABEL     PIC X(45).
002600     03  FILLER                PIC X(03).
002700*
