000100*
000200*****************************************************************
000300*                                                               *
000400*                  Vehicle Quiz Session Engine                  *
000500*           Loads the car index built by QZ000, builds a        *
000600*           multiple-choice quiz session against a SESSION-IN   *
000700*           request, marks it against ANSWERS-IN and appends    *
000800*           one entry to HISTORY-OUT for each student.          *
000900*                                                               *
001000*****************************************************************
001100*
001200 IDENTIFICATION          DIVISION.
001300*==============================
001400*
001500     PROGRAM-ID.         QZ010.
001600*
001700     AUTHOR.             D R WHITLOCK.
001800*                        FOR APPLEWOOD COMPUTERS.
001900*
002000     INSTALLATION.       APPLEWOOD COMPUTERS ACCOUNTING SYSTEM.
002100*
002200     DATE-WRITTEN.       04/06/1988.
002300*
002400     DATE-COMPILED.      21/10/2025.
002500*
002600     SECURITY.           COPYRIGHT (C) 1988-2026 & LATER,
002700*                        VINCENT BRYAN COEN.
002800*                        DISTRIBUTED UNDER THE GNU GENERAL
002900*                        PUBLIC LICENSE. SEE FILE COPYING.
003000*
003100*    REMARKS.            LOADS THE CAR INDEX BUILT BY QZ000,
003200*                        BUILDS ONE MULTIPLE-CHOICE QUIZ SESSION
003300*                        FROM A SESSION-IN REQUEST (DIFFICULTY,
003400*                        LENGTH AND SEED), SCORES IT AGAINST
003500*                        ANSWERS-IN AND APPENDS ONE ENTRY TO
003600*                        HISTORY-OUT. THE SHUFFLE AND DISTRACTOR
003700*                        SELECTION ARE BOTH DRIVEN BY A SEEDED
003800*                        GENERATOR SO A GIVEN SEED ALWAYS
003900*                        PRODUCES THE SAME SESSION - THIS LETS
004000*                        SUPPORT REPRODUCE A STUDENT'S COMPLAINT
004100*                        EXACTLY.
004200*
004300* CHANGES:
004400* 04/06/88 DRW -        CREATED AS A TIMES-TABLES FLASHCARD
004500*                       DRILL, MARKED STRAIGHT AGAINST A
004600*                       HARD-CODED ANSWER KEY.
004700* 17/08/90 VBC -    .01 DRILL REWRITTEN TO PULL ITS QUESTIONS
004800*                       FROM A CATALOGUE FILE INSTEAD OF BEING
004900*                       HARD-CODED, FIRST USE OF THE SEEDED
005000*                       SHUFFLE.
005100* 03/04/93 VBC -    .02 DISTRACTOR SELECTION ADDED SO WRONG
005200*                       OPTIONS ARE DRAWN FROM THE SAME
005300*                       CATALOGUE RATHER THAN BEING INVENTED.
005400* 21/09/98 VBC -    .03 Y2K - SESSION DATE ON HISTORY-OUT NOW
005500*                       CARRIED AS A 4 DIGIT YEAR, NO WINDOWING
005600*                       LOGIC NEEDED.
005700* 11/03/99 JRT -    .04 SEED NOW ECHOED BACK ON HISTORY-OUT SO
005800*                       SUPPORT CAN REPRODUCE A STUDENT'S RUN
005900*                       EXACTLY.
006000* 20/10/25 VBC -    .05 REBUILT AS THE MULTIPLE-CHOICE VEHICLE
006100*                       QUIZ ENGINE AGAINST THE QZ000 CAR INDEX,
006200*                       DIFFICULTY/LENGTH/SEED DRIVEN FROM
006300*                       SESSION-IN.
006400* 09/08/26 VBC -    .06 ZZ705 - W-PRNG-PRODUCT WAS PIC 9(18),
006500*                       OVERFLOWING ON STATES OVER ABOUT 906
006600*                       MILLION AND BREAKING SEED
006700*                       REPRODUCIBILITY. WIDENED TO PIC 9(20).
006800*
006900*************************************************************************
007000*
007100* COPYRIGHT NOTICE.
007200* ****************
007300*
007400* THIS PROGRAM IS PART OF THE APPLEWOOD COMPUTERS ACCOUNTING
007500* SYSTEM AND IS COPYRIGHT (C) VINCENT B COEN. 1976-2026 AND LATER.
007600*
007700* THIS PROGRAM IS FREE SOFTWARE; YOU CAN REDISTRIBUTE IT AND/OR
007800* MODIFY IT UNDER THE TERMS OF THE GNU GENERAL PUBLIC LICENSE AS
007900* PUBLISHED BY THE FREE SOFTWARE FOUNDATION; VERSION 3 AND LATER.
008000*
008100*************************************************************************
008200*
008300 ENVIRONMENT             DIVISION.
008400*==============================
008500*
008600 CONFIGURATION           SECTION.
008700 SOURCE-COMPUTER.        IBM-4341.
008800 OBJECT-COMPUTER.        IBM-4341.
008900 SPECIAL-NAMES.          C01 IS TOP-OF-FORM.
009000*
009100 INPUT-OUTPUT            SECTION.
009200*------------------------------
009300 FILE-CONTROL.
009400     SELECT CARINDEX     ASSIGN TO "CARINDEX"
009500         ORGANIZATION IS LINE SEQUENTIAL
009600         FILE STATUS IS W00-CARINDEX-STATUS.
009700     SELECT SESSION-IN   ASSIGN TO "SESSION-IN"
009800         ORGANIZATION IS LINE SEQUENTIAL
009900         FILE STATUS IS W00-SESSION-STATUS.
010000     SELECT ANSWERS-IN   ASSIGN TO "ANSWERS-IN"
010100         ORGANIZATION IS LINE SEQUENTIAL
010200         FILE STATUS IS W00-ANSWERS-STATUS.
010300     SELECT HISTORY-OUT  ASSIGN TO "HISTORY-OUT"
010400         ORGANIZATION IS LINE SEQUENTIAL
010500         FILE STATUS IS W00-HISTORY-STATUS.
010600*
010700 DATA                    DIVISION.
010800*==============================
010900 FILE                    SECTION.
011000*----------------------
011100 FD  CARINDEX
011200     LABEL RECORDS ARE STANDARD.
011300 01  CARINDEX-RECORD         PIC X(240).
011400*
011500 FD  SESSION-IN
011600     LABEL RECORDS ARE STANDARD.
011700 01  SESSION-IN-RECORD       PIC X(20).
011800*
011900 FD  ANSWERS-IN
012000     LABEL RECORDS ARE STANDARD.
012100 01  ANSWERS-IN-RECORD       PIC X(50).
012200*
012300 FD  HISTORY-OUT
012400     LABEL RECORDS ARE STANDARD.
012500 01  HISTORY-OUT-RECORD      PIC X(47).
012600*
012700 WORKING-STORAGE SECTION.
012800*----------------------
012900 77  PROG-NAME                PIC X(20) VALUE "QZ010 (1.0.01)".
013000*
013100 01  W00-STATUS-AREA.
013200     03  W00-CARINDEX-STATUS     PIC X(02).
013300         88  W00-CARINDEX-OK         VALUE "00".
013400         88  W00-CARINDEX-EOF        VALUE "10".
013500     03  W00-SESSION-STATUS      PIC X(02).
013600         88  W00-SESSION-OK          VALUE "00".
013700     03  W00-ANSWERS-STATUS      PIC X(02).
013800         88  W00-ANSWERS-OK          VALUE "00".
013900         88  W00-ANSWERS-EOF         VALUE "10".
014000     03  W00-HISTORY-STATUS      PIC X(02).
014100         88  W00-HISTORY-OK          VALUE "00".
014200     03  FILLER                  PIC X(01).
014300*
014400*    THE CAR INDEX, HELD ENTIRELY IN MEMORY FOR THE LIFE OF
014500*    THE SESSION.  CX-RECORD-COUNT IS THE NUMBER OF ENTRIES
014600*    ACTUALLY LOADED.
014700*
014800 01  CX-CAR-TABLE.
014900     03  CX-ENTRY OCCURS 500 TIMES
015000                  INDEXED BY CX-IDX CX-IDX2.
015100         05  CX-KEY              PIC X(60).
015200         05  CX-MAKE             PIC X(20).
015300         05  CX-MODEL            PIC X(20).
015400         05  CX-YEAR             PIC 9(04).
015500         05  CX-BODY-STYLE       PIC X(15).
015600         05  CX-DRIVETRAIN       PIC X(10).
015700         05  CX-LABEL-EASY       PIC X(20).
015800         05  CX-LABEL-MEDIUM     PIC X(40).
015900         05  CX-LABEL-HARD       PIC X(45).
016000         05  FILLER              PIC X(01).
016100*
016200*    BLANKET WIPE VIEW OF THE WHOLE CAR TABLE, USED ONCE AT
016300*    START-UP SO UNUSED ENTRIES DO NOT CARRY STALE DATA.
016400*
016500 01  CX-TABLE-WIPE REDEFINES CX-CAR-TABLE.
016600     03  FILLER                  PIC X(117500).
016700*
016800 01  CX-RECORD-COUNT             PIC 9(05) COMP.
016900*
017000     COPY "WSQZCAT.COB".
017100*
017200     COPY "WSQZQUE.COB".
017300*
017400*    ONE SESSION'S WORTH OF BUILT QUESTIONS.  QS-SUBJECT-PTR
017500*    POINTS BACK INTO CX-ENTRY FOR THE RECORD THE QUESTION
017600*    IS ABOUT.
017700*
017800 01  QS-QUESTION-TABLE.
017900     03  QS-ENTRY OCCURS 99 TIMES
018000                  INDEXED BY QS-IDX QS-IDX2.
018100         05  QS-SUBJECT-PTR      PIC 9(05) COMP.
018200         05  QS-CORRECT-LABEL    PIC X(45).
018300         05  QS-OPTION OCCURS 10 TIMES
018400                     INDEXED BY QS-OPT-IDX QS-OPT-IDX2.
018500             07  QS-OPT-LABEL      PIC X(45).
018600             07  QS-OPT-CORRECT-SW PIC X(01).
018700                 88  QS-OPT-IS-CORRECT   VALUE "Y".
018800         05  QS-RESULT-SW        PIC X(01).
018900             88  QS-ANSWERED-CORRECT VALUE "Y".
019000             88  QS-ANSWERED-WRONG   VALUE "N".
019100             88  QS-NOT-ANSWERED     VALUE " ".
019200         05  FILLER              PIC X(01).
019300*
019400*    BLANKET WIPE VIEW OF THE SESSION TABLE, USED BEFORE EACH
019500*    SESSION IS BUILT.
019600*
019700 01  QS-TABLE-WIPE REDEFINES QS-QUESTION-TABLE.
019800     03  FILLER                  PIC X(50589).
019900*
020000 01  QS-QUESTION-COUNT           PIC 9(02) COMP.
020100*
020200*    THE SEEDED LINEAR CONGRUENTIAL GENERATOR.  EVERY SHUFFLE
020300*    AND EVERY DISTRACTOR DRAW STEPS THIS STATE.
020400*
020500 01  W-PRNG-AREA.
020600     03  W-PRNG-STATE            PIC 9(10) COMP.
020700*    09/08/26 VBC - PRODUCT WIDENED, SEE ZZ705 BELOW.
020800     03  W-PRNG-PRODUCT          PIC 9(20) COMP.
020900     03  W-PRNG-QUOT             PIC 9(10) COMP.
021000     03  W-PRNG-RESULT           PIC 9(10) COMP.
021100     03  FILLER                  PIC X(01).
021200*
021300*    GENERAL WORK COUNTERS AND SWITCHES.
021400*
021500 01  W10-WORK-AREA.
021600     03  W10-N                   PIC 9(05) COMP.
021700     03  W10-I                   PIC 9(05) COMP.
021800     03  W10-J                   PIC 9(05) COMP.
021900     03  W10-YEAR-DIFF           PIC S9(05) COMP.
022000     03  W10-TEMP-ENTRY          PIC X(234).
022100     03  W10-EOF-SW              PIC X(01).
022200         88  W10-NO-MORE             VALUE "Y".
022300         88  W10-MORE-TO-COME        VALUE "N".
022400     03  FILLER                  PIC X(01).
022500 01  FILLER REDEFINES W10-EOF-SW.
022600     03  W10-EOF-SW-ALT          PIC X(01).
022700*
022800*    FULL-POPULATION SHUFFLE ORDER - ONE ENTRY PER CAR-TABLE
022900*    ROW, USED BOTH TO PICK SESSION SUBJECTS AND AS THE FINAL
023000*    FALLBACK DISTRACTOR POOL.
023100*
023200 01  CZ-ORDER-TABLE.
023300     03  CZ-ORDER-ENTRY OCCURS 500 TIMES
023400                        INDEXED BY CZ-IDX CZ-IDX2
023500                        PIC 9(05) COMP.
023600     03  FILLER                  PIC X(01).
023700*
023800*    ONE CANDIDATE BUCKET, REBUILT FOR EACH DISTRACTOR
023900*    PREFERENCE LEVEL OF EACH QUESTION.
024000*
024100 01  CW-BUCKET-AREA.
024200     03  CW-BUCKET-ENTRY OCCURS 500 TIMES
024300                         INDEXED BY CW-IDX CW-IDX2
024400                         PIC 9(05) COMP.
024500     03  CW-BUCKET-COUNT         PIC 9(05) COMP.
024600     03  FILLER                  PIC X(01).
024700*
024800*    LABELS ALREADY USED IN THE QUESTION CURRENTLY BEING
024900*    ASSEMBLED - THE CORRECT LABEL PLUS WHATEVER DISTRACTORS
025000*    HAVE BEEN ACCEPTED SO FAR.
025100*
025200 01  CV-USED-AREA.
025300     03  CV-USED-LABEL OCCURS 10 TIMES
025400                       INDEXED BY CV-IDX
025500                       PIC X(45).
025600     03  CV-USED-COUNT           PIC 9(02) COMP.
025700     03  FILLER                  PIC X(01).
025800*
025900 01  W20-SCORE-AREA.
026000     03  W20-SCORE               PIC 9(02) COMP.
026100     03  W20-ANSWERED-CT         PIC 9(02) COMP.
026200     03  FILLER                  PIC X(01).
026300*
026400 01  W30-CREATED-AT              PIC X(19)
026500                                 VALUE "2025-10-20 00:00:00".
026600*
026700 PROCEDURE DIVISION.
026800*=================================
026900*
027000 AA000-MAIN.
027100     PERFORM AA005-OPEN-FILES
027200         THRU AA005-EXIT.
027300     PERFORM AA010-LOAD-SESSION-REQUEST
027400         THRU AA010-EXIT.
027500     PERFORM AA020-LOAD-CAR-INDEX
027600         THRU AA020-EXIT.
027700     PERFORM AA030-VALIDATE-REQUEST
027800         THRU AA030-EXIT.
027900     IF W10-NO-MORE
028000         GO TO AA095-CLOSE-DOWN.
028100     PERFORM AA040-BUILD-SHUFFLE-ORDER
028200         THRU AA040-EXIT.
028300     PERFORM AA050-BUILD-SESSION
028400         THRU AA050-EXIT.
028500     PERFORM AA060-SCORE-SESSION
028600         THRU AA060-EXIT.
028700     PERFORM AA070-WRITE-HISTORY
028800         THRU AA070-EXIT.
028900     PERFORM AA080-WRITE-REPORT
029000         THRU AA080-EXIT.
029100 AA095-CLOSE-DOWN.
029200     CLOSE CARINDEX
029300           SESSION-IN
029400           ANSWERS-IN
029500           HISTORY-OUT.
029600     STOP RUN.
029700*
029800 AA005-OPEN-FILES.
029900     OPEN INPUT  CARINDEX.
030000     OPEN INPUT  SESSION-IN.
030100     OPEN INPUT  ANSWERS-IN.
030200     OPEN EXTEND HISTORY-OUT.
030300 AA005-EXIT.
030400     EXIT.
030500*
030600*    AA010 - THE FIRST AND ONLY RECORD OF SESSION-IN CARRIES
030700*    DIFFICULTY, SESSION LENGTH AND THE PRNG SEED FOR THIS
030800*    RUN.  SEEDING THE GENERATOR HAPPENS HERE.
030900*
031000 AA010-LOAD-SESSION-REQUEST.
031100     READ SESSION-IN
031200         AT END
031300             DISPLAY "QZ010 - SESSION-IN IS EMPTY, ABORT"
031400             SET W10-NO-MORE TO TRUE
031500             GO TO AA010-EXIT.
031600     MOVE SESSION-IN-RECORD TO SR-SESSION-REQUEST.
031700     MOVE SR-SEED TO W-PRNG-STATE.
031800     SET W10-MORE-TO-COME TO TRUE.
031900 AA010-EXIT.
032000     EXIT.
032100*
032200 AA020-LOAD-CAR-INDEX.
032300     MOVE SPACES TO CX-TABLE-WIPE.
032400     MOVE ZERO   TO CX-RECORD-COUNT.
032500     SET CX-IDX TO 1.
032600     PERFORM AA021-LOOP-BODY
032700         THRU AA021-EXIT
032800         UNTIL W00-CARINDEX-EOF.
032900 AA020-EXIT.
033000     EXIT.
033100*
033200 AA021-LOOP-BODY.
033300     READ CARINDEX
033400         AT END
033500             SET W00-CARINDEX-EOF TO TRUE
033600             GO TO AA021-EXIT.
033700     MOVE CARINDEX-RECORD TO CR-CAR-RECORD.
033800     ADD 1 TO CX-RECORD-COUNT.
033900     SET CX-IDX TO CX-RECORD-COUNT.
034000     MOVE CR-KEY          TO CX-KEY(CX-IDX).
034100     MOVE CR-MAKE         TO CX-MAKE(CX-IDX).
034200     MOVE CR-MODEL        TO CX-MODEL(CX-IDX).
034300     MOVE CR-YEAR         TO CX-YEAR(CX-IDX).
034400     MOVE CR-BODY-STYLE   TO CX-BODY-STYLE(CX-IDX).
034500     MOVE CR-DRIVETRAIN   TO CX-DRIVETRAIN(CX-IDX).
034600     MOVE CR-LABEL-EASY   TO CX-LABEL-EASY(CX-IDX).
034700     MOVE CR-LABEL-MEDIUM TO CX-LABEL-MEDIUM(CX-IDX).
034800     MOVE CR-LABEL-HARD   TO CX-LABEL-HARD(CX-IDX).
034900 AA021-EXIT.
035000     EXIT.
035100*
035200*    AA030 - DIFFICULTY MUST BE ONE OF THE THREE KNOWN CODES
035300*    AND THE SESSION LENGTH MUST FIT WITHIN THE UNIQUE RECORD
035400*    COUNT.
035500*
035600 AA030-VALIDATE-REQUEST.
035700     SET W10-MORE-TO-COME TO TRUE.
035800     IF NOT SR-DIFF-EASY AND NOT SR-DIFF-MEDIUM
035900                          AND NOT SR-DIFF-HARD
036000         DISPLAY "QZ010 - UNKNOWN DIFFICULTY " SR-DIFFICULTY
036100         SET W10-NO-MORE TO TRUE
036200         GO TO AA030-EXIT.
036300     IF SR-SESSION-LENGTH = ZERO
036400             OR SR-SESSION-LENGTH > CX-RECORD-COUNT
036500         DISPLAY "QZ010 - SESSION LENGTH OUT OF RANGE"
036600         SET W10-NO-MORE TO TRUE
036700         GO TO AA030-EXIT.
036800     MOVE SR-SESSION-LENGTH TO QS-QUESTION-COUNT.
036900 AA030-EXIT.
037000     EXIT.
037100*
037200*    AA040 - BUILD THE IDENTITY ORDER 1..N THEN FISHER-YATES
037300*    SHUFFLE IT WITH THE SEEDED GENERATOR.  THE FIRST
037400*    QS-QUESTION-COUNT ENTRIES OF THE SHUFFLED ORDER BECOME
037500*    THE SESSION SUBJECTS.
037600*
037700 AA040-BUILD-SHUFFLE-ORDER.
037800     PERFORM AA041-SET-IDENTITY
037900         THRU AA041-EXIT
038000         VARYING CZ-IDX FROM 1 BY 1
038100         UNTIL CZ-IDX > CX-RECORD-COUNT.
038200     PERFORM ZZ700-SHUFFLE-ORDER
038300         THRU ZZ700-EXIT.
038400 AA040-EXIT.
038500     EXIT.
038600*
038700 AA041-SET-IDENTITY.
038800     SET CZ-ORDER-ENTRY(CZ-IDX) TO CZ-IDX.
038900 AA041-EXIT.
039000     EXIT.
039100*
039200*    AA050 - BUILD ONE QUESTION PER SESSION SUBJECT.
039300*
039400 AA050-BUILD-SESSION.
039500     MOVE SPACES TO QS-TABLE-WIPE.
039600     SET QS-IDX TO 1.
039700     PERFORM AA051-BUILD-ONE-QUESTION
039800         THRU AA051-EXIT
039900         VARYING QS-IDX FROM 1 BY 1
040000         UNTIL QS-IDX > QS-QUESTION-COUNT.
040100 AA050-EXIT.
040200     EXIT.
040300*
040400 AA051-BUILD-ONE-QUESTION.
040500     SET CX-IDX TO CZ-ORDER-ENTRY(QS-IDX).
040600     SET QS-SUBJECT-PTR(QS-IDX) TO CX-IDX.
040700     PERFORM ZZ710-SET-CORRECT-LABEL
040800         THRU ZZ710-EXIT.
040900     MOVE SPACES TO CV-USED-AREA.
041000     MOVE QS-CORRECT-LABEL(QS-IDX) TO CV-USED-LABEL(1).
041100     MOVE 1 TO CV-USED-COUNT.
041200     PERFORM ZZ720-COLLECT-DISTRACTORS
041300         THRU ZZ720-EXIT.
041400     PERFORM ZZ750-ASSEMBLE-OPTIONS
041500         THRU ZZ750-EXIT.
041600     SET QS-NOT-ANSWERED(QS-IDX) TO TRUE.
041700 AA051-EXIT.
041800     EXIT.
041900*
042000*    AA060 - READ ANSWERS-IN.  EACH ROW NAMES A QUESTION ID
042100*    AND THE LABEL THE STUDENT PICKED; SCORE INCREMENTS WHEN
042200*    THAT LABEL IS THE ONE FLAGGED CORRECT FOR THE QUESTION.
042300*
042400 AA060-SCORE-SESSION.
042500     MOVE ZERO TO W20-SCORE W20-ANSWERED-CT.
042600     SET W10-MORE-TO-COME TO TRUE.
042700     PERFORM AA061-LOOP-BODY
042800         THRU AA061-EXIT
042900         UNTIL W00-ANSWERS-EOF.
043000 AA060-EXIT.
043100     EXIT.
043200*
043300 AA061-LOOP-BODY.
043400     READ ANSWERS-IN
043500         AT END
043600             SET W00-ANSWERS-EOF TO TRUE
043700             GO TO AA061-EXIT.
043800     MOVE ANSWERS-IN-RECORD TO QZ-ANSWER-ROW.
043900     IF QA-QUESTION-ID = ZERO OR QA-QUESTION-ID > QS-QUESTION-COUNT
044000         GO TO AA061-EXIT.
044100     SET QS-IDX TO QA-QUESTION-ID.
044200     IF QA-SELECTED-LABEL = QS-CORRECT-LABEL(QS-IDX)
044300         SET QS-ANSWERED-CORRECT(QS-IDX) TO TRUE
044400         ADD 1 TO W20-SCORE
044500     ELSE
044600         SET QS-ANSWERED-WRONG(QS-IDX) TO TRUE.
044700     ADD 1 TO W20-ANSWERED-CT.
044800 AA061-EXIT.
044900     EXIT.
045000*
045100*    AA070 - A SESSION IS FINISHED WHEN EVERY QUESTION HAS
045200*    BEEN ANSWERED; EXACTLY ONE HISTORY ROW GOES OUT PER RUN.
045300*
045400 AA070-WRITE-HISTORY.
045500     IF W20-ANSWERED-CT NOT = QS-QUESTION-COUNT
045600         DISPLAY "QZ010 - SESSION NOT FINISHED, NO HISTORY WRITTEN"
045700         GO TO AA070-EXIT.
045800     MOVE SPACES TO SH-SESSION-HISTORY-ENTRY.
045900     MOVE W20-SCORE         TO SH-SCORE.
046000     MOVE QS-QUESTION-COUNT TO SH-TOTAL.
046100     MOVE SR-DIFFICULTY     TO SH-DIFFICULTY.
046200     MOVE ZERO              TO SH-DURATION-SEC.
046300     MOVE SR-SEED           TO SH-SEED.
046400     MOVE W30-CREATED-AT    TO SH-CREATED-AT.
046500     MOVE SH-SESSION-HISTORY-ENTRY TO HISTORY-OUT-RECORD.
046600     WRITE HISTORY-OUT-RECORD.
046700 AA070-EXIT.
046800     EXIT.
046900*
047000 AA080-WRITE-REPORT.
047100     DISPLAY "QZ010 SESSION RESULT".
047200     DISPLAY "  DIFFICULTY " SR-DIFFICULTY.
047300     DISPLAY "  SEED       " SR-SEED.
047400     DISPLAY "  SCORE      " W20-SCORE "/" QS-QUESTION-COUNT.
047500 AA080-EXIT.
047600     EXIT.
047700*
047800*    ZZ700 - FISHER-YATES, FROM THE LAST ENTRY DOWN TO THE
047900*    SECOND, SWAPPING EACH WITH A RANDOMLY CHOSEN EARLIER
048000*    (OR EQUAL) ENTRY.
048100*
048200 ZZ700-SHUFFLE-ORDER.
048300     PERFORM ZZ701-SWAP-ONE
048400         THRU ZZ701-EXIT
048500         VARYING W10-I FROM CX-RECORD-COUNT BY -1
048600         UNTIL W10-I < 2.
048700 ZZ700-EXIT.
048800     EXIT.
048900*
049000 ZZ701-SWAP-ONE.
049100     PERFORM ZZ705-NEXT-RANDOM
049200         THRU ZZ705-EXIT.
049300     DIVIDE W-PRNG-RESULT BY W10-I GIVING W-PRNG-QUOT
049400         REMAINDER W10-J.
049500     ADD 1 TO W10-J.
049600     SET CZ-IDX TO W10-I.
049700     SET CZ-IDX2 TO W10-J.
049800     MOVE CZ-ORDER-ENTRY(CZ-IDX) TO W10-N.
049900     MOVE CZ-ORDER-ENTRY(CZ-IDX2) TO CZ-ORDER-ENTRY(CZ-IDX).
050000     MOVE W10-N TO CZ-ORDER-ENTRY(CZ-IDX2).
050100 ZZ701-EXIT.
050200     EXIT.
050300*
050400*    ZZ705 - STEP THE LINEAR CONGRUENTIAL GENERATOR ONE TICK.
050500*    09/08/26 VBC - W-PRNG-PRODUCT WAS ONLY PIC 9(18), AND
050600*                   STATES OVER ABOUT 906,149,099 OVERFLOWED
050700*                   IT BEFORE THE DIVIDE COULD RUN, SILENTLY
050800*                   LOSING THE HIGH-ORDER DIGIT AND BREAKING
050900*                   REPRODUCIBILITY OF A SESSION FROM ITS SEED.
051000*    WIDENED TO PIC 9(20) - STATE (10 DIGITS) TIMES THE
051100*    MULTIPLIER NEVER EXCEEDS 19 DIGITS, SO THE PRODUCT NOW
051200*    HOLDS WHOLE BEFORE THE MOD-2**31 STEP BELOW.
051300 ZZ705-NEXT-RANDOM.
051400     COMPUTE W-PRNG-PRODUCT =
051500         (W-PRNG-STATE * 1103515245) + 12345.
051600     DIVIDE W-PRNG-PRODUCT BY 2147483648 GIVING W-PRNG-QUOT
051700         REMAINDER W-PRNG-STATE.
051800     MOVE W-PRNG-STATE TO W-PRNG-RESULT.
051900 ZZ705-EXIT.
052000     EXIT.
052100*
052200*    ZZ710 - COPY THE CORRECT-ANSWER LABEL FOR THE CURRENT
052300*    SUBJECT, PICKED ACCORDING TO THE REQUESTED DIFFICULTY.
052400*
052500 ZZ710-SET-CORRECT-LABEL.
052600     IF SR-DIFF-EASY
052700         MOVE CX-LABEL-EASY(CX-IDX)   TO QS-CORRECT-LABEL(QS-IDX).
052800     IF SR-DIFF-MEDIUM
052900         MOVE CX-LABEL-MEDIUM(CX-IDX) TO QS-CORRECT-LABEL(QS-IDX).
053000     IF SR-DIFF-HARD
053100         MOVE CX-LABEL-HARD(CX-IDX)   TO QS-CORRECT-LABEL(QS-IDX).
053200 ZZ710-EXIT.
053300     EXIT.
053400*
053500*    ZZ720 - WORK THROUGH THE PREFERENCE BUCKETS FOR THE
053600*    CURRENT DIFFICULTY, IN ORDER, UNTIL 9 DISTRACTORS ARE
053700*    HELD.  A FINAL PASS OVER THE WHOLE SHUFFLED POPULATION
053800*    FILLS ANY SHORTFALL.
053900*
054000 ZZ720-COLLECT-DISTRACTORS.
054100     IF SR-DIFF-EASY
054200         PERFORM ZZ721-COLLECT-EASY
054300             THRU ZZ721-EXIT.
054400     IF SR-DIFF-MEDIUM
054500         PERFORM ZZ722-COLLECT-MEDIUM
054600             THRU ZZ722-EXIT.
054700     IF SR-DIFF-HARD
054800         PERFORM ZZ723-COLLECT-HARD
054900             THRU ZZ723-EXIT.
055000     IF CV-USED-COUNT < 10
055100         PERFORM ZZ736-BUILD-BUCKET-ALL
055200             THRU ZZ736-EXIT
055300         PERFORM ZZ740-DRAW-FROM-BUCKET
055400             THRU ZZ740-EXIT.
055500     IF CV-USED-COUNT < 10
055600         DISPLAY "QZ010 - COULD NOT FIND 9 DISTRACTORS FOR "
055700                 QS-CORRECT-LABEL(QS-IDX).
055800 ZZ720-EXIT.
055900     EXIT.
056000*
056100*    EASY - A SINGLE BUCKET OF RECORDS OF A DIFFERENT MAKE.
056200*
056300 ZZ721-COLLECT-EASY.
056400     PERFORM ZZ730-BUILD-BUCKET-1-DIFF-MAKE
056500         THRU ZZ730-EXIT.
056600     PERFORM ZZ740-DRAW-FROM-BUCKET
056700         THRU ZZ740-EXIT.
056800 ZZ721-EXIT.
056900     EXIT.
057000*
057100*    MEDIUM - SAME MAKE DIFFERENT MODEL FIRST, THEN SAME MAKE
057200*    AND SAME BODY STYLE IF STILL SHORT OF 9.
057300*
057400 ZZ722-COLLECT-MEDIUM.
057500     PERFORM ZZ731-BUILD-BUCKET-SAME-MK-NOT-MDL
057600         THRU ZZ731-EXIT.
057700     PERFORM ZZ740-DRAW-FROM-BUCKET
057800         THRU ZZ740-EXIT.
057900     IF CV-USED-COUNT < 10
058000         PERFORM ZZ732-BUILD-BUCKET-SAME-MAKE
058100             THRU ZZ732-EXIT
058200         PERFORM ZZ740-DRAW-FROM-BUCKET
058300             THRU ZZ740-EXIT.
058400     IF CV-USED-COUNT < 10
058500         PERFORM ZZ733-BUILD-BUCKET-SAME-BODY
058600             THRU ZZ733-EXIT
058700         PERFORM ZZ740-DRAW-FROM-BUCKET
058800             THRU ZZ740-EXIT.
058900 ZZ722-EXIT.
059000     EXIT.
059100*
059200*    HARD - SAME MAKE/MODEL/NEAR-YEAR FIRST, THEN SAME MAKE,
059300*    THEN SAME BODY STYLE, IF STILL SHORT OF 9.
059400*
059500 ZZ723-COLLECT-HARD.
059600     PERFORM ZZ734-BUILD-BUCKET-SAME-MK-MDL-YR
059700         THRU ZZ734-EXIT.
059800     PERFORM ZZ740-DRAW-FROM-BUCKET
059900         THRU ZZ740-EXIT.
060000     IF CV-USED-COUNT < 10
060100         PERFORM ZZ735-BUILD-BUCKET-SAME-MAKE-NEAR-YR
060200             THRU ZZ735-EXIT
060300         PERFORM ZZ740-DRAW-FROM-BUCKET
060400             THRU ZZ740-EXIT.
060500     IF CV-USED-COUNT < 10
060600         PERFORM ZZ732-BUILD-BUCKET-SAME-MAKE
060700             THRU ZZ732-EXIT
060800         PERFORM ZZ740-DRAW-FROM-BUCKET
060900             THRU ZZ740-EXIT.
061000     IF CV-USED-COUNT < 10
061100         PERFORM ZZ733-BUILD-BUCKET-SAME-BODY
061200             THRU ZZ733-EXIT
061300         PERFORM ZZ740-DRAW-FROM-BUCKET
061400             THRU ZZ740-EXIT.
061500 ZZ723-EXIT.
061600     EXIT.
061700*
061800*    EASY BUCKET 1 - RECORDS OF A DIFFERENT MAKE.
061900*
062000 ZZ730-BUILD-BUCKET-1-DIFF-MAKE.
062100     MOVE ZERO TO CW-BUCKET-COUNT.
062200     PERFORM ZZ7301-TEST-DIFF-MAKE
062300         THRU ZZ7301-EXIT
062400         VARYING CW-IDX FROM 1 BY 1
062500         UNTIL CW-IDX > CX-RECORD-COUNT.
062600 ZZ730-EXIT.
062700     EXIT.
062800*
062900 ZZ7301-TEST-DIFF-MAKE.
063000     IF CW-IDX NOT = CX-IDX
063100         AND CX-MAKE(CW-IDX) NOT = CX-MAKE(CX-IDX)
063200         PERFORM ZZ738-ADD-TO-BUCKET
063300             THRU ZZ738-EXIT.
063400 ZZ7301-EXIT.
063500     EXIT.
063600*
063700*    MEDIUM BUCKET 1 - SAME MAKE, DIFFERENT MODEL.
063800*
063900 ZZ731-BUILD-BUCKET-SAME-MK-NOT-MDL.
064000     MOVE ZERO TO CW-BUCKET-COUNT.
064100     PERFORM ZZ7311-TEST-SAME-MAKE-DIFF-MODEL
064200         THRU ZZ7311-EXIT
064300         VARYING CW-IDX FROM 1 BY 1
064400         UNTIL CW-IDX > CX-RECORD-COUNT.
064500 ZZ731-EXIT.
064600     EXIT.
064700*
064800 ZZ7311-TEST-SAME-MAKE-DIFF-MODEL.
064900     IF CW-IDX NOT = CX-IDX
065000         AND CX-MAKE(CW-IDX) = CX-MAKE(CX-IDX)
065100         AND CX-MODEL(CW-IDX) NOT = CX-MODEL(CX-IDX)
065200         PERFORM ZZ738-ADD-TO-BUCKET
065300             THRU ZZ738-EXIT.
065400 ZZ7311-EXIT.
065500     EXIT.
065600*
065700*    MEDIUM/HARD BUCKET - SAME MAKE (ANY MODEL).
065800*
065900 ZZ732-BUILD-BUCKET-SAME-MAKE.
066000     MOVE ZERO TO CW-BUCKET-COUNT.
066100     PERFORM ZZ7321-TEST-SAME-MAKE
066200         THRU ZZ7321-EXIT
066300         VARYING CW-IDX FROM 1 BY 1
066400         UNTIL CW-IDX > CX-RECORD-COUNT.
066500 ZZ732-EXIT.
066600     EXIT.
066700*
066800 ZZ7321-TEST-SAME-MAKE.
066900     IF CW-IDX NOT = CX-IDX
067000         AND CX-MAKE(CW-IDX) = CX-MAKE(CX-IDX)
067100         PERFORM ZZ738-ADD-TO-BUCKET
067200             THRU ZZ738-EXIT.
067300 ZZ7321-EXIT.
067400     EXIT.
067500*
067600*    MEDIUM/HARD BUCKET - SAME BODY STYLE.
067700*
067800 ZZ733-BUILD-BUCKET-SAME-BODY.
067900     MOVE ZERO TO CW-BUCKET-COUNT.
068000     PERFORM ZZ7331-TEST-SAME-BODY
068100         THRU ZZ7331-EXIT
068200         VARYING CW-IDX FROM 1 BY 1
068300         UNTIL CW-IDX > CX-RECORD-COUNT.
068400 ZZ733-EXIT.
068500     EXIT.
068600*
068700 ZZ7331-TEST-SAME-BODY.
068800     IF CW-IDX NOT = CX-IDX
068900         AND CX-BODY-STYLE(CW-IDX) = CX-BODY-STYLE(CX-IDX)
069000         PERFORM ZZ738-ADD-TO-BUCKET
069100             THRU ZZ738-EXIT.
069200 ZZ7331-EXIT.
069300     EXIT.
069400*
069500*    HARD BUCKET 1 - SAME MAKE AND MODEL, DIFFERENT YEAR.
069600*
069700 ZZ734-BUILD-BUCKET-SAME-MK-MDL-YR.
069800     MOVE ZERO TO CW-BUCKET-COUNT.
069900     PERFORM ZZ7341-TEST-SAME-MK-MDL-DIFF-YR
070000         THRU ZZ7341-EXIT
070100         VARYING CW-IDX FROM 1 BY 1
070200         UNTIL CW-IDX > CX-RECORD-COUNT.
070300 ZZ734-EXIT.
070400     EXIT.
070500*
070600 ZZ7341-TEST-SAME-MK-MDL-DIFF-YR.
070700     IF CW-IDX NOT = CX-IDX
070800         AND CX-MAKE(CW-IDX) = CX-MAKE(CX-IDX)
070900         AND CX-MODEL(CW-IDX) = CX-MODEL(CX-IDX)
071000         AND CX-YEAR(CW-IDX) NOT = CX-YEAR(CX-IDX)
071100         PERFORM ZZ738-ADD-TO-BUCKET
071200             THRU ZZ738-EXIT.
071300 ZZ7341-EXIT.
071400     EXIT.
071500*
071600*    HARD BUCKET 2 - SAME MAKE, MODEL YEAR WITHIN 2.
071700*
071800 ZZ735-BUILD-BUCKET-SAME-MAKE-NEAR-YR.
071900     MOVE ZERO TO CW-BUCKET-COUNT.
072000     PERFORM ZZ7351-TEST-SAME-MAKE-NEAR-YR
072100         THRU ZZ7351-EXIT
072200         VARYING CW-IDX FROM 1 BY 1
072300         UNTIL CW-IDX > CX-RECORD-COUNT.
072400 ZZ735-EXIT.
072500     EXIT.
072600*
072700 ZZ7351-TEST-SAME-MAKE-NEAR-YR.
072800     IF CW-IDX = CX-IDX
072900         GO TO ZZ7351-EXIT.
073000     IF CX-MAKE(CW-IDX) NOT = CX-MAKE(CX-IDX)
073100         GO TO ZZ7351-EXIT.
073200     COMPUTE W10-YEAR-DIFF =
073300         CX-YEAR(CW-IDX) - CX-YEAR(CX-IDX).
073400     IF W10-YEAR-DIFF < -2 OR W10-YEAR-DIFF > 2
073500         GO TO ZZ7351-EXIT.
073600     PERFORM ZZ738-ADD-TO-BUCKET
073700         THRU ZZ738-EXIT.
073800 ZZ7351-EXIT.
073900     EXIT.
074000*
074100*    FINAL FALLBACK BUCKET - EVERY RECORD BUT THE SUBJECT.
074200*
074300 ZZ736-BUILD-BUCKET-ALL.
074400     MOVE ZERO TO CW-BUCKET-COUNT.
074500     PERFORM ZZ7361-TEST-ALL
074600         THRU ZZ7361-EXIT
074700         VARYING CW-IDX FROM 1 BY 1
074800         UNTIL CW-IDX > CX-RECORD-COUNT.
074900 ZZ736-EXIT.
075000     EXIT.
075100*
075200 ZZ7361-TEST-ALL.
075300     IF CW-IDX NOT = CX-IDX
075400         PERFORM ZZ738-ADD-TO-BUCKET
075500             THRU ZZ738-EXIT.
075600 ZZ7361-EXIT.
075700     EXIT.
075800*
075900*    ZZ738 - APPEND CANDIDATE CW-IDX TO THE BUCKET CURRENTLY
076000*    BEING BUILT.
076100*
076200 ZZ738-ADD-TO-BUCKET.
076300     ADD 1 TO CW-BUCKET-COUNT.
076400     SET CW-BUCKET-ENTRY(CW-BUCKET-COUNT) TO CW-IDX.
076500 ZZ738-EXIT.
076600     EXIT.
076700*
076800*    ZZ740 - SHUFFLE THE JUST-BUILT BUCKET, THEN WALK IT
076900*    ACCEPTING CANDIDATES WHOSE LABEL AT THE CURRENT
077000*    DIFFICULTY IS NOT ALREADY USED, UNTIL 9 DISTRACTORS ARE
077100*    HELD OR THE BUCKET IS EXHAUSTED.
077200*
077300 ZZ740-DRAW-FROM-BUCKET.
077400     IF CW-BUCKET-COUNT = ZERO
077500         GO TO ZZ740-EXIT.
077600     PERFORM ZZ745-SHUFFLE-BUCKET
077700         THRU ZZ745-EXIT.
077800     SET CW-IDX TO 1.
077900     PERFORM ZZ746-TRY-ONE-CANDIDATE
078000         THRU ZZ746-EXIT
078100         VARYING CW-IDX FROM 1 BY 1
078200         UNTIL CW-IDX > CW-BUCKET-COUNT
078300            OR CV-USED-COUNT > 9.
078400 ZZ740-EXIT.
078500     EXIT.
078600*
078700 ZZ745-SHUFFLE-BUCKET.
078800     PERFORM ZZ747-SWAP-ONE-BUCKET-ENTRY
078900         THRU ZZ747-EXIT
079000         VARYING W10-I FROM CW-BUCKET-COUNT BY -1
079100         UNTIL W10-I < 2.
079200 ZZ745-EXIT.
079300     EXIT.
079400*
079500 ZZ747-SWAP-ONE-BUCKET-ENTRY.
079600     PERFORM ZZ705-NEXT-RANDOM
079700         THRU ZZ705-EXIT.
079800     DIVIDE W-PRNG-RESULT BY W10-I GIVING W-PRNG-QUOT
079900         REMAINDER W10-J.
080000     ADD 1 TO W10-J.
080100     SET CW-IDX TO W10-I.
080200     SET CW-IDX2 TO W10-J.
080300     MOVE CW-BUCKET-ENTRY(CW-IDX) TO W10-N.
080400     MOVE CW-BUCKET-ENTRY(CW-IDX2) TO CW-BUCKET-ENTRY(CW-IDX).
080500     MOVE W10-N TO CW-BUCKET-ENTRY(CW-IDX2).
080600 ZZ747-EXIT.
080700     EXIT.
080800*
080900 ZZ746-TRY-ONE-CANDIDATE.
081000     IF CV-USED-COUNT > 9
081100         GO TO ZZ746-EXIT.
081200     SET CX-IDX2 TO CW-BUCKET-ENTRY(CW-IDX).
081300     PERFORM ZZ748-GET-CANDIDATE-LABEL
081400         THRU ZZ748-EXIT.
081500     PERFORM ZZ749-LABEL-ALREADY-USED
081600         THRU ZZ749-EXIT.
081700     IF W10-NO-MORE
081800         GO TO ZZ746-EXIT.
081900     ADD 1 TO CV-USED-COUNT.
082000     SET CV-IDX TO CV-USED-COUNT.
082100     MOVE W10-TEMP-ENTRY(1:45) TO CV-USED-LABEL(CV-IDX).
082200 ZZ746-EXIT.
082300     EXIT.
082400*
082500 ZZ748-GET-CANDIDATE-LABEL.
082600     MOVE SPACES TO W10-TEMP-ENTRY.
082700     IF SR-DIFF-EASY
082800         MOVE CX-LABEL-EASY(CX-IDX2)   TO W10-TEMP-ENTRY(1:45).
082900     IF SR-DIFF-MEDIUM
083000         MOVE CX-LABEL-MEDIUM(CX-IDX2) TO W10-TEMP-ENTRY(1:45).
083100     IF SR-DIFF-HARD
083200         MOVE CX-LABEL-HARD(CX-IDX2)   TO W10-TEMP-ENTRY(1:45).
083300 ZZ748-EXIT.
083400     EXIT.
083500*
083600 ZZ749-LABEL-ALREADY-USED.
083700     SET W10-MORE-TO-COME TO TRUE.
083800     SET CV-IDX TO 1.
083900     SEARCH CV-USED-LABEL
084000         VARYING CV-IDX
084100         AT END
084200             GO TO ZZ749-EXIT
084300         WHEN CV-USED-LABEL(CV-IDX) = W10-TEMP-ENTRY(1:45)
084400             SET W10-NO-MORE TO TRUE
084500             GO TO ZZ749-EXIT.
084600 ZZ749-EXIT.
084700     EXIT.
084800*
084900*    ZZ750 - OPTION 1 IS ALWAYS THE CORRECT LABEL; OPTIONS 2-10
085000*    ARE THE NINE ACCEPTED DISTRACTORS; THE WHOLE SET OF TEN
085100*    IS THEN SHUFFLED WITH THE SAME GENERATOR.
085200*
085300 ZZ750-ASSEMBLE-OPTIONS.
085400     SET QS-OPT-IDX TO 1.
085500     PERFORM ZZ751-COPY-ONE-OPTION
085600         THRU ZZ751-EXIT
085700         VARYING CV-IDX FROM 1 BY 1
085800         UNTIL CV-IDX > 10.
085900     PERFORM ZZ755-SHUFFLE-OPTIONS
086000         THRU ZZ755-EXIT.
086100 ZZ750-EXIT.
086200     EXIT.
086300*
086400 ZZ751-COPY-ONE-OPTION.
086500     SET QS-OPT-IDX TO CV-IDX.
086600     MOVE CV-USED-LABEL(CV-IDX) TO QS-OPT-LABEL(QS-IDX, QS-OPT-IDX).
086700     IF CV-IDX = 1
086800         SET QS-OPT-IS-CORRECT(QS-IDX, QS-OPT-IDX) TO TRUE
086900     ELSE
087000         MOVE "N" TO QS-OPT-CORRECT-SW(QS-IDX, QS-OPT-IDX).
087100 ZZ751-EXIT.
087200     EXIT.
087300*
087400 ZZ755-SHUFFLE-OPTIONS.
087500     PERFORM ZZ756-SWAP-ONE-OPTION
087600         THRU ZZ756-EXIT
087700         VARYING W10-I FROM 10 BY -1
087800         UNTIL W10-I < 2.
087900 ZZ755-EXIT.
088000     EXIT.
088100*
088200 ZZ756-SWAP-ONE-OPTION.
088300     PERFORM ZZ705-NEXT-RANDOM
088400         THRU ZZ705-EXIT.
088500     DIVIDE W-PRNG-RESULT BY W10-I GIVING W-PRNG-QUOT
088600         REMAINDER W10-J.
088700     ADD 1 TO W10-J.
088800     SET QS-OPT-IDX TO W10-I.
088900     MOVE QS-OPT-LABEL(QS-IDX, QS-OPT-IDX)      TO W10-TEMP-ENTRY(1:45).
089000     MOVE QS-OPT-CORRECT-SW(QS-IDX, QS-OPT-IDX) TO W10-TEMP-ENTRY(46:1).
089100     SET QS-OPT-IDX2 TO W10-J.
089200     MOVE QS-OPT-LABEL(QS-IDX, QS-OPT-IDX2)
089300         TO QS-OPT-LABEL(QS-IDX, QS-OPT-IDX).
089400     MOVE QS-OPT-CORRECT-SW(QS-IDX, QS-OPT-IDX2)
089500         TO QS-OPT-CORRECT-SW(QS-IDX, QS-OPT-IDX).
089600     SET QS-OPT-IDX TO W10-J.
089700     MOVE W10-TEMP-ENTRY(1:45) TO QS-OPT-LABEL(QS-IDX, QS-OPT-IDX2).
089800     MOVE W10-TEMP-ENTRY(46:1) TO QS-OPT-CORRECT-SW(QS-IDX, QS-OPT-IDX2).
089900 ZZ756-EXIT.
090000     EXIT.
090100*
