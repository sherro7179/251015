000100*
000200*****************************************************************
000300*                                                               *
000400*                Vehicle Catalogue Index Builder                *
000500*           Reads the raw vehicle catalogue, parses each        *
000600*           underscore-delimited key, drops the random          *
000700*           suffix and duplicate keys, writes one CAR-RECORD    *
000800*           per distinct vehicle for QZ010 to quiz against.     *
000900*                                                               *
001000*****************************************************************
001100*
001200 IDENTIFICATION          DIVISION.
001300*==============================
001400*
001500     PROGRAM-ID.         QZ000.
001600*
001700     AUTHOR.             D R WHITLOCK.
001800*                        FOR APPLEWOOD COMPUTERS.
001900*
002000     INSTALLATION.       APPLEWOOD COMPUTERS ACCOUNTING SYSTEM.
002100*
002200     DATE-WRITTEN.       12/03/1987.
002300*
002400     DATE-COMPILED.      20/10/2025.
002500*
002600     SECURITY.           COPYRIGHT (C) 1987-2026 & LATER,
002700*                        VINCENT BRYAN COEN.
002800*                        DISTRIBUTED UNDER THE GNU GENERAL
002900*                        PUBLIC LICENSE. SEE FILE COPYING.
003000*
003100*    REMARKS.            READS THE RAW VEHICLE CATALOGUE, SPLITS
003200*                        EACH UNDERSCORE-DELIMITED KEY INTO ITS
003300*                        TOKENS, DROPS ANY RANDOM 3-CHARACTER
003400*                        SUFFIX AND DUPLICATE KEYS, AND WRITES
003500*                        ONE CAR-RECORD PER DISTINCT VEHICLE TO
003600*                        CARINDEX FOR QZ010 TO READ BACK.
003700*
003800* CHANGES:
003900* 12/03/87 DRW -        CREATED, READS THE RAW VEHICLE CATALOGUE
004000*                       AND BUILDS A KEYED INDEX, NO
004100*                       DEDUPLICATION YET.
004200* 22/11/89 VBC -    .01 DUPLICATE KEYS NOW SKIPPED, PREVIOUSLY
004300*                       EVERY LINE WENT STRAIGHT THROUGH TO
004400*                       CARINDEX.
004500* 14/05/92 VBC -    .02 TOKEN TABLE WIDENED FROM 12 TO 20 SLOTS,
004600*                       THE LONGER DESCRIPTIVE KEYS WERE
004700*                       OVERFLOWING IT.
004800* 19/09/98 VBC -    .03 Y2K - MODEL YEAR TOKEN CARRIED AS 4
004900*                       DIGIT TEXT THROUGHOUT, NO WINDOWING
005000*                       LOGIC NEEDED.
005100* 26/02/99 JRT -    .04 RANDOM 3-CHARACTER SUFFIX ON SOME KEYS
005200*                       NOW DETECTED AND DROPPED BEFORE
005300*                       DEDUPING.
005400* 20/10/25 VBC -    .05 REBUILT AS THE QUIZ CATALOGUE FEED FOR
005500*                       QZ010 - EASY/MEDIUM/HARD LABELS ADDED,
005600*                       DEDUP TABLE WIDENED TO 3000 ENTRIES.
005700* 09/08/26 VBC -    .06 CK-SEEN-ENTRY HAD NO DEPENDING ON, SO AN
005800*                       UNSUCCESSFUL SEARCH LEFT CK-SEEN-IDX ONE
005900*                       PAST THE 3000TH SLOT AND AA041-ADD-NEW
006000*                       WROTE THE NEW KEY OFF THE END OF THE
006100*                       TABLE - HAPPENED ON THE SECOND UNIQUE KEY
006200*                       OF EVERY RUN. GIVEN DEPENDING ON
006300*                       W10-UNIQUE-CT SO SEARCH ONLY COVERS
006400*                       POPULATED SLOTS.
006500*
006600*************************************************************************
006700*
006800* COPYRIGHT NOTICE.
006900* ****************
007000*
007100* THIS PROGRAM IS PART OF THE APPLEWOOD COMPUTERS ACCOUNTING
007200* SYSTEM AND IS COPYRIGHT (C) VINCENT B COEN. 1976-2026 AND LATER.
007300*
007400* THIS PROGRAM IS FREE SOFTWARE; YOU CAN REDISTRIBUTE IT AND/OR
007500* MODIFY IT UNDER THE TERMS OF THE GNU GENERAL PUBLIC LICENSE AS
007600* PUBLISHED BY THE FREE SOFTWARE FOUNDATION; VERSION 3 AND LATER.
007700*
007800*************************************************************************
007900*
008000 ENVIRONMENT             DIVISION.
008100*==============================
008200*
008300 CONFIGURATION           SECTION.
008400 SOURCE-COMPUTER.        IBM-4341.
008500 OBJECT-COMPUTER.        IBM-4341.
008600 SPECIAL-NAMES.          C01 IS TOP-OF-FORM.
008700*
008800 INPUT-OUTPUT            SECTION.
008900*------------------------------
009000 FILE-CONTROL.
009100     SELECT CATALOG-IN   ASSIGN TO "CATALOG-IN"
009200         ORGANIZATION IS LINE SEQUENTIAL
009300         FILE STATUS IS W00-CATALOG-STATUS.
009400     SELECT CARINDEX     ASSIGN TO "CARINDEX"
009500         ORGANIZATION IS LINE SEQUENTIAL
009600         FILE STATUS IS W00-CARINDEX-STATUS.
009700*
009800 DATA                    DIVISION.
009900*==============================
010000 FILE                    SECTION.
010100*----------------------
010200 FD  CATALOG-IN
010300     LABEL RECORDS ARE STANDARD.
010400 01  CATALOG-IN-RECORD       PIC X(120).
010500*
010600 FD  CARINDEX
010700     LABEL RECORDS ARE STANDARD.
010800 01  CARINDEX-RECORD         PIC X(240).
010900*
011000 WORKING-STORAGE SECTION.
011100*----------------------
011200*
011300 77  PROG-NAME               PIC X(20) VALUE "QZ000 (1.0.01)".
011400*
011500 01  W00-STATUS-AREA.
011600     03  W00-CATALOG-STATUS      PIC X(02).
011700         88  W00-CATALOG-OK          VALUE "00".
011800         88  W00-CATALOG-EOF         VALUE "10".
011900     03  W00-CARINDEX-STATUS     PIC X(02).
012000         88  W00-CARINDEX-OK         VALUE "00".
012100     03  FILLER                  PIC X(01).
012200*
012300 01  W10-TOTALS.
012400     03  W10-PROCESSED-CT        PIC 9(07) COMP.
012500     03  W10-PROCESSED-CT-S REDEFINES W10-PROCESSED-CT
012600                             PIC S9(07) COMP.
012700     03  W10-UNIQUE-CT           PIC 9(07) COMP.
012800     03  W10-SKIPPED-CT          PIC 9(07) COMP.
012900     03  W10-DUP-CT              PIC 9(07) COMP.
013000     03  FILLER                  PIC X(01).
013100*
013200*    TOKEN TABLE BUILT BY UNSTRING OF ONE CATALOG KEY.
013300*
013400 01  CK-WORK-AREA.
013500     03  CK-RAW-KEY              PIC X(120).
013600     03  CK-TOKEN-COUNT          PIC 9(02) COMP.
013700     03  CK-TOKEN-TABLE.
013800         05  CK-TOKEN OCCURS 20 TIMES
013900                      PIC X(20).
014000     03  CK-SUFFIX-MATCH-SW      PIC X(01).
014100         88  CK-SUFFIX-MATCHES       VALUE "Y".
014200         88  CK-SUFFIX-NO-MATCH      VALUE "N".
014300     03  FILLER                  PIC X(01).
014400*
014500*    SCRATCH FIELD HOLDING THE CANDIDATE 3-CHARACTER RANDOM
014600*    SUFFIX, EXPOSED CHARACTER-BY-CHARACTER FOR CLASSIFICATION.
014700*
014800 01  CK-LAST-TOKEN-WORK          PIC X(20).
014900 01  CK-LAST-TOKEN-CHARS REDEFINES CK-LAST-TOKEN-WORK.
015000     03  CK-LT-CHAR OCCURS 20 TIMES
015100                    PIC X(01).
015200*
015300 01  CK-IDX                      PIC 9(02) COMP.
015400 01  CK-IDX-S REDEFINES CK-IDX   PIC S9(02) COMP.
015500 01  CK-ALNUM-CT                 PIC 9(02) COMP.
015600*
015700*    IN-MEMORY DEDUP TABLE AND THE CANDIDATE RECORD ABOUT TO
015800*    BE TESTED AGAINST IT.
015900*
016000 01  CK-SEEN-TABLE.
016100     03  CK-SEEN-ENTRY OCCURS 1 TO 3000 TIMES
016200                       DEPENDING ON W10-UNIQUE-CT
016300                       INDEXED BY CK-SEEN-IDX
016400                       PIC X(60).
016500     03  FILLER                  PIC X(01).
016600 01  CK-DUP-SW                   PIC X(01).
016700     88  CK-KEY-IS-DUP               VALUE "Y".
016800     88  CK-KEY-NOT-DUP              VALUE "N".
016900 01  FILLER REDEFINES CK-DUP-SW.
017000     03  CK-DUP-SW-ALT           PIC X(01).
017100*
017200     COPY "WSQZCAT.COB".
017300*
017400 PROCEDURE DIVISION.
017500*=================================
017600*
017700 AA000-MAIN.
017800     PERFORM AA005-OPEN-FILES
017900         THRU AA005-EXIT.
018000     MOVE ZERO TO W10-PROCESSED-CT
018100                  W10-UNIQUE-CT
018200                  W10-SKIPPED-CT
018300                  W10-DUP-CT.
018400     SET CK-SEEN-IDX TO 1.
018500     PERFORM AA010-READ-CATALOG
018600         THRU AA010-EXIT.
018700     PERFORM AA015-LOOP-BODY
018800         THRU AA015-EXIT
018900         UNTIL W00-CATALOG-EOF.
019000     PERFORM AA090-WRITE-TOTALS
019100         THRU AA090-EXIT.
019200     CLOSE CATALOG-IN
019300           CARINDEX.
019400     STOP RUN.
019500*
019600 AA005-OPEN-FILES.
019700     OPEN INPUT  CATALOG-IN.
019800     OPEN OUTPUT CARINDEX.
019900 AA005-EXIT.
020000     EXIT.
020100*
020200 AA015-LOOP-BODY.
020300     PERFORM AA020-PROCESS-ONE-KEY
020400         THRU AA020-EXIT.
020500     PERFORM AA010-READ-CATALOG
020600         THRU AA010-EXIT.
020700 AA015-EXIT.
020800     EXIT.
020900*
021000 AA010-READ-CATALOG.
021100     READ CATALOG-IN
021200         AT END
021300             SET W00-CATALOG-EOF TO TRUE
021400             GO TO AA010-EXIT.
021500     MOVE CATALOG-IN-RECORD TO CK-RAW-KEY.
021600     ADD 1 TO W10-PROCESSED-CT.
021700 AA010-EXIT.
021800     EXIT.
021900*
022000*    AA020 - PARSE ONE CATALOG KEY, NORMALISE IT AND, UNLESS
022100*    IT IS TO BE SKIPPED OR IS A DUPLICATE, WRITE IT TO
022200*    CARINDEX.
022300*
022400 AA020-PROCESS-ONE-KEY.
022500     PERFORM AA021-SPLIT-KEY
022600         THRU AA021-EXIT.
022700     IF CK-TOKEN-COUNT < 17
022800         ADD 1 TO W10-SKIPPED-CT
022900         GO TO AA020-EXIT.
023000     PERFORM ZZ800-CHECK-LAST-TOKEN
023100         THRU ZZ800-EXIT.
023200     IF CK-SUFFIX-MATCHES
023300         SUBTRACT 1 FROM CK-TOKEN-COUNT.
023400     IF CK-TOKEN-COUNT < 16
023500         ADD 1 TO W10-SKIPPED-CT
023600         GO TO AA020-EXIT.
023700     IF CK-TOKEN(3) IS NOT NUMERIC
023800         ADD 1 TO W10-SKIPPED-CT
023900         GO TO AA020-EXIT.
024000     PERFORM AA030-BUILD-RECORD
024100         THRU AA030-EXIT.
024200     PERFORM AA040-DEDUP-CHECK
024300         THRU AA040-EXIT.
024400     IF CK-KEY-IS-DUP
024500         ADD 1 TO W10-DUP-CT
024600     ELSE
024700         PERFORM AA050-WRITE-RECORD
024800             THRU AA050-EXIT
024900         ADD 1 TO W10-UNIQUE-CT.
025000 AA020-EXIT.
025100     EXIT.
025200*
025300*    SPLIT THE RAW KEY ON UNDERSCORES INTO A FIXED 20-SLOT
025400*    TOKEN TABLE.  UNUSED SLOTS ABOVE THE TALLY ARE LEFT
025500*    BLANK, WHICH IS HARMLESS SINCE NOTHING READS PAST THE
025600*    TALLY.
025700*
025800 AA021-SPLIT-KEY.
025900     MOVE SPACES TO CK-TOKEN-TABLE.
026000     MOVE ZERO   TO CK-TOKEN-COUNT.
026100     UNSTRING CK-RAW-KEY DELIMITED BY "_"
026200         INTO CK-TOKEN(1)  CK-TOKEN(2)  CK-TOKEN(3)
026300              CK-TOKEN(4)  CK-TOKEN(5)  CK-TOKEN(6)
026400              CK-TOKEN(7)  CK-TOKEN(8)  CK-TOKEN(9)
026500              CK-TOKEN(10) CK-TOKEN(11) CK-TOKEN(12)
026600              CK-TOKEN(13) CK-TOKEN(14) CK-TOKEN(15)
026700              CK-TOKEN(16) CK-TOKEN(17) CK-TOKEN(18)
026800              CK-TOKEN(19) CK-TOKEN(20)
026900         TALLYING IN CK-TOKEN-COUNT.
027000 AA021-EXIT.
027100     EXIT.
027200*
027300*    BUILD THE CAR-RECORD FROM THE FIRST 16 TOKENS.  MAKE AND
027400*    MODEL ARE NORMALISED BY REPLACING HYPHENS AND PLUS SIGNS
027500*    WITH SPACES BEFORE TRIMMING.
027600*
027700 AA030-BUILD-RECORD.
027800     MOVE SPACES TO CR-CAR-RECORD.
027900     STRING CK-TOKEN(1)  DELIMITED BY SIZE "_"
028000            CK-TOKEN(2)  DELIMITED BY SIZE "_"
028100            CK-TOKEN(3)  DELIMITED BY SIZE "_"
028200            CK-TOKEN(4)  DELIMITED BY SIZE "_"
028300            CK-TOKEN(5)  DELIMITED BY SIZE "_"
028400            CK-TOKEN(6)  DELIMITED BY SIZE "_"
028500            CK-TOKEN(7)  DELIMITED BY SIZE "_"
028600            CK-TOKEN(8)  DELIMITED BY SIZE "_"
028700            CK-TOKEN(9)  DELIMITED BY SIZE "_"
028800            CK-TOKEN(10) DELIMITED BY SIZE "_"
028900            CK-TOKEN(11) DELIMITED BY SIZE "_"
029000            CK-TOKEN(12) DELIMITED BY SIZE "_"
029100            CK-TOKEN(13) DELIMITED BY SIZE "_"
029200            CK-TOKEN(14) DELIMITED BY SIZE "_"
029300            CK-TOKEN(15) DELIMITED BY SIZE "_"
029400            CK-TOKEN(16)
029500         INTO CR-KEY.
029600     MOVE CK-TOKEN(1)  TO CK-LAST-TOKEN-WORK.
029700     PERFORM ZZ810-NORMALISE
029800         THRU ZZ810-EXIT.
029900     MOVE CK-LAST-TOKEN-WORK TO CR-MAKE.
030000     MOVE CK-TOKEN(2)  TO CK-LAST-TOKEN-WORK.
030100     PERFORM ZZ810-NORMALISE
030200         THRU ZZ810-EXIT.
030300     MOVE CK-LAST-TOKEN-WORK TO CR-MODEL.
030400     MOVE CK-TOKEN(3)  TO CR-YEAR.
030500     MOVE CK-TOKEN(16) TO CR-BODY-STYLE.
030600     MOVE CK-TOKEN(13) TO CR-DRIVETRAIN.
030700     MOVE SPACES TO CR-LABEL-EASY CR-LABEL-MEDIUM CR-LABEL-HARD.
030800     STRING CR-MAKE DELIMITED BY SPACE
030900         INTO CR-LABEL-EASY.
031000     STRING CR-MAKE  DELIMITED BY SPACE
031100            " "      DELIMITED BY SIZE
031200            CR-MODEL DELIMITED BY SPACE
031300         INTO CR-LABEL-MEDIUM.
031400     STRING CR-MAKE   DELIMITED BY SPACE
031500            " "       DELIMITED BY SIZE
031600            CR-MODEL  DELIMITED BY SPACE
031700            " ("      DELIMITED BY SIZE
031800            CK-TOKEN(3) DELIMITED BY SIZE
031900            ")"       DELIMITED BY SIZE
032000         INTO CR-LABEL-HARD.
032100 AA030-EXIT.
032200     EXIT.
032300*
032400*    SEARCH THE IN-MEMORY TABLE OF KEYS ALREADY WRITTEN.  WHEN
032500*    NOT FOUND, ADD THIS KEY TO THE TABLE FOR FUTURE TESTS.
032600*
032700 AA040-DEDUP-CHECK.
032800     SET CK-KEY-NOT-DUP TO TRUE.
032900     IF CK-SEEN-IDX = 1
033000         GO TO AA041-ADD-NEW.
033100     SET CK-SEEN-IDX TO 1.
033200     SEARCH CK-SEEN-ENTRY
033300         AT END
033400             GO TO AA041-ADD-NEW
033500         WHEN CK-SEEN-ENTRY(CK-SEEN-IDX) = CR-KEY
033600             SET CK-KEY-IS-DUP TO TRUE
033700             GO TO AA040-EXIT.
033800 AA041-ADD-NEW.
033900     MOVE CR-KEY TO CK-SEEN-ENTRY(CK-SEEN-IDX).
034000     SET CK-SEEN-IDX UP BY 1.
034100 AA040-EXIT.
034200     EXIT.
034300*
034400 AA050-WRITE-RECORD.
034500     MOVE CR-CAR-RECORD TO CARINDEX-RECORD.
034600     WRITE CARINDEX-RECORD.
034700 AA050-EXIT.
034800     EXIT.
034900*
035000 AA090-WRITE-TOTALS.
035100     DISPLAY "QZ000 INDEX BUILD COMPLETE".
035200     DISPLAY "  PROCESSED  " W10-PROCESSED-CT.
035300     DISPLAY "  UNIQUE     " W10-UNIQUE-CT.
035400     DISPLAY "  DUPLICATES " W10-DUP-CT.
035500     DISPLAY "  SKIPPED    " W10-SKIPPED-CT.
035600 AA090-EXIT.
035700     EXIT.
035800*
035900*    ZZ800 - IS THE LAST FILLED TOKEN EXACTLY 3 ALPHANUMERIC
036000*    CHARACTERS?  IF SO IT IS THE RANDOM SUFFIX AND IS
036100*    DROPPED BEFORE DEDUPING.
036200*
036300 ZZ800-CHECK-LAST-TOKEN.
036400     SET CK-SUFFIX-NO-MATCH TO TRUE.
036500     MOVE CK-TOKEN(CK-TOKEN-COUNT) TO CK-LAST-TOKEN-WORK.
036600     MOVE ZERO TO CK-ALNUM-CT.
036700     PERFORM ZZ801-COUNT-ONE-CHAR
036800         THRU ZZ801-EXIT
036900         VARYING CK-IDX FROM 1 BY 1
037000         UNTIL CK-IDX > 20.
037100     IF CK-ALNUM-CT = 3
037200         AND (CK-LT-CHAR(1) IS ALPHABETIC-UPPER OR NUMERIC)
037300         AND (CK-LT-CHAR(2) IS ALPHABETIC-UPPER OR NUMERIC)
037400         AND (CK-LT-CHAR(3) IS ALPHABETIC-UPPER OR NUMERIC)
037500         SET CK-SUFFIX-MATCHES TO TRUE.
037600 ZZ800-EXIT.
037700     EXIT.
037800*
037900 ZZ801-COUNT-ONE-CHAR.
038000     IF CK-LT-CHAR(CK-IDX) NOT = SPACE
038100         ADD 1 TO CK-ALNUM-CT.
038200 ZZ801-EXIT.
038300     EXIT.
038400*
038500*    ZZ810 - REPLACE HYPHENS AND PLUS SIGNS WITH SPACES IN
038600*    CK-LAST-TOKEN-WORK, THEN THE CALLER MOVES THE TRIMMED
038700*    RESULT OUT (TRAILING BLANKS ARE HARMLESS IN A PIC X
038800*    MOVE).
038900*
039000 ZZ810-NORMALISE.
039100     PERFORM ZZ811-NORMALISE-ONE-CHAR
039200         THRU ZZ811-EXIT
039300         VARYING CK-IDX FROM 1 BY 1
039400         UNTIL CK-IDX > 20.
039500 ZZ810-EXIT.
039600     EXIT.
039700*
039800 ZZ811-NORMALISE-ONE-CHAR.
039900     IF CK-LT-CHAR(CK-IDX) = "-" OR "+"
040000         MOVE SPACE TO CK-LT-CHAR(CK-IDX).
040100 ZZ811-EXIT.
040200     EXIT.
040300*
