000100*
000200*****************************************************************
000300*                                                               *
000400*                Document Pre-Approval Rule Engine               *
000500*           Reads a batch of draft e-approval documents,        *
000600*           applies the standard ruleset and writes an          *
000700*           issues file and a per-document summary file.        *
000800*                                                               *
000900*****************************************************************
001000*
001100 IDENTIFICATION          DIVISION.
001200*==============================
001300*
001400     PROGRAM-ID.         DV000.
001500*
001600     AUTHOR.             D R WHITLOCK.
001700*                        FOR APPLEWOOD COMPUTERS.
001800*
001900     INSTALLATION.       APPLEWOOD COMPUTERS ACCOUNTING SYSTEM.
002000*
002100     DATE-WRITTEN.       04/03/1984.
002200*
002300     DATE-COMPILED.      20/09/2025.
002400*
002500     SECURITY.           COPYRIGHT (C) 1984-2026 & LATER,
002600*                        VINCENT BRYAN COEN.
002700*                        DISTRIBUTED UNDER THE GNU GENERAL
002800*                        PUBLIC LICENSE. SEE FILE COPYING.
002900*
003000*    REMARKS.            DOCUMENT PRE-APPROVAL RULE ENGINE BATCH
003100*                        DRIVER.  READS DOCUMENT-IN, APPLIES
003200*                        RULES DOC-NO-FORMAT, DOC-TYPE-KNOWN,
003300*                        THE AMOUNT TIERED APPROVAL CHAIN, THE
003400*                        ATTACHMENT RULES AND THE RISK FLAG
003500*                        RULES, WRITES ONE ISSUE PER RULE
003600*                        EVALUATED AND ONE SUMMARY PER DOCUMENT.
003700*
003800*    CALLED MODULES.     DV040.  (DOC-NO FORMAT CHECK)
003900*                        DV090.  (TABLE OCCURRENCE COUNT)
004000*
004100* CHANGES:
004200* 04/03/84 DRW -        CREATED.  TYPE/AMOUNT RULES ONLY, NO
004300*                       ATTACHMENT OR RISK FLAG CHECKING YET.
004400* 19/09/86 VBC -    .01 ATTACHMENT RULE ADDED (RULE R4), DV090
004500*                       WRITTEN TO SHARE WITH THE CHAIN CHECK.
004600* 14/05/92 VBC -    .02 RISK FLAG RULE ADDED (RULE R5), SUMMARY
004700*                       TRAILER RECORD ADDED TO SUMMARY-OUT.
004800* 19/09/98 VBC -    .03 Y2K - DOC-NO YEAR IS HELD AS 4 DIGIT
004900*                       TEXT THROUGHOUT, NO WINDOWING REQUIRED.
005000* 26/02/99 JRT -    .04 TRAILER WIDENED FOR ISSUES-WRITTEN AND
005100*                       ISSUES-FAILED COUNTS.
005200* 20/09/25 VBC - 2.0   RULESET REBUILT TO V2.0 - POL AND OFF
005300*                      DOC TYPES ADDED, SITE RULES FILE LOADER
005400*                      WITHDRAWN IN FAVOUR OF FIXED TABLES -
005500*                      SEE WSDVTAB.COB.
005600* 09/08/26 VBC - 2.1   SUMMARY-OUT-RECORD WAS ONLY 74 BYTES BUT
005700*                      WSDVSUM.COB'S TRAILER IS 100 - THE MOVE
005800*                      IN AA095 WAS TRUNCATING ISSUES WRITTEN/
005900*                      FAILED RIGHT OFF THE RECORD.  WIDENED.
006000* 09/08/26 VBC - 2.2   AA071-RISK-TEST STILL HAD TWO END-IFS LEFT
006100*                      OVER FROM THE V2.0 REBUILD - FLATTENED THE
006200*                      DOC-TYPE TEST INTO A SINGLE COMPOUND IF.
006300*
006400*************************************************************************
006500*
006600* COPYRIGHT NOTICE.
006700* ****************
006800*
006900* THIS PROGRAM IS PART OF THE APPLEWOOD COMPUTERS ACCOUNTING
007000* SYSTEM AND IS COPYRIGHT (C) VINCENT B COEN. 1976-2026 AND LATER.
007100*
007200* THIS PROGRAM IS FREE SOFTWARE; YOU CAN REDISTRIBUTE IT AND/OR
007300* MODIFY IT UNDER THE TERMS OF THE GNU GENERAL PUBLIC LICENSE AS
007400* PUBLISHED BY THE FREE SOFTWARE FOUNDATION; VERSION 3 AND LATER.
007500*
007600* ACAS IS DISTRIBUTED IN THE HOPE THAT IT WILL BE USEFUL, BUT
007700* WITHOUT ANY WARRANTY; SEE THE GNU GENERAL PUBLIC LICENSE FOR
007800* MORE DETAILS.
007900*
008000*************************************************************************
008100*
008200 ENVIRONMENT             DIVISION.
008300*==============================
008400*
008500 CONFIGURATION           SECTION.
008600 SOURCE-COMPUTER.        IBM-4341.
008700 OBJECT-COMPUTER.        IBM-4341.
008800 SPECIAL-NAMES.          C01 IS TOP-OF-FORM
008900                         UPSI-0 IS W00-RERUN-SWITCH.
009000*
009100 INPUT-OUTPUT            SECTION.
009200*------------------------------
009300 FILE-CONTROL.
009400     SELECT   DOCUMENT-IN  ASSIGN TO "DOCUMENT-IN"
009500              ORGANIZATION LINE SEQUENTIAL
009600              STATUS       W00-DOCIN-STATUS.
009700*
009800     SELECT   ISSUES-OUT   ASSIGN TO "ISSUES-OUT"
009900              ORGANIZATION LINE SEQUENTIAL
010000              STATUS       W00-ISSOUT-STATUS.
010100*
010200     SELECT   SUMMARY-OUT  ASSIGN TO "SUMMARY-OUT"
010300              ORGANIZATION LINE SEQUENTIAL
010400              STATUS       W00-SUMOUT-STATUS.
010500*
010600 DATA                    DIVISION.
010700*==============================
010800 FILE                    SECTION.
010900*----------------------
011000*
011100 FD  DOCUMENT-IN.
011200*
011300 01  DOCUMENT-IN-RECORD  PIC X(440).
011400*
011500 FD  ISSUES-OUT.
011600*
011700 01  ISSUES-OUT-RECORD   PIC X(130).
011800*
011900 FD  SUMMARY-OUT.
012000*
012100*    09/08/26 VBC - WIDENED 74 TO 100 - THE TRAILER RECORD IN
012200*                   WSDVSUM.COB IS 100 BYTES AND WAS BEING
012300*                   TRUNCATED ON WRITE, LOSING THE ISSUES
012400*                   WRITTEN/FAILED COUNTS OFF THE END.
012500 01  SUMMARY-OUT-RECORD  PIC X(100).
012600*
012700 WORKING-STORAGE SECTION.
012800*----------------------
012900*
013000 77  PROG-NAME           PIC X(15)  VALUE "DV000 (2.0.04)".
013100*
013200 01  W00-STATUS-AREA.
013300     03  W00-DOCIN-STATUS    PIC X(02)  VALUE "00".
013400         88  W00-DOCIN-EOF          VALUE "10".
013500     03  W00-ISSOUT-STATUS   PIC X(02)  VALUE "00".
013600     03  W00-SUMOUT-STATUS   PIC X(02)  VALUE "00".
013700     03  W00-RERUN-SWITCH    PIC X(01)  VALUE "0".
013800*
013900*  DOCUMENT, ISSUE AND RUN-TOTAL COUNTERS - ALL COMP PER SHOP
014000*  STANDARD FOR SUBSCRIPTS/COUNTS (SEE 09/08/99 STANDARDS NOTE).
014100*
014200 01  W01-TOTALS.
014300     03  W01-DOCS-READ       PIC 9(06)  COMP.
014400     03  W01-DOCS-PASSED     PIC 9(06)  COMP.
014500     03  W01-DOCS-FAILED     PIC 9(06)  COMP.
014600     03  W01-ISSUES-WRITTEN  PIC 9(06)  COMP.
014700     03  W01-ISSUES-FAILED   PIC 9(06)  COMP.
014800     03  FILLER              PIC X(01).
014900*
015000 01  W02-DOC-WORK.
015100*    09/08/99 VBC - FLAT CHARACTER VIEW ADDED OVER THE ATTACH-TYPE
015200*                   CHAIN, NEEDED WHEN DV090 IS CALLED WITH THE
015300*                   WHOLE CHAIN TREATED AS ONE RUN OF 160 BYTES.
015400     03  W02-CHAIN-20        PIC X(20)  OCCURS 8.
015500     03  W02-CHAIN-FLAT REDEFINES W02-CHAIN-20
015600                             PIC X(01)  OCCURS 160.
015700     03  W02-RISK-20         PIC X(20)  OCCURS 5.
015800     03  W02-IX              PIC 9(02)  COMP.
015900     03  W02-IX-S REDEFINES W02-IX
016000                             PIC S9(02) COMP.
016100     03  W02-IY              PIC 9(02)  COMP.
016200     03  FILLER              PIC X(01).
016300*
016400*  REDEFINES OF THE DOCUMENT AMOUNT - ONE VIEW FOR ARITHMETIC,
016500*  ONE ZONED-PRINT VIEW FOR MESSAGE BUILDING.
016600*
016700 01  W03-AMOUNT-VIEW.
016800     03  W03-AMOUNT          PIC 9(11)V99.
016900     03  FILLER REDEFINES W03-AMOUNT.
017000         05  FILLER          PIC X(06).
017100         05  W03-AMOUNT-Z    PIC ZZZZZZZ.99.
017200*
017300 01  W04-TIER-SCAN.
017400     03  W04-TIER-IX         PIC 9(02)  COMP.
017500     03  W04-TIER-SEQ        PIC 9(01)  COMP.
017600     03  W04-TIER-SEQ-D      PIC 9(01).
017700     03  W04-PREV-DOCTYPE    PIC X(03).
017800     03  W04-ROLE-IX         PIC 9(02)  COMP.
017900     03  W04-MISS-COUNT      PIC 9(02)  COMP.
018000     03  W04-MISS-ROLES      PIC X(44).
018100     03  W04-TIER-SW         PIC X(01)  VALUE "N".
018200         88  W04-TIER-MATCHED       VALUE "Y".
018300     03  FILLER              PIC X(01).
018400*
018500 01  W05-ATTACH-SCAN.
018600     03  W05-ATT-IX          PIC 9(02)  COMP.
018700     03  W05-COND-SW         PIC X(01).
018800         88  W05-COND-OK            VALUE "Y".
018900     03  FILLER              PIC X(01).
019000*
019100 01  W06-RISK-SCAN.
019200     03  W06-RISK-IX         PIC 9(02)  COMP.
019300     03  W06-FLAG-SW         PIC X(01).
019400         88  W06-FLAG-PRESENT       VALUE "Y".
019500     03  W06-TYPE-SW         PIC X(01).
019600         88  W06-TYPE-MATCH         VALUE "Y".
019700     03  W06-MISS-COUNT      PIC 9(02)  COMP.
019800     03  W06-MISS-TEXT       PIC X(44).
019900     03  FILLER              PIC X(01).
020000*
020100 01  W07-RULE-ID             PIC X(40).
020200 01  W08-UPPER-TEXT          PIC X(20).
020300*
020400 COPY "WSDVISH.COB".
020500 COPY "WSDVSUM.COB".
020600 COPY "WSDVDOC.COB".
020700 COPY "WSDVTAB.COB".
020800*
020900 LINKAGE                 SECTION.
021000*----------------------
021100*
021200 COPY "WSDV040.COB".
021300 COPY "WSDV090.COB".
021400*
021500 PROCEDURE DIVISION.
021600*=================================
021700*
021800 AA000-MAIN.
021900*---------------------
022000*    20/09/25 VBC - RECAST FOR RULESET V2.0.
022100*
022200     PERFORM  AA010-OPEN-FILES  THRU AA010-EXIT.
022300     PERFORM  AA020-READ-DOCUMENT THRU AA020-EXIT.
022400     PERFORM  AA030-PROCESS-DOCUMENT THRU AA030-EXIT
022500              UNTIL W00-DOCIN-EOF.
022600     PERFORM  AA095-WRITE-TRAILER THRU AA095-EXIT.
022700     PERFORM  AA090-CLOSE-FILES THRU AA090-EXIT.
022800     STOP RUN.
022900*
023000*****************************************************************
023100*  AA010 - OPEN THE THREE WORK FILES                             *
023200*****************************************************************
023300 AA010-OPEN-FILES.
023400     MOVE     ZERO  TO W01-DOCS-READ    W01-DOCS-PASSED
023500                       W01-DOCS-FAILED  W01-ISSUES-WRITTEN
023600                       W01-ISSUES-FAILED.
023700     OPEN     INPUT  DOCUMENT-IN.
023800     OPEN     OUTPUT ISSUES-OUT.
023900     OPEN     OUTPUT SUMMARY-OUT.
024000     IF       W00-DOCIN-STATUS NOT = "00"
024100              DISPLAY "DV000 - CANNOT OPEN DOCUMENT-IN - " W00-DOCIN-STATUS
024200              STOP RUN.
024300*
024400 AA010-EXIT.
024500     EXIT.
024600*
024700*****************************************************************
024800*  AA020 - READ THE NEXT DOCUMENT-HEADER RECORD                  *
024900*****************************************************************
025000 AA020-READ-DOCUMENT.
025100     READ     DOCUMENT-IN INTO DV-DOCUMENT-HEADER
025200              AT END
025300              SET W00-DOCIN-EOF TO TRUE.
025400*
025500 AA020-EXIT.
025600     EXIT.
025700*
025800*****************************************************************
025900*  AA030 - EVALUATE ONE DOCUMENT AGAINST EVERY RULE IN TURN      *
026000*****************************************************************
026100 AA030-PROCESS-DOCUMENT.
026200     ADD      1     TO W01-DOCS-READ.
026300     MOVE     ZERO  TO DV-SUM-ISSUE-COUNT  DV-SUM-FAIL-COUNT.
026400     MOVE     "Y"   TO DV-SUM-PASSED.
026500     MOVE     DV-DOC-NO         TO DV-SUM-DOC-NO.
026600     MOVE     "2.0"             TO DV-RULES-VERSION.
026700*
026800     PERFORM  AA032-BUILD-WORK-TABLES THRU AA032-EXIT.
026900     PERFORM  AA040-RULE-DOCNO    THRU AA040-EXIT.
027000     PERFORM  AA041-RULE-DOCTYPE  THRU AA041-EXIT.
027100     PERFORM  AA050-RULE-APPROVAL THRU AA050-EXIT.
027200     PERFORM  AA060-RULE-ATTACH   THRU AA060-EXIT.
027300     PERFORM  AA070-RULE-RISK     THRU AA070-EXIT.
027400     PERFORM  AA080-BUILD-SUMMARY THRU AA080-EXIT.
027500*
027600     PERFORM  AA020-READ-DOCUMENT THRU AA020-EXIT.
027700*
027800 AA030-EXIT.
027900     EXIT.
028000*
028100*****************************************************************
028200*  AA032 - COPY THE DOCUMENT'S ROLE AND RISK FLAG LISTS INTO     *
028300*          20-BYTE WORK TABLES FOR THE DV090 SEARCH CALLS        *
028400*****************************************************************
028500 AA032-BUILD-WORK-TABLES.
028600     MOVE     SPACES TO W02-CHAIN-20  W02-RISK-20.
028700     PERFORM  AA033-COPY-ROLE THRU AA033-EXIT
028800              VARYING W02-IX FROM 1 BY 1
028900              UNTIL W02-IX > DV-CHAIN-COUNT.
029000     PERFORM  AA034-COPY-RISK THRU AA034-EXIT
029100              VARYING W02-IY FROM 1 BY 1
029200              UNTIL W02-IY > DV-RISK-FLAG-COUNT.
029300*
029400 AA032-EXIT.
029500     EXIT.
029600*
029700 AA033-COPY-ROLE.
029800     MOVE     DV-CHAIN-ROLES (W02-IX) TO W02-CHAIN-20 (W02-IX).
029900*
030000 AA033-EXIT.
030100     EXIT.
030200*
030300 AA034-COPY-RISK.
030400     MOVE     DV-RISK-FLAGS (W02-IY) TO W02-RISK-20 (W02-IY).
030500*
030600 AA034-EXIT.
030700     EXIT.
030800*
030900*****************************************************************
031000*  AA040 - RULE DOC-NO-FORMAT (R1), CALLS DV040                  *
031100*****************************************************************
031200 AA040-RULE-DOCNO.
031300     MOVE     DV-DOC-NO      TO DV040-DOC-NO.
031400     CALL     "DV040" USING DV040-WS.
031500     MOVE     "DOC-NO-FORMAT" TO W07-RULE-ID.
031600     IF       DV040-REPLY = "Y"
031700              PERFORM AA100-WRITE-PASS-ISSUE THRU AA100-EXIT
031800     ELSE
031900              MOVE "document number does not match AAA-9999-9999"
032000                TO DV-ISSUE-MESSAGE
032100              PERFORM AA110-WRITE-FAIL-ISSUE THRU AA110-EXIT.
032200*
032300 AA040-EXIT.
032400     EXIT.
032500*
032600*****************************************************************
032700*  AA041 - RULE DOC-TYPE-KNOWN (R2)                              *
032800*****************************************************************
032900 AA041-RULE-DOCTYPE.
033000     MOVE     "DOC-TYPE-KNOWN" TO W07-RULE-ID.
033100     SET      W04-TIER-MATCHED TO FALSE.
033200     PERFORM  AA042-TYPE-TEST THRU AA042-EXIT
033300              VARYING W04-TIER-IX FROM 1 BY 1
033400              UNTIL W04-TIER-IX > DV-TYPE-TABLE-COUNT.
033500     IF       W04-TIER-MATCHED
033600              PERFORM AA100-WRITE-PASS-ISSUE THRU AA100-EXIT
033700     ELSE
033800              MOVE "document type not recognised"
033900                TO DV-ISSUE-MESSAGE
034000              PERFORM AA110-WRITE-FAIL-ISSUE THRU AA110-EXIT.
034100*
034200 AA041-EXIT.
034300     EXIT.
034400*
034500 AA042-TYPE-TEST.
034600     IF       DV-TYPE-ENTRY (W04-TIER-IX) = DV-DOC-TYPE
034700              SET W04-TIER-MATCHED TO TRUE.
034800*
034900 AA042-EXIT.
035000     EXIT.
035100*
035200*****************************************************************
035300*  AA050 - RULE R3, AMOUNT TIERED APPROVAL CHAIN                 *
035400*****************************************************************
035500 AA050-RULE-APPROVAL.
035600     SET      W04-TIER-MATCHED TO FALSE.
035700     MOVE     SPACES TO W04-PREV-DOCTYPE.
035800     MOVE     ZERO   TO W04-TIER-SEQ.
035900     MOVE     DV-AMOUNT-TOTAL TO W03-AMOUNT.
036000*
036100     PERFORM  AA051-TIER-SCAN THRU AA051-EXIT
036200              VARYING W04-TIER-IX FROM 1 BY 1
036300              UNTIL W04-TIER-IX > DV-TIER-TABLE-COUNT.
036400*
036500     IF       NOT W04-TIER-MATCHED
036600              MOVE "APPROVAL-RULE-MISSING" TO W07-RULE-ID
036700              MOVE "no approval tier defined for this type/amount"
036800                TO DV-ISSUE-MESSAGE
036900              PERFORM AA110-WRITE-FAIL-ISSUE THRU AA110-EXIT.
037000*
037100 AA050-EXIT.
037200     EXIT.
037300*
037400 AA051-TIER-SCAN.
037500     IF       DV-TIER-DOCTYPE (W04-TIER-IX) NOT = W04-PREV-DOCTYPE
037600              MOVE 1 TO W04-TIER-SEQ
037700              MOVE DV-TIER-DOCTYPE (W04-TIER-IX) TO W04-PREV-DOCTYPE
037800     ELSE
037900              ADD  1 TO W04-TIER-SEQ.
038000*
038100     IF       DV-TIER-DOCTYPE (W04-TIER-IX) = DV-DOC-TYPE
038200     AND      W03-AMOUNT NOT < DV-TIER-MIN (W04-TIER-IX)
038300     AND      W03-AMOUNT NOT > DV-TIER-MAX (W04-TIER-IX)
038400              SET W04-TIER-MATCHED TO TRUE
038500              PERFORM AA052-CHECK-ROLES THRU AA052-EXIT.
038600*
038700 AA051-EXIT.
038800     EXIT.
038900*
039000*****************************************************************
039100*  AA052 - CHECK EVERY ROLE REQUIRED BY THE MATCHED TIER IS      *
039200*          PRESENT SOMEWHERE IN THE DOCUMENT'S CHAIN-ROLES       *
039300*****************************************************************
039400 AA052-CHECK-ROLES.
039500     MOVE     ZERO   TO W04-MISS-COUNT.
039600     MOVE     SPACES TO W04-MISS-ROLES.
039700     PERFORM  AA053-ROLE-TEST THRU AA053-EXIT
039800              VARYING W04-ROLE-IX FROM 1 BY 1
039900              UNTIL W04-ROLE-IX > DV-TIER-ROLE-CNT (W04-TIER-IX).
040000*
040100     MOVE     W04-TIER-SEQ TO W04-TIER-SEQ-D.
040200     STRING   "APPROVAL/" DELIMITED BY SIZE
040300              DV-TIER-DOCTYPE (W04-TIER-IX) DELIMITED BY SPACE
040400              "/" DELIMITED BY SIZE
040500              W04-TIER-SEQ-D DELIMITED BY SIZE
040600              INTO W07-RULE-ID.
040700*
040800     IF       W04-MISS-COUNT = ZERO
040900              PERFORM AA100-WRITE-PASS-ISSUE THRU AA100-EXIT
041000     ELSE
041100              STRING "missing roles: " DELIMITED BY SIZE
041200                     W04-MISS-ROLES DELIMITED BY SIZE
041300                     INTO DV-ISSUE-MESSAGE
041400              PERFORM AA110-WRITE-FAIL-ISSUE THRU AA110-EXIT.
041500*
041600 AA052-EXIT.
041700     EXIT.
041800*
041900 AA053-ROLE-TEST.
042000     MOVE     DV-TIER-ROLE-TAB (W04-TIER-IX W04-ROLE-IX)
042100                               TO DV090-SEARCH-ITEM.
042200     MOVE     DV-CHAIN-COUNT   TO DV090-TABLE-COUNT.
042300     PERFORM  AA054-LOAD-CHAIN THRU AA054-EXIT
042400              VARYING W02-IX FROM 1 BY 1 UNTIL W02-IX > 8.
042500     CALL     "DV090" USING DV090-WS.
042600     IF       DV090-MATCH-COUNT = ZERO
042700              ADD  1 TO W04-MISS-COUNT
042800              STRING W04-MISS-ROLES DELIMITED BY SPACE
042900                     DV-TIER-ROLE-TAB (W04-TIER-IX W04-ROLE-IX)
043000                       DELIMITED BY SPACE
043100                     " " DELIMITED BY SIZE
043200                     INTO W04-MISS-ROLES.
043300*
043400 AA053-EXIT.
043500     EXIT.
043600*
043700 AA054-LOAD-CHAIN.
043800     MOVE     W02-CHAIN-20 (W02-IX) TO DV090-TABLE-ITEM (W02-IX).
043900*
044000 AA054-EXIT.
044100     EXIT.
044200*
044300*****************************************************************
044400*  AA060 - RULE R4, ATTACHMENT REQUIREMENTS                      *
044500*****************************************************************
044600 AA060-RULE-ATTACH.
044700     PERFORM  AA061-ATTACH-TEST THRU AA061-EXIT
044800              VARYING W05-ATT-IX FROM 1 BY 1
044900              UNTIL W05-ATT-IX > DV-ATTACH-TABLE-COUNT.
045000*
045100 AA060-EXIT.
045200     EXIT.
045300*
045400 AA061-ATTACH-TEST.
045500     IF       DV-ATT-DOCTYPE (W05-ATT-IX) NOT = DV-DOC-TYPE
045600              GO TO AA061-EXIT.
045700*
045800     SET      W05-COND-OK TO TRUE.
045900     IF       DV-ATT-COND-FLAG (W05-ATT-IX) NOT = SPACES
046000              MOVE DV-ATT-COND-FLAG (W05-ATT-IX) TO DV090-SEARCH-ITEM
046100              MOVE DV-RISK-FLAG-COUNT  TO DV090-TABLE-COUNT
046200              PERFORM AA062-LOAD-RISK THRU AA062-EXIT
046300                       VARYING W02-IY FROM 1 BY 1 UNTIL W02-IY > 5
046400              CALL     "DV090" USING DV090-WS
046500              IF       DV090-MATCH-COUNT = ZERO
046600                       SET W05-COND-OK TO FALSE.
046700*
046800     IF       NOT W05-COND-OK
046900              GO TO AA061-EXIT.
047000*
047100     MOVE     DV-ATT-TYPE (W05-ATT-IX) TO DV090-SEARCH-ITEM.
047200     MOVE     DV-ATTACH-COUNT          TO DV090-TABLE-COUNT.
047300     PERFORM  AA063-LOAD-ATTACH THRU AA063-EXIT
047400              VARYING W02-IX FROM 1 BY 1 UNTIL W02-IX > 10.
047500     CALL     "DV090" USING DV090-WS.
047600*
047700     MOVE     DV-ATT-TYPE (W05-ATT-IX) TO W08-UPPER-TEXT.
047800     INSPECT  W08-UPPER-TEXT CONVERTING
047900              "abcdefghijklmnopqrstuvwxyz" TO
048000              "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
048100     STRING   "ATTACH/" DELIMITED BY SIZE
048200              DV-ATT-DOCTYPE (W05-ATT-IX) DELIMITED BY SPACE
048300              "/" DELIMITED BY SIZE
048400              W08-UPPER-TEXT DELIMITED BY SPACE
048500              INTO W07-RULE-ID.
048600*
048700     IF       DV090-MATCH-COUNT NOT < DV-ATT-MIN (W05-ATT-IX)
048800              PERFORM AA100-WRITE-PASS-ISSUE THRU AA100-EXIT
048900     ELSE
049000              STRING "attachment required - " DELIMITED BY SIZE
049100                     W08-UPPER-TEXT DELIMITED BY SPACE
049200                     INTO DV-ISSUE-MESSAGE
049300              PERFORM AA110-WRITE-FAIL-ISSUE THRU AA110-EXIT.
049400*
049500 AA061-EXIT.
049600     EXIT.
049700*
049800 AA062-LOAD-RISK.
049900     MOVE     W02-RISK-20 (W02-IY) TO DV090-TABLE-ITEM (W02-IY).
050000*
050100 AA062-EXIT.
050200     EXIT.
050300*
050400 AA063-LOAD-ATTACH.
050500     MOVE     DV-ATTACH-TYPES (W02-IX) TO DV090-TABLE-ITEM (W02-IX).
050600*
050700 AA063-EXIT.
050800     EXIT.
050900*
051000*****************************************************************
051100*  AA070 - RULE R5, RISK FLAG RULES                              *
051200*****************************************************************
051300 AA070-RULE-RISK.
051400     PERFORM  AA071-RISK-TEST THRU AA071-EXIT
051500              VARYING W06-RISK-IX FROM 1 BY 1
051600              UNTIL W06-RISK-IX > DV-RISK-TABLE-COUNT.
051700*
051800 AA070-EXIT.
051900     EXIT.
052000*
052100 AA071-RISK-TEST.
052200     MOVE     DV-RISK-FLAG (W06-RISK-IX) TO DV090-SEARCH-ITEM.
052300     MOVE     DV-RISK-FLAG-COUNT         TO DV090-TABLE-COUNT.
052400     PERFORM  AA062-LOAD-RISK THRU AA062-EXIT
052500              VARYING W02-IY FROM 1 BY 1 UNTIL W02-IY > 5.
052600     CALL     "DV090" USING DV090-WS.
052700     IF       DV090-MATCH-COUNT = ZERO
052800              GO TO AA071-EXIT.
052900*
053000     SET      W06-TYPE-MATCH TO TRUE.
053100     IF       DV-RISK-DT-COUNT (W06-RISK-IX) NOT = ZERO
053200              SET W06-TYPE-MATCH TO FALSE.
053300     IF       DV-RISK-DT-COUNT (W06-RISK-IX) NOT = ZERO
053400              AND ((DV-RISK-DTYPE-TAB (W06-RISK-IX 1) (1:3)
053500                      = DV-DOC-TYPE)
053600              OR   (DV-RISK-DT-COUNT (W06-RISK-IX) = 2
053700                      AND DV-RISK-DTYPE-TAB (W06-RISK-IX 2) (1:3)
053800                           = DV-DOC-TYPE))
053900              SET W06-TYPE-MATCH TO TRUE.
054000*
054100     IF       NOT W06-TYPE-MATCH
054200              GO TO AA071-EXIT.
054300*
054400     MOVE     ZERO   TO W06-MISS-COUNT.
054500     MOVE     SPACES TO W06-MISS-TEXT.
054600     PERFORM  AA072-RISK-ROLE-TEST THRU AA072-EXIT
054700              VARYING W04-ROLE-IX FROM 1 BY 1
054800              UNTIL W04-ROLE-IX > DV-RISK-ROLE-COUNT (W06-RISK-IX).
054900*
055000     IF       DV-RISK-ATTACH (W06-RISK-IX) NOT = SPACES
055100              MOVE DV-RISK-ATTACH (W06-RISK-IX) TO DV090-SEARCH-ITEM
055200              MOVE DV-ATTACH-COUNT  TO DV090-TABLE-COUNT
055300              PERFORM AA063-LOAD-ATTACH THRU AA063-EXIT
055400                       VARYING W02-IX FROM 1 BY 1 UNTIL W02-IX > 10
055500              CALL     "DV090" USING DV090-WS
055600              IF       DV090-MATCH-COUNT = ZERO
055700                       ADD 1 TO W06-MISS-COUNT
055800                       STRING W06-MISS-TEXT DELIMITED BY SPACE
055900                              DV-RISK-ATTACH (W06-RISK-IX)
056000                                DELIMITED BY SPACE
056100                              " " DELIMITED BY SIZE
056200                              INTO W06-MISS-TEXT.
056300*
056400     MOVE     DV-RISK-FLAG (W06-RISK-IX) TO W08-UPPER-TEXT.
056500     INSPECT  W08-UPPER-TEXT CONVERTING
056600              "abcdefghijklmnopqrstuvwxyz" TO
056700              "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
056800     INSPECT  W08-UPPER-TEXT REPLACING ALL "_" BY "-".
056900     STRING   "RISK/" DELIMITED BY SIZE
057000              W08-UPPER-TEXT DELIMITED BY SPACE
057100              INTO W07-RULE-ID.
057200*
057300     IF       W06-MISS-COUNT = ZERO
057400              PERFORM AA100-WRITE-PASS-ISSUE THRU AA100-EXIT
057500     ELSE
057600              STRING "missing: " DELIMITED BY SIZE
057700                     W06-MISS-TEXT DELIMITED BY SIZE
057800                     INTO DV-ISSUE-MESSAGE
057900              PERFORM AA110-WRITE-FAIL-ISSUE THRU AA110-EXIT.
058000*
058100 AA071-EXIT.
058200     EXIT.
058300*
058400 AA072-RISK-ROLE-TEST.
058500     MOVE     DV-RISK-ROLE-TAB (W06-RISK-IX W04-ROLE-IX)
058600                               TO DV090-SEARCH-ITEM.
058700     MOVE     DV-CHAIN-COUNT   TO DV090-TABLE-COUNT.
058800     PERFORM  AA054-LOAD-CHAIN THRU AA054-EXIT
058900              VARYING W02-IX FROM 1 BY 1 UNTIL W02-IX > 8.
059000     CALL     "DV090" USING DV090-WS.
059100     IF       DV090-MATCH-COUNT = ZERO
059200              ADD  1 TO W06-MISS-COUNT
059300              STRING W06-MISS-TEXT DELIMITED BY SPACE
059400                     DV-RISK-ROLE-TAB (W06-RISK-IX W04-ROLE-IX)
059500                       DELIMITED BY SPACE
059600                     " " DELIMITED BY SIZE
059700                     INTO W06-MISS-TEXT.
059800*
059900 AA072-EXIT.
060000     EXIT.
060100*
060200*****************************************************************
060300*  AA080 - BUILD AND WRITE THE PER-DOCUMENT SUMMARY RECORD       *
060400*****************************************************************
060500 AA080-BUILD-SUMMARY.
060600     IF       DV-SUM-FAIL-COUNT NOT = ZERO
060700              MOVE "N" TO DV-SUM-PASSED
060800              ADD  1   TO W01-DOCS-FAILED
060900     ELSE
061000              ADD  1   TO W01-DOCS-PASSED.
061100*
061200     MOVE     SPACES TO SUMMARY-OUT-RECORD.
061300     MOVE     DV-VALIDATION-SUMMARY TO SUMMARY-OUT-RECORD (1:40).
061400     WRITE    SUMMARY-OUT-RECORD.
061500*
061600 AA080-EXIT.
061700     EXIT.
061800*
061900*****************************************************************
062000*  AA090 - CLOSE DOWN THE RUN                                    *
062100*****************************************************************
062200 AA090-CLOSE-FILES.
062300     CLOSE    DOCUMENT-IN  ISSUES-OUT  SUMMARY-OUT.
062400     DISPLAY  "DOCUMENTS READ   " W01-DOCS-READ.
062500     DISPLAY  "PASSED           " W01-DOCS-PASSED.
062600     DISPLAY  "FAILED           " W01-DOCS-FAILED.
062700     DISPLAY  "ISSUES WRITTEN   " W01-ISSUES-WRITTEN.
062800     DISPLAY  "ISSUES FAILED    " W01-ISSUES-FAILED.
062900*
063000 AA090-EXIT.
063100     EXIT.
063200*
063300*****************************************************************
063400*  AA095 - WRITE THE CONTROL-TOTAL TRAILER TO SUMMARY-OUT        *
063500*****************************************************************
063600 AA095-WRITE-TRAILER.
063700     MOVE     W01-DOCS-READ      TO DV-TR-READ.
063800     MOVE     W01-DOCS-PASSED    TO DV-TR-PASS.
063900     MOVE     W01-DOCS-FAILED    TO DV-TR-FAIL.
064000     MOVE     W01-ISSUES-WRITTEN TO DV-TR-ISSW.
064100     MOVE     W01-ISSUES-FAILED  TO DV-TR-ISSF.
064200     MOVE     SPACES TO SUMMARY-OUT-RECORD.
064300     MOVE     DV-TRAILER-RECORD TO SUMMARY-OUT-RECORD (1:100).
064400     WRITE    SUMMARY-OUT-RECORD.
064500*
064600 AA095-EXIT.
064700     EXIT.
064800*
064900*****************************************************************
065000*  AA100 - WRITE A PASSED VALIDATION-ISSUE RECORD                *
065100*****************************************************************
065200 AA100-WRITE-PASS-ISSUE.
065300     MOVE     DV-DOC-NO       TO DV-ISSUE-DOC-NO.
065400     MOVE     W07-RULE-ID     TO DV-ISSUE-RULE-ID.
065500     MOVE     "Y"             TO DV-ISSUE-PASSED.
065600     IF       DV-ISSUE-MESSAGE = SPACES
065700              MOVE "rule satisfied" TO DV-ISSUE-MESSAGE.
065800     PERFORM  AA120-WRITE-ISSUE-LINE THRU AA120-EXIT.
065900*
066000 AA100-EXIT.
066100     EXIT.
066200*
066300*****************************************************************
066400*  AA110 - WRITE A FAILED VALIDATION-ISSUE RECORD                *
066500*****************************************************************
066600 AA110-WRITE-FAIL-ISSUE.
066700     MOVE     DV-DOC-NO       TO DV-ISSUE-DOC-NO.
066800     MOVE     W07-RULE-ID     TO DV-ISSUE-RULE-ID.
066900     MOVE     "N"             TO DV-ISSUE-PASSED.
067000     ADD      1 TO DV-SUM-FAIL-COUNT.
067100     ADD      1 TO W01-ISSUES-FAILED.
067200     PERFORM  AA120-WRITE-ISSUE-LINE THRU AA120-EXIT.
067300*
067400 AA110-EXIT.
067500     EXIT.
067600*
067700*****************************************************************
067800*  AA120 - COMMON ISSUE-LINE WRITE AND TOTALLING                 *
067900*****************************************************************
068000 AA120-WRITE-ISSUE-LINE.
068100     ADD      1 TO DV-SUM-ISSUE-COUNT.
068200     ADD      1 TO W01-ISSUES-WRITTEN.
068300     MOVE     SPACES TO ISSUES-OUT-RECORD.
068400     MOVE     DV-VALIDATION-ISSUE TO ISSUES-OUT-RECORD (1:130).
068500     WRITE    ISSUES-OUT-RECORD.
068600     MOVE     SPACES TO DV-ISSUE-MESSAGE.
068700*
068800 AA120-EXIT.
068900     EXIT.
069000*
