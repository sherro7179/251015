000100*
000200*****************************************************
000300*                                                   *
000400*  RECORD DEFINITION FOR ISSUES-OUT                 *
000500*     ONE PER RULE EVALUATED AGAINST A DOCUMENT      *
000600*****************************************************
000700*  FILE SIZE 130 BYTES.
000800*
000900* 04/03/84 DRW - CREATED.
001000* 22/07/91 VBC - MESSAGE WIDENED 40 TO 60 FOR MISSING-ROLE
001100*                LISTS ON THE BIGGER TIERS.
001200*
001300 01  DV-VALIDATION-ISSUE.
001400     03  DV-ISSUE-DOC-NO       PIC X(20).
001500     03  DV-ISSUE-RULE-ID      PIC X(40).
001600*                                 E.G. APPROVAL/EXR/1
001700     03  DV-ISSUE-PASSED       PIC X(01).
001800*                                 Y OR N
001900     03  DV-ISSUE-MESSAGE      PIC X(60).
002000     03  FILLER                PIC X(09).
002100*
