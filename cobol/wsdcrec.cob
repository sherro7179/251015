000100*
000200*****************************************************
000300*                                                   *
000400*  RECORD DEFINITIONS FOR TEMPLATE-IN, CANDIDATE-IN  *
000500*     AND KEYWORDS-IN                                *
000600*     ALL THREE ARE SIMPLE ONE-LINE-PER-RECORD FILES  *
000700*****************************************************
000800*
000900* 08/06/84 DRW - CREATED.
001000*
001100 01  DC-TEMPLATE-LINE.
001200     03  DC-LINE-TEXT          PIC X(80).
001250     03  FILLER                PIC X(01).
001300*
001400 01  DC-DOCUMENT-LINE.
001500     03  DC-DOC-LINE-TEXT      PIC X(80).
001550     03  FILLER                PIC X(01).
001600*
001700 01  DC-REQUIRED-KEYWORD.
001800     03  DC-KEYWORD-TEXT       PIC X(30).
001900     03  FILLER                PIC X(50).
002000*
002100*  IN-MEMORY TABLES BUILT FROM THE ABOVE - SIZED FOR THE
002200*  BIGGEST TEMPLATE/DOCUMENT/KEYWORD LIST WE HAVE SEEN.
002300*
002400 01  DC-SECTION-TABLE.
002500     03  DC-SECTION-ENTRY      PIC X(80)  OCCURS 200.
002550     03  FILLER                PIC X(01).
002600 01  DC-SECTION-COUNT          PIC 9(03)  COMP.
002700*
002800 01  DC-KEYWORD-TABLE.
002900     03  DC-KEYWORD-ENTRY      PIC X(30)  OCCURS 200.
002950     03  FILLER                PIC X(01).
003000 01  DC-KEYWORD-COUNT          PIC 9(03)  COMP.
003100*
003200 01  DC-TEMPLATE-TABLE.
003300     03  DC-TEMPLATE-ENTRY     PIC X(80)  OCCURS 500.
003350     03  FILLER                PIC X(01).
003400 01  DC-TEMPLATE-LINE-COUNT    PIC 9(03)  COMP.
003500*
003600 01  DC-DOCUMENT-TABLE.
003700     03  DC-DOCUMENT-ENTRY     PIC X(80)  OCCURS 500.
003800     03  DC-DOCUMENT-USED      PIC X(01)  OCCURS 500.
003850         88  DC-DOC-LINE-USED         VALUE "Y".
003900     03  FILLER                PIC X(01).
004000 01  DC-DOCUMENT-LINE-COUNT    PIC 9(03)  COMP.
004100*
