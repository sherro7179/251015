000100*
000200*****************************************************************
000300*                                                               *
000400*                Document-No Format Check                      *
000500*           Called by DV000 for Rule DOC-NO-FORMAT              *
000600*                                                               *
000700*****************************************************************
000800*
000900 IDENTIFICATION          DIVISION.
001000*==============================
001100*
001200     PROGRAM-ID.         DV040.
001300*
001400     AUTHOR.             D R WHITLOCK.
001500*                        FOR APPLEWOOD COMPUTERS.
001600*
001700     INSTALLATION.       APPLEWOOD COMPUTERS ACCOUNTING SYSTEM.
001800*
001900     DATE-WRITTEN.       12/07/1984.
002000*
002100     DATE-COMPILED.      20/09/2025.
002200*
002300     SECURITY.           COPYRIGHT (C) 1984-2026 & LATER,
002400*                        VINCENT BRYAN COEN.
002500*                        DISTRIBUTED UNDER THE GNU GENERAL
002600*                        PUBLIC LICENSE. SEE FILE COPYING.
002700*
002800*    REMARKS.            CHECKS A DOCUMENT NUMBER AGAINST THE
002900*                        STANDARD PATTERN AAA-9999-9999, I.E.
003000*                        2 OR 3 UPPER CASE LETTERS, HYPHEN,
003100*                        A 4 DIGIT YEAR, HYPHEN, A 4 DIGIT
003200*                        SEQUENCE NUMBER, NO TRAILING JUNK.
003300*
003400*    CALLED BY.          DV000.
003500*
003600* CHANGES:
003700* 12/07/84 DRW -        CREATED, FIXED 3 LETTER PREFIX ONLY.
003800* 03/09/88 VBC -    .01 ALLOW 2 LETTER PREFIXES AS WELL AS 3,
003900*                       SOME DOC TYPE CODES ARE ONLY 2 CHARS.
004000* 19/09/98 VBC -    .02 Y2K - YEAR FIELD WAS 2 DIGIT, NOW TAKES
004100*                       THE FULL 4 DIGIT YEAR AS TEXT, NO
004200*                       WINDOWING LOGIC NEEDED IN THIS MODULE.
004300* 26/02/99 JRT -    .03 TIDY OF CHARACTER CLASS TESTS.
004400* 09/08/26 VBC -    .04 AA000-MAIN WAS ADDING A SPURIOUS +4
004500*                       BEFORE TESTING FOR THE SECOND HYPHEN,
004600*                       AND AGAIN BEFORE THE TRAILER SCAN -
004700*                       W00-DIGIT-POS IS ALREADY SAT ON THE
004800*                       RIGHT CHARACTER ONCE THE YEAR/SEQUENCE
004900*                       DIGIT LOOPS HAVE RUN.  EVERY CORRECTLY
005000*                       FORMATTED DOC-NO WAS BEING REJECTED.
005100*
005200*************************************************************************
005300*
005400* COPYRIGHT NOTICE.
005500* ****************
005600*
005700* THIS PROGRAM IS PART OF THE APPLEWOOD COMPUTERS ACCOUNTING
005800* SYSTEM AND IS COPYRIGHT (C) VINCENT B COEN. 1976-2026 AND LATER.
005900*
006000* THIS PROGRAM IS FREE SOFTWARE; YOU CAN REDISTRIBUTE IT AND/OR
006100* MODIFY IT UNDER THE TERMS OF THE GNU GENERAL PUBLIC LICENSE AS
006200* PUBLISHED BY THE FREE SOFTWARE FOUNDATION; VERSION 3 AND LATER.
006300*
006400*************************************************************************
006500*
006600 ENVIRONMENT             DIVISION.
006700*==============================
006800*
006900 CONFIGURATION           SECTION.
007000 SOURCE-COMPUTER.        IBM-4341.
007100 OBJECT-COMPUTER.        IBM-4341.
007200 SPECIAL-NAMES.          C01 IS TOP-OF-FORM.
007300*
007400 DATA                    DIVISION.
007500*==============================
007600 WORKING-STORAGE SECTION.
007700*----------------------
007800*
007900 77  PROG-NAME           PIC X(15)  VALUE "DV040 (1.0.03)".
008000*
008100 01  W00-WORK-AREA.
008200     03  W00-CHAR-COUNT      PIC 9(02)  COMP.
008300     03  W00-LETTER-COUNT    PIC 9(02)  COMP.
008400     03  W00-POSITION        PIC 9(02)  COMP.
008500     03  W00-DIGIT-POS       PIC 9(02)  COMP.
008600*    26/02/99 JRT - SIGNED VIEW ADDED, NEEDED WHEN THE SEQUENCE
008700*                   CHECKER BACKS THE POINTER UP ON A BAD SCAN.
008800     03  W00-FIELD-LEN       PIC 9(02)  COMP  VALUE 20.
008900     03  W00-FIELD-LEN-S REDEFINES W00-FIELD-LEN
009000                             PIC S9(02) COMP.
009100     03  W00-ONE-CHAR        PIC X(01).
009200     03  W00-ONE-CHAR-R REDEFINES W00-ONE-CHAR
009300                             PIC 9(01).
009400     03  W00-ERROR-SW        PIC X(01)  VALUE "N".
009500         88  W00-IN-ERROR            VALUE "Y".
009600     03  FILLER              PIC X(01).
009700*
009800*    BLANKET-WIPE VIEW OF THE WHOLE WORK AREA.
009900 01  W00-WORK-WIPE REDEFINES W00-WORK-AREA.
010000     03  FILLER              PIC X(13).
010100*
010200 LINKAGE                 SECTION.
010300*----------------------
010400*
010500 COPY "WSDV040.COB".
010600*
010700 PROCEDURE DIVISION      USING DV040-WS.
010800*=================================
010900*
011000 AA000-MAIN.
011100*---------------------
011200*    20/09/25 VBC - RECAST FOR THE DOCUMENT-RULE CALL CHAIN.
011300*
011400     MOVE     "N"       TO DV040-REPLY.
011500     MOVE     "N"       TO W00-ERROR-SW.
011600     MOVE     ZERO      TO W00-LETTER-COUNT.
011700     MOVE     1         TO W00-POSITION.
011800*
011900     PERFORM  AA010-COUNT-LETTERS THRU AA010-EXIT
012000              UNTIL W00-IN-ERROR
012100              OR    DV040-DOC-NO (W00-POSITION:1) = "-".
012200*
012300     IF       W00-IN-ERROR
012400     OR       W00-LETTER-COUNT < 2
012500     OR       W00-LETTER-COUNT > 3
012600              GO TO AA000-EXIT.
012700*
012800*    POSITION IS NOW SITTING ON THE FIRST HYPHEN.
012900*
013000     MOVE     W00-POSITION   TO W00-DIGIT-POS.
013100     ADD      1              TO W00-DIGIT-POS.
013200*
013300     PERFORM  AA020-CHECK-YEAR THRU AA020-EXIT.
013400     IF       W00-IN-ERROR
013500              GO TO AA000-EXIT.
013600*
013700*    W00-DIGIT-POS IS NOW SITTING ON THE SECOND HYPHEN.
013800*
013900     IF       DV040-DOC-NO (W00-DIGIT-POS:1) NOT = "-"
014000              MOVE "Y" TO W00-ERROR-SW
014100              GO TO AA000-EXIT.
014200*
014300     COMPUTE  W00-DIGIT-POS = W00-DIGIT-POS + 1.
014400     PERFORM  AA030-CHECK-SEQUENCE THRU AA030-EXIT.
014500     IF       W00-IN-ERROR
014600              GO TO AA000-EXIT.
014700*
014800     MOVE     W00-DIGIT-POS  TO W00-POSITION.
014900     PERFORM  AA040-CHECK-TRAILER THRU AA040-EXIT.
015000*
015100 AA000-EXIT.
015200     IF       NOT W00-IN-ERROR
015300              MOVE "Y" TO DV040-REPLY.
015400     EXIT PROGRAM.
015500*
015600*****************************************************************
015700*  AA010 - COUNT LEADING UPPER CASE LETTERS (MAX 3, MIN 2)       *
015800*****************************************************************
015900 AA010-COUNT-LETTERS.
016000     IF       W00-POSITION > W00-FIELD-LEN
016100              MOVE "Y" TO W00-ERROR-SW
016200              GO TO AA010-EXIT.
016300*
016400     MOVE     DV040-DOC-NO (W00-POSITION:1)  TO W00-ONE-CHAR.
016500     IF       W00-ONE-CHAR IS NOT ALPHABETIC-UPPER
016600              MOVE "Y" TO W00-ERROR-SW
016700              GO TO AA010-EXIT.
016800*
016900     ADD      1  TO W00-LETTER-COUNT.
017000     ADD      1  TO W00-POSITION.
017100     IF       W00-LETTER-COUNT > 3
017200              MOVE "Y" TO W00-ERROR-SW.
017300*
017400 AA010-EXIT.
017500     EXIT.
017600*
017700*****************************************************************
017800*  AA020 - CHECK 4 DIGIT YEAR FIELD                              *
017900*****************************************************************
018000 AA020-CHECK-YEAR.
018100     MOVE     1  TO W00-CHAR-COUNT.
018200     PERFORM  AA021-YEAR-DIGIT THRU AA021-EXIT
018300              VARYING W00-CHAR-COUNT FROM 1 BY 1
018400              UNTIL W00-CHAR-COUNT > 4.
018500*
018600 AA020-EXIT.
018700     EXIT.
018800*
018900 AA021-YEAR-DIGIT.
019000     MOVE     DV040-DOC-NO (W00-DIGIT-POS:1)  TO W00-ONE-CHAR.
019100     IF       W00-ONE-CHAR NOT NUMERIC
019200              MOVE "Y" TO W00-ERROR-SW.
019300     ADD      1  TO W00-DIGIT-POS.
019400*
019500 AA021-EXIT.
019600     EXIT.
019700*
019800*****************************************************************
019900*  AA030 - CHECK 4 DIGIT SEQUENCE FIELD                          *
020000*****************************************************************
020100 AA030-CHECK-SEQUENCE.
020200     PERFORM  AA031-SEQ-DIGIT THRU AA031-EXIT
020300              VARYING W00-CHAR-COUNT FROM 1 BY 1
020400              UNTIL W00-CHAR-COUNT > 4.
020500*
020600 AA030-EXIT.
020700     EXIT.
020800*
020900 AA031-SEQ-DIGIT.
021000     MOVE     DV040-DOC-NO (W00-DIGIT-POS:1)  TO W00-ONE-CHAR.
021100     IF       W00-ONE-CHAR NOT NUMERIC
021200              MOVE "Y" TO W00-ERROR-SW.
021300     ADD      1  TO W00-DIGIT-POS.
021400*
021500 AA031-EXIT.
021600     EXIT.
021700*
021800*****************************************************************
021900*  AA040 - REST OF FIELD MUST BE SPACES, NOTHING TRAILS          *
022000*****************************************************************
022100 AA040-CHECK-TRAILER.
022200     PERFORM  AA041-TRAILER-CHAR THRU AA041-EXIT
022300              VARYING W00-CHAR-COUNT FROM W00-POSITION BY 1
022400              UNTIL W00-CHAR-COUNT > W00-FIELD-LEN.
022500*
022600 AA040-EXIT.
022700     EXIT.
022800*
022900 AA041-TRAILER-CHAR.
023000     IF       DV040-DOC-NO (W00-CHAR-COUNT:1) NOT = SPACE
023100              MOVE "Y" TO W00-ERROR-SW.
023200*
023300 AA041-EXIT.
023400     EXIT.
023500*
