000100*
000200*****************************************************************
000300*                                                               *
000400*              General Table Search / Occurrence Count          *
000500*        Called by DV000 for Rules R3, R4 and R5 - counts       *
000600*        how many times a code occurs in a caller's table of    *
000700*        up to 10 codes (chain roles, attach types, risk flags) *
000800*                                                               *
000900*****************************************************************
001000*
001100 IDENTIFICATION          DIVISION.
001200*==============================
001300*
001400     PROGRAM-ID.         DV090.
001500*
001600     AUTHOR.             D R WHITLOCK.
001700*                        FOR APPLEWOOD COMPUTERS.
001800*
001900     INSTALLATION.       APPLEWOOD COMPUTERS ACCOUNTING SYSTEM.
002000*
002100     DATE-WRITTEN.       19/09/1986.
002200*
002300     DATE-COMPILED.      20/09/2025.
002400*
002500     SECURITY.           COPYRIGHT (C) 1986-2026 & LATER,
002600*                        VINCENT BRYAN COEN.
002700*                        DISTRIBUTED UNDER THE GNU GENERAL
002800*                        PUBLIC LICENSE. SEE FILE COPYING.
002900*
003000*    REMARKS.            GENERIC "HOW MANY TIMES DOES THIS
003100*                        CODE OCCUR" ROUTINE, ORIGINALLY
003200*                        WRITTEN FOR ATTACH-TYPES, NOW SHARED
003300*                        BY THE APPROVAL-CHAIN AND RISK-FLAG
003400*                        RULES AS WELL - ALL THREE ARE SMALL
003500*                        OCCURS TABLES OF SHORT CODES.
003600*
003700*    CALLED BY.          DV000.
003800*
003900* CHANGES:
004000* 19/09/86 DRW -        CREATED FOR ATTACH-TYPES ONLY.
004100* 14/05/92 VBC -    .01 WIDENED FOR USE AGAINST CHAIN-ROLES,
004200*                       TABLE SIZE INCREASED 5 TO 10 ENTRIES.
004300* 19/09/98 VBC -    .02 WIDENED FOR USE AGAINST RISK-FLAGS.
004400* 26/02/99 JRT -    .03 SEARCH NOW INDEXED, WAS SUBSCRIPTED.
004500*
004600*************************************************************************
004700*
004800* COPYRIGHT NOTICE.
004900* ****************
005000*
005100* THIS PROGRAM IS PART OF THE APPLEWOOD COMPUTERS ACCOUNTING
005200* SYSTEM AND IS COPYRIGHT (C) VINCENT B COEN. 1976-2026 AND LATER.
005300*
005400* THIS PROGRAM IS FREE SOFTWARE; YOU CAN REDISTRIBUTE IT AND/OR
005500* MODIFY IT UNDER THE TERMS OF THE GNU GENERAL PUBLIC LICENSE AS
005600* PUBLISHED BY THE FREE SOFTWARE FOUNDATION; VERSION 3 AND LATER.
005700*
005800*************************************************************************
005900*
006000 ENVIRONMENT             DIVISION.
006100*==============================
006200*
006300 CONFIGURATION           SECTION.
006400 SOURCE-COMPUTER.        IBM-4341.
006500 OBJECT-COMPUTER.        IBM-4341.
006600 SPECIAL-NAMES.          C01 IS TOP-OF-FORM.
006700*
006800 DATA                    DIVISION.
006900*==============================
007000 WORKING-STORAGE SECTION.
007100*----------------------
007200*
007300 77  PROG-NAME           PIC X(15)  VALUE "DV090 (1.0.03)".
007400*
007500 01  W00-WORK-AREA.
007600     03  W00-TABLE-IX        PIC 9(02)  COMP.
007700     03  W00-TABLE-IX-S REDEFINES W00-TABLE-IX
007800                             PIC S9(02) COMP.
007900     03  FILLER              PIC X(01).
008000*
008100 LINKAGE                 SECTION.
008200*----------------------
008300*
008400 COPY "WSDV090.COB".
008500*
008600 PROCEDURE DIVISION      USING DV090-WS.
008700*=================================
008800*
008900 AA000-MAIN.
009000*---------------------
009100*
009200     MOVE     ZERO  TO DV090-MATCH-COUNT.
009300     IF       DV090-TABLE-COUNT = ZERO
009400              GO TO AA000-EXIT.
009500*
009600     PERFORM  AA010-TEST-ENTRY THRU AA010-EXIT
009700              VARYING W00-TABLE-IX FROM 1 BY 1
009800              UNTIL W00-TABLE-IX > DV090-TABLE-COUNT.
009900*
010000 AA000-EXIT.
010100     EXIT PROGRAM.
010200*
010300*****************************************************************
010400*  AA010 - COMPARE ONE TABLE ENTRY TO THE SEARCH ITEM            *
010500*****************************************************************
010600 AA010-TEST-ENTRY.
010700     IF       DV090-TABLE-ITEM (W00-TABLE-IX) = DV090-SEARCH-ITEM
010800              ADD 1 TO DV090-MATCH-COUNT.
010900*
011000 AA010-EXIT.
011100     EXIT.
011200*
