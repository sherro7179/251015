000100*
000200*****************************************************************
000300*                                                               *
000400*                Document Content Checker                       *
000500*         Compares a candidate document against a template      *
000600*         and a required keyword list, reports a similarity     *
000700*         score and any missing sections or keywords.           *
000800*                                                               *
000900*****************************************************************
001000*
001100 IDENTIFICATION          DIVISION.
001200*==============================
001300*
001400     PROGRAM-ID.         DC000.
001500*
001600     AUTHOR.             D R WHITLOCK.
001700*                        FOR APPLEWOOD COMPUTERS.
001800*
001900     INSTALLATION.       APPLEWOOD COMPUTERS ACCOUNTING SYSTEM.
002000*
002100     DATE-WRITTEN.       08/06/1984.
002200*
002300     DATE-COMPILED.      20/09/2025.
002400*
002500     SECURITY.           COPYRIGHT (C) 1984-2026 & LATER,
002600*                        VINCENT BRYAN COEN.
002700*                        DISTRIBUTED UNDER THE GNU GENERAL
002800*                        PUBLIC LICENSE. SEE FILE COPYING.
002900*
003000*    REMARKS.            LINE-OVERLAP SIMILARITY CHECK OF A
003100*                        CANDIDATE DOCUMENT AGAINST A TEMPLATE,
003200*                        PLUS MISSING REQUIRED SECTION/KEYWORD
003300*                        DETECTION.
003400*
003500* CHANGES:
003600* 08/06/84 DRW -        CREATED.
003700* 30/04/91 VBC -    .01 ADDED KEYWORD CHECKING, WAS SECTION
003800*                       CHECKING ONLY UP TO NOW.
003900* 19/09/98 VBC -    .02 SIMILARITY BAND THRESHOLDS TIDIED TO
004000*                       THE CURRENT 85/60 SPLIT.
004100* 26/02/99 JRT -    .03 MATCH-ONCE RULE ADDED TO THE SIMILARITY
004200*                       LOOP - A DOCUMENT LINE COULD PREVIOUSLY
004300*                       SATISFY MORE THAN ONE TEMPLATE LINE.
004400*
004500*************************************************************************
004600*
004700* COPYRIGHT NOTICE.
004800* ****************
004900*
005000* THIS PROGRAM IS PART OF THE APPLEWOOD COMPUTERS ACCOUNTING
005100* SYSTEM AND IS COPYRIGHT (C) VINCENT B COEN. 1976-2026 AND LATER.
005200*
005300* THIS PROGRAM IS FREE SOFTWARE; YOU CAN REDISTRIBUTE IT AND/OR
005400* MODIFY IT UNDER THE TERMS OF THE GNU GENERAL PUBLIC LICENSE AS
005500* PUBLISHED BY THE FREE SOFTWARE FOUNDATION; VERSION 3 AND LATER.
005600*
005700*************************************************************************
005800*
005900 ENVIRONMENT             DIVISION.
006000*==============================
006100*
006200 CONFIGURATION           SECTION.
006300 SOURCE-COMPUTER.        IBM-4341.
006400 OBJECT-COMPUTER.        IBM-4341.
006500 SPECIAL-NAMES.          C01 IS TOP-OF-FORM.
006600*
006700 INPUT-OUTPUT            SECTION.
006800*------------------------------
006900 FILE-CONTROL.
007000     SELECT   TEMPLATE-IN  ASSIGN TO "TEMPLATE-IN"
007100              ORGANIZATION LINE SEQUENTIAL
007200              STATUS       W00-TEMP-STATUS.
007300*
007400     SELECT   KEYWORDS-IN  ASSIGN TO "KEYWORDS-IN"
007500              ORGANIZATION LINE SEQUENTIAL
007600              STATUS       W00-KEYW-STATUS.
007700*
007800     SELECT   CANDIDATE-IN ASSIGN TO "CANDIDATE-IN"
007900              ORGANIZATION LINE SEQUENTIAL
008000              STATUS       W00-CAND-STATUS.
008100*
008200     SELECT   CONTENT-OUT  ASSIGN TO "CONTENT-OUT"
008300              ORGANIZATION LINE SEQUENTIAL
008400              STATUS       W00-CONT-STATUS.
008500*
008600 DATA                    DIVISION.
008700*==============================
008800 FILE                    SECTION.
008900*----------------------
009000*
009100 FD  TEMPLATE-IN.
009200 01  TEMPLATE-IN-RECORD    PIC X(80).
009300*
009400 FD  KEYWORDS-IN.
009500 01  KEYWORDS-IN-RECORD    PIC X(30).
009600*
009700 FD  CANDIDATE-IN.
009800 01  CANDIDATE-IN-RECORD   PIC X(80).
009900*
010000 FD  CONTENT-OUT.
010100 01  CONTENT-OUT-RECORD    PIC X(62).
010200*
010300 WORKING-STORAGE SECTION.
010400*----------------------
010500*
010600 77  PROG-NAME             PIC X(15)  VALUE "DC000 (1.0.03)".
010700*
010800 01  W00-STATUS-AREA.
010900     03  W00-TEMP-STATUS     PIC X(02)  VALUE "00".
011000         88  W00-TEMP-EOF           VALUE "10".
011100     03  W00-KEYW-STATUS     PIC X(02)  VALUE "00".
011200         88  W00-KEYW-EOF           VALUE "10".
011300     03  W00-CAND-STATUS     PIC X(02)  VALUE "00".
011400         88  W00-CAND-EOF           VALUE "10".
011500     03  W00-CONT-STATUS     PIC X(02)  VALUE "00".
011600     03  FILLER              PIC X(02).
011700*
011800 01  W10-COUNTERS.
011900     03  W10-TEMPLATE-N      PIC 9(03)  COMP.
012000     03  W10-DOCUMENT-N      PIC 9(03)  COMP.
012100     03  W10-MATCH-C         PIC 9(03)  COMP.
012200     03  W10-SUM             PIC 9(06)  COMP.
012300*    20/09/25 VBC - SIGNED VIEW ADDED SO AA052 CAN RUN A
012400*                   DEFENSIVE NEGATIVE CHECK WITHOUT A SPAN ERROR.
012500     03  W10-SUM-S REDEFINES W10-SUM
012600                             PIC S9(06) COMP.
012700     03  FILLER              PIC X(01).
012800*
012900 01  W11-WORK.
013000     03  W11-LINE-IX         PIC 9(03)  COMP.
013100     03  W11-DOC-IX          PIC 9(03)  COMP.
013200     03  W11-FOUND-SW        PIC X(01).
013300         88  W11-FOUND              VALUE "Y".
013400     03  W11-STRIPPED        PIC X(80).
013500     03  FILLER              PIC X(01).
013600*
013700*  PERCENTAGE WORKED OUT AS TWO INTEGER MULTIPLICATIONS AND A
013800*  ROUNDED DIVIDE - NO FLOATING POINT ANYWHERE IN THIS PROGRAM.
013900*
014000 01  W12-PERCENT-VIEW.
014100     03  W12-NUMERATOR       PIC 9(08)  COMP.
014200     03  W12-DENOMINATOR     PIC 9(06)  COMP.
014300     03  W12-DENOMINATOR-S REDEFINES W12-DENOMINATOR
014400                             PIC S9(06) COMP.
014500     03  FILLER              PIC X(01).
014600*
014700 01  W20-LEN-WORK.
014800     03  W20-NEEDLE          PIC X(80).
014900     03  W20-NEEDLE-LEN      PIC 9(02)  COMP.
015000     03  W20-HAYSTACK        PIC X(80).
015100     03  W20-HAY-LEN         PIC 9(02)  COMP.
015200     03  W20-SCAN-IX         PIC 9(02)  COMP.
015300     03  W20-LEN-IX          PIC 9(02)  COMP.
015400     03  W20-MATCH-SW        PIC X(01).
015500         88  W20-FOUND              VALUE "Y".
015600     03  FILLER REDEFINES W20-MATCH-SW.
015700         05  W20-NOT-USED    PIC X(01).
015800     03  FILLER              PIC X(01).
015900*
016000 COPY "WSDCREC.COB".
016100 COPY "WSDCRES.COB".
016200*
016300 PROCEDURE DIVISION.
016400*=================================
016500*
016600 AA000-MAIN.
016700*---------------------
016800*    20/09/25 VBC - TIDIED FOR V2.0 OF THE RULE ENGINE SUITE.
016900*
017000     PERFORM  AA005-OPEN-FILES    THRU AA005-EXIT.
017100     PERFORM  AA010-READ-TEMPLATE THRU AA010-EXIT.
017200     PERFORM  AA020-READ-KEYWORDS THRU AA020-EXIT.
017300     PERFORM  AA030-READ-CANDIDATE THRU AA030-EXIT.
017400     PERFORM  AA050-COMPUTE-RESULT THRU AA050-EXIT.
017500     PERFORM  AA080-WRITE-RESULT  THRU AA080-EXIT.
017600     CLOSE    TEMPLATE-IN KEYWORDS-IN CANDIDATE-IN CONTENT-OUT.
017700     STOP RUN.
017800*
017900*****************************************************************
018000*  AA005 - OPEN EVERY FILE USED BY THIS RUN                      *
018100*****************************************************************
018200 AA005-OPEN-FILES.
018300     MOVE     ZERO TO W10-TEMPLATE-N W10-DOCUMENT-N
018400                      W10-MATCH-C    DC-SECTION-COUNT
018500                      DC-KEYWORD-COUNT.
018600     OPEN     INPUT  TEMPLATE-IN.
018700     OPEN     INPUT  KEYWORDS-IN.
018800     OPEN     INPUT  CANDIDATE-IN.
018900     OPEN     OUTPUT CONTENT-OUT.
019000*
019100 AA005-EXIT.
019200     EXIT.
019300*
019400*****************************************************************
019500*  AA010 - READ TEMPLATE-IN, BUILD SECTION LIST AND LINE TABLE   *
019600*****************************************************************
019700 AA010-READ-TEMPLATE.
019800     READ     TEMPLATE-IN
019900              AT END
020000              SET W00-TEMP-EOF TO TRUE
020100              GO TO AA010-EXIT.
020200*
020300     IF       TEMPLATE-IN-RECORD = SPACES
020400              GO TO AA010-READ-TEMPLATE.
020500*
020600     ADD      1 TO W10-TEMPLATE-N.
020700     MOVE     TEMPLATE-IN-RECORD TO DC-TEMPLATE-ENTRY (W10-TEMPLATE-N).
020800*
020900     IF       TEMPLATE-IN-RECORD (1:3) = "## "
021000              ADD  1 TO DC-SECTION-COUNT
021100              MOVE TEMPLATE-IN-RECORD (4:77)
021200                TO DC-SECTION-ENTRY (DC-SECTION-COUNT).
021300*
021400     GO TO    AA010-READ-TEMPLATE.
021500*
021600 AA010-EXIT.
021700     EXIT.
021800*
021900*****************************************************************
022000*  AA020 - READ KEYWORDS-IN INTO THE KEYWORD TABLE               *
022100*****************************************************************
022200 AA020-READ-KEYWORDS.
022300     READ     KEYWORDS-IN
022400              AT END
022500              SET W00-KEYW-EOF TO TRUE
022600              GO TO AA020-EXIT.
022700*
022800     IF       KEYWORDS-IN-RECORD = SPACES
022900              GO TO AA020-READ-KEYWORDS.
023000*
023100     ADD      1 TO DC-KEYWORD-COUNT.
023200     MOVE     KEYWORDS-IN-RECORD TO DC-KEYWORD-ENTRY (DC-KEYWORD-COUNT).
023300     GO TO    AA020-READ-KEYWORDS.
023400*
023500 AA020-EXIT.
023600     EXIT.
023700*
023800*****************************************************************
023900*  AA030 - READ CANDIDATE-IN, BUILD THE DOCUMENT LINE TABLE      *
024000*****************************************************************
024100 AA030-READ-CANDIDATE.
024200     READ     CANDIDATE-IN
024300              AT END
024400              SET W00-CAND-EOF TO TRUE
024500              GO TO AA030-EXIT.
024600*
024700     IF       CANDIDATE-IN-RECORD = SPACES
024800              GO TO AA030-READ-CANDIDATE.
024900*
025000     ADD      1 TO W10-DOCUMENT-N.
025100     MOVE     CANDIDATE-IN-RECORD TO DC-DOCUMENT-ENTRY (W10-DOCUMENT-N).
025200     MOVE     "N" TO DC-DOCUMENT-USED (W10-DOCUMENT-N).
025300     GO TO    AA030-READ-CANDIDATE.
025400*
025500 AA030-EXIT.
025600     EXIT.
025700*
025800*****************************************************************
025900*  AA050 - WORK OUT THE SIMILARITY SCORE, THE MISSING SECTIONS   *
026000*          AND THE MISSING KEYWORDS                              *
026100*****************************************************************
026200 AA050-COMPUTE-RESULT.
026300     PERFORM  AA051-MATCH-TEMPLATE-LINE THRU AA051-EXIT
026400              VARYING W11-LINE-IX FROM 1 BY 1
026500              UNTIL W11-LINE-IX > W10-TEMPLATE-N.
026600*
026700     COMPUTE  W12-NUMERATOR   = 100 * 2 * W10-MATCH-C.
026800     COMPUTE  W12-DENOMINATOR = W10-TEMPLATE-N + W10-DOCUMENT-N.
026900     IF       W12-DENOMINATOR = ZERO
027000              MOVE ZERO TO DC-SIMILARITY-PCT
027100     ELSE
027200              COMPUTE DC-SIMILARITY-PCT ROUNDED =
027300                      W12-NUMERATOR / W12-DENOMINATOR.
027400*
027500     MOVE     ZERO TO DC-MISSING-SECT-CNT DC-MISSING-KEYW-CNT.
027600     PERFORM  AA052-CHECK-SECTION THRU AA052-EXIT
027700              VARYING W11-LINE-IX FROM 1 BY 1
027800              UNTIL W11-LINE-IX > DC-SECTION-COUNT.
027900     PERFORM  AA053-CHECK-KEYWORD THRU AA053-EXIT
028000              VARYING W11-LINE-IX FROM 1 BY 1
028100              UNTIL W11-LINE-IX > DC-KEYWORD-COUNT.
028200*
028300     IF       DC-SIMILARITY-PCT NOT < 85
028400              MOVE "HIGH"   TO DC-SUMMARY-CODE-1
028500     ELSE
028600              IF DC-SIMILARITY-PCT NOT < 60
028700                 MOVE "MEDIUM" TO DC-SUMMARY-CODE-1
028800              ELSE
028900                 MOVE "LOW"    TO DC-SUMMARY-CODE-1.
029000*
029100     IF       DC-MISSING-SECT-CNT = ZERO
029200     AND      DC-MISSING-KEYW-CNT = ZERO
029300              MOVE "COMPLETE" TO DC-SUMMARY-CODE-2
029400     ELSE
029500              MOVE "MISSING"  TO DC-SUMMARY-CODE-2.
029600*
029700 AA050-EXIT.
029800     EXIT.
029900*
030000*****************************************************************
030100*  AA051 - CAN THIS TEMPLATE LINE BE MATCHED TO AN UNUSED        *
030200*          DOCUMENT LINE (EXACT, TRIMMED)                        *
030300*****************************************************************
030400 AA051-MATCH-TEMPLATE-LINE.
030500     SET      W11-FOUND TO FALSE.
030600     PERFORM  AA0511-TRY-DOC-LINE THRU AA0511-EXIT
030700              VARYING W11-DOC-IX FROM 1 BY 1
030800              UNTIL W11-DOC-IX > W10-DOCUMENT-N
030900              OR    W11-FOUND.
031000*
031100 AA051-EXIT.
031200     EXIT.
031300*
031400 AA0511-TRY-DOC-LINE.
031500     IF       NOT DC-DOC-LINE-USED (W11-DOC-IX)
031600     AND      DC-TEMPLATE-ENTRY (W11-LINE-IX) = DC-DOCUMENT-ENTRY (W11-DOC-IX)
031700              MOVE "Y" TO DC-DOCUMENT-USED (W11-DOC-IX)
031800              ADD  1   TO W10-MATCH-C
031900              SET  W11-FOUND TO TRUE.
032000*
032100 AA0511-EXIT.
032200     EXIT.
032300*
032400*****************************************************************
032500*  AA052 - IS THIS SECTION MISSING FROM EVERY DOCUMENT LINE      *
032600*****************************************************************
032700 AA052-CHECK-SECTION.
032800     MOVE     DC-SECTION-ENTRY (W11-LINE-IX) TO W20-NEEDLE.
032900     PERFORM  ZZ800-SUBSTRING-IN-DOCUMENT THRU ZZ800-EXIT.
033000     IF       NOT W20-FOUND
033100              ADD  1 TO DC-MISSING-SECT-CNT
033200              MOVE "MISSING SECTION - " TO DC-DET-LITERAL
033300              MOVE DC-SECTION-ENTRY (W11-LINE-IX) TO DC-DET-TEXT
033400              PERFORM AA090-WRITE-DETAIL THRU AA090-EXIT.
033500*
033600 AA052-EXIT.
033700     EXIT.
033800*
033900*****************************************************************
034000*  AA053 - IS THIS KEYWORD MISSING FROM EVERY DOCUMENT LINE      *
034100*****************************************************************
034200 AA053-CHECK-KEYWORD.
034300     MOVE     SPACES TO W20-NEEDLE.
034400     MOVE     DC-KEYWORD-ENTRY (W11-LINE-IX) TO W20-NEEDLE (1:30).
034500     PERFORM  ZZ800-SUBSTRING-IN-DOCUMENT THRU ZZ800-EXIT.
034600     IF       NOT W20-FOUND
034700              ADD  1 TO DC-MISSING-KEYW-CNT
034800              MOVE "MISSING KEYWORD - " TO DC-DET-LITERAL
034900              MOVE DC-KEYWORD-ENTRY (W11-LINE-IX) TO DC-DET-TEXT
035000              PERFORM AA090-WRITE-DETAIL THRU AA090-EXIT.
035100*
035200 AA053-EXIT.
035300     EXIT.
035400*
035500*****************************************************************
035600*  ZZ800 - IS W20-NEEDLE A SUBSTRING OF ANY DOCUMENT LINE        *
035700*****************************************************************
035800 ZZ800-SUBSTRING-IN-DOCUMENT.
035900     SET      W20-FOUND TO FALSE.
036000     PERFORM  ZZ801-TRY-ONE-LINE THRU ZZ801-EXIT
036100              VARYING W11-DOC-IX FROM 1 BY 1
036200              UNTIL W11-DOC-IX > W10-DOCUMENT-N
036300              OR    W20-FOUND.
036400*
036500 ZZ800-EXIT.
036600     EXIT.
036700*
036800 ZZ801-TRY-ONE-LINE.
036900     MOVE     DC-DOCUMENT-ENTRY (W11-DOC-IX) TO W20-HAYSTACK.
037000     PERFORM  ZZ810-CALC-NEEDLE-LEN THRU ZZ810-EXIT.
037100     PERFORM  ZZ811-CALC-HAY-LEN    THRU ZZ811-EXIT.
037200     IF       W20-NEEDLE-LEN = ZERO
037300              SET W20-FOUND TO TRUE
037400              GO TO ZZ801-EXIT.
037500     IF       W20-NEEDLE-LEN > W20-HAY-LEN
037600              GO TO ZZ801-EXIT.
037700*
037800     PERFORM  ZZ812-TRY-POSITION THRU ZZ812-EXIT
037900              VARYING W20-SCAN-IX FROM 1 BY 1
038000              UNTIL W20-SCAN-IX > (W20-HAY-LEN - W20-NEEDLE-LEN + 1)
038100              OR    W20-FOUND.
038200*
038300 ZZ801-EXIT.
038400     EXIT.
038500*
038600*****************************************************************
038700*  ZZ810/ZZ811 - LENGTH OF NEEDLE/HAYSTACK, TRAILING SPACES      *
038800*                STRIPPED (SCAN FROM THE RIGHT)                  *
038900*****************************************************************
039000 ZZ810-CALC-NEEDLE-LEN.
039100     PERFORM  ZZ8101-BACK-SCAN THRU ZZ8101-EXIT
039200              VARYING W20-LEN-IX FROM 80 BY -1
039300              UNTIL W20-LEN-IX = 0
039400              OR    W20-NEEDLE (W20-LEN-IX:1) NOT = SPACE.
039500     MOVE     W20-LEN-IX TO W20-NEEDLE-LEN.
039600*
039700 ZZ810-EXIT.
039800     EXIT.
039900*
040000 ZZ8101-BACK-SCAN.
040100 ZZ8101-EXIT.
040200     EXIT.
040300*
040400 ZZ811-CALC-HAY-LEN.
040500     PERFORM  ZZ8101-BACK-SCAN THRU ZZ8101-EXIT
040600              VARYING W20-LEN-IX FROM 80 BY -1
040700              UNTIL W20-LEN-IX = 0
040800              OR    W20-HAYSTACK (W20-LEN-IX:1) NOT = SPACE.
040900     MOVE     W20-LEN-IX TO W20-HAY-LEN.
041000*
041100 ZZ811-EXIT.
041200     EXIT.
041300*
041400 ZZ812-TRY-POSITION.
041500     IF       W20-HAYSTACK (W20-SCAN-IX:W20-NEEDLE-LEN) =
041600              W20-NEEDLE   (1:W20-NEEDLE-LEN)
041700              SET W20-FOUND TO TRUE.
041800*
041900 ZZ812-EXIT.
042000     EXIT.
042100*
042200*****************************************************************
042300*  AA080 - WRITE THE CONTENT-RESULT RECORD                       *
042400*****************************************************************
042500 AA080-WRITE-RESULT.
042600     MOVE     SPACES TO CONTENT-OUT-RECORD.
042700     MOVE     DC-CONTENT-RESULT TO CONTENT-OUT-RECORD (1:62).
042800     WRITE    CONTENT-OUT-RECORD.
042900*
043000 AA080-EXIT.
043100     EXIT.
043200*
043300*****************************************************************
043400*  AA090 - WRITE ONE MISSING-SECTION/KEYWORD DETAIL LINE         *
043500*****************************************************************
043600 AA090-WRITE-DETAIL.
043700     MOVE     SPACES TO CONTENT-OUT-RECORD.
043800     MOVE     DC-DETAIL-LINE TO CONTENT-OUT-RECORD (1:62).
043900     WRITE    CONTENT-OUT-RECORD.
044000*
044100 AA090-EXIT.
044200     EXIT.
044300*
