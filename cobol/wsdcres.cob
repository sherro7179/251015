000100*
000200*****************************************************
000300*                                                   *
000400*  RECORD DEFINITION FOR CONTENT-OUT                *
000500*     ONE RESULT LINE PLUS DETAIL LINES NAMING       *
000600*     EACH MISSING SECTION/KEYWORD                   *
000700*****************************************************
000800*
000900* 08/06/84 DRW - CREATED.
001000* 30/04/91 VBC - ADDED THE DETAIL LINE LAYOUT, WAS
001100*                RESULT LINE ONLY UP TO NOW.
001200*
001300 01  DC-CONTENT-RESULT.
001400     03  DC-SIMILARITY-PCT     PIC 9(03)V99.
001500     03  DC-MISSING-SECT-CNT   PIC 9(03).
001600     03  DC-MISSING-KEYW-CNT   PIC 9(03).
001700     03  DC-SUMMARY-CODE-1     PIC X(06).
001800     03  DC-SUMMARY-CODE-2     PIC X(08).
001900     03  FILLER                PIC X(06).
002000*
002100 01  DC-DETAIL-LINE.
002200     03  DC-DET-LITERAL        PIC X(18)  VALUE SPACES.
002300*                                 "MISSING SECTION - " OR
002400*                                 "MISSING KEYWORD - "
002500     03  DC-DET-TEXT           PIC X(40).
002600     03  FILLER                PIC X(04).
002700*
